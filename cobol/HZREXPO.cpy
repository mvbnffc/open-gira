000100* HZREXPO.cpybk                                                   
000200* I-O FORMAT: HZR-EX-RECORD, HZR-DF-RECORD, HZR-DCO-RECORD,       
000300*             HZR-EAD-RECORD                                      
000400* EXPOSURE / DAMAGE-FRACTION / DAMAGE-COST / EAD LAYOUTS FOR THE  
000500* DIRECT DAMAGE CALCULATOR (U3)                                   
000600* ----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:                                        
000800* ----------------------------------------------------------------
000900* 5H1JM1  TMPJZM 14/05/1991 - HZRISK INITIAL VERSION, 20 SCENARIO 
001000*                            COLUMNS                              
001100* 5H2EX1  TMPEXR 03/12/1994 - HAZQ4094 - WIDEN SCENARIO TABLE FROM
001200*                            20 TO 50 OCCURRENCES, CLIMATE MODEL  
001300*                            ENSEMBLE GROWTH                      
001400* 5H3RN2  TMPARN 21/07/1999 - HAZQ3099 - Y2K REVIEW, NO DATE FIELDS
001500*                            PRESENT IN THIS COPYBOOK, NO CHANGE  
001600* 5H4EA1  TMPEAQ 09/04/2003 - HAZQ2003 - ADD EAD-VALUE OCCURS FOR 
001700*                            HAZARD FAMILY TOTALS (50 FAMILIES MAX)
001800* 5H5EA2  TMPEAQ 11/05/2003 - HAZQ2003 - ADD HZR-FAM-EAD-RESULT SO
001900*                            HZREAD CAN HAND BACK ITS ANSWER IN THE
002000*                            SAME WORK AREA IT WAS CALLED WITH    
002100* ----------------------------------------------------------------
002200*                                                                 
002300* EXPOSURE INPUT RECORD - ONE PER SPLIT ASSET SEGMENT             
002400*                                                                 
002500 01  HZR-EX-RECORD.                                               
002600     05  HZR-EX-SPLIT-ID            PIC 9(07).                    
002700     05  HZR-EX-EDGE-ID             PIC X(12).                    
002800     05  HZR-EX-ASSET-TYPE          PIC X(12).                    
002900     05  HZR-EX-LENGTH-KM           PIC 9(04)V9(04).              
003000     05  HZR-EX-REHAB-COST          PIC 9(07)V9(02).              
003100     05  HZR-EX-HAZARD-DEPTH OCCURS 50 TIMES                      
003200                                    PIC 9(04)V9(03).              
003300     05  FILLER                     PIC X(06).                    
003400*                                                                 
003500* DAMAGE FRACTION OUTPUT RECORD - ONE PER EXPOSURE RECORD         
003600*                                                                 
003700 01  HZR-DF-RECORD.                                               
003800     05  HZR-DF-SPLIT-ID            PIC 9(07).                    
003900     05  HZR-DF-EDGE-ID             PIC X(12).                    
004000     05  HZR-DF-ASSET-TYPE          PIC X(12).                    
004100     05  HZR-DF-FRACTION  OCCURS 50 TIMES                         
004200                                    PIC 9V9(06).                  
004300     05  FILLER                     PIC X(08).                    
004400*                                                                 
004500* DAMAGE COST OUTPUT RECORD - ONE PER EDGE (CONTROL BREAK TOTAL)  
004600*                                                                 
004700 01  HZR-DCO-RECORD.                                              
004800     05  HZR-DCO-EDGE-ID            PIC X(12).                    
004900     05  HZR-DCO-COST     OCCURS 50 TIMES                         
005000                                    PIC 9(09)V9(02).              
005100     05  FILLER                     PIC X(08).                    
005200*                                                                 
005300* EXPECTED ANNUAL DAMAGES OUTPUT RECORD - ONE PER EDGE            
005400*                                                                 
005500 01  HZR-EAD-RECORD.                                              
005600     05  HZR-EAD-EDGE-ID            PIC X(12).                    
005700     05  HZR-EAD-VALUE    OCCURS 50 TIMES                         
005800                                    PIC 9(09)V9(02).              
005900     05  FILLER                     PIC X(08).                    
006000*                                                                 
006100* WORKING TABLE - ONE FAMILY'S SCENARIOS SORTED ASCENDING BY      
006200* ANNUAL PROBABILITY, USED BY HZRDIRD BEFORE CALLING HZREAD       
006300*                                                                 
006400 01  HZR-FAM-WORK-AREA.                                           
006500     05  HZR-FAM-COUNT              PIC 9(02)  COMP-3.            
006600     05  HZR-FAM-ENTRY    OCCURS 50 TIMES                         
006700                           INDEXED BY HZR-FAM-IX.                 
006800         10  HZR-FAM-PROB            PIC S9V9(08).                
006900         10  HZR-FAM-COST            PIC 9(09)V9(02).             
007000     05  HZR-FAM-EAD-RESULT         PIC 9(09)V9(02).              
007100     05  FILLER                     PIC X(01).                    
