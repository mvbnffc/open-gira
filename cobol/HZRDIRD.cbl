000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZRDIRD.                                         
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   10 JUN 1991.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  MAIN DRIVER FOR THE DIRECT DAMAGE CALCULATOR (U3).
001200*               READS THE SCENARIO-NAMES FILE AND PARSES EACH NAME
001300*               (CALLING HZRPARS/HZRFAM), GROUPS THE SCENARIOS INTO
001400*               HAZARD FAMILIES, LOADS AND VALIDATES THE DAMAGE   
001500*               CURVE TABLE (CALLING HZRCURV/HZRCVAL), THEN PASSES
001600*               THE EXPOSURE FILE ONCE MORE TO INTERPOLATE DAMAGE 
001700*               FRACTIONS AND COSTS, CONTROL-BREAKS ON EDGE ID, AND
001800*               INTEGRATES EACH EDGE'S COST OVER ANNUAL PROBABILITY
001900*               PER FAMILY (CALLING HZREAD) FOR THE EAD FIGURE.   
002000*                                                                 
002100*================================================================ 
002200* HISTORY OF MODIFICATION:                                        
002300*================================================================ 
002400* 5H1JM5  TMPJZM  10/06/1991 - HZRISK INITIAL VERSION.            
002500*---------------------------------------------------------------* 
002600* 5H2KLT6 TMPKLT  18/03/1994 - HAZQ1094 - FAMILY GROUPING MOVED TO
002700*                            THIS DRIVER (WAS A SEPARATE COMPARE  
002800*                            ROUTINE CALLED PER PAIR - TOO SLOW FOR
002900*                            THE WIDENED SCENARIO TABLE).         
003000*---------------------------------------------------------------* 
003100* 5H3RN9  TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. RUN DATE NOW
003200*                            TAKEN FROM WK-C-RUN-DATE (4-DIGIT CCYY)
003300*                            ON THE REPORT HEADING.               
003400*---------------------------------------------------------------* 
003500* 5H4PLM5 TMPPLM  19/02/2003 - HZR-0403 - EMPTY EXPOSURE FILE NOW 
003600*                            FALLS THROUGH TO THE REPORT AND ENDS 
003700*                            NORMALLY INSTEAD OF ABENDING ON THE  
003800*                            FIRST CONTROL BREAK.                 
003900*---------------------------------------------------------------* 
004000* 5H6CT5  TMPCTW  02/02/2006 - HAZQ0106 - ADDED THE ASSET-TYPE    
004100*                            PRE-SCAN OF EXPOSURE SO HZRCVAL CAN  
004200*                            CHECK CURVE COVERAGE BEFORE THE MAIN 
004300*                            PASS STARTS.                         
004400*---------------------------------------------------------------* 
004500 EJECT                                                            
004600**********************                                            
004700 ENVIRONMENT DIVISION.                                            
004800**********************                                            
004900 CONFIGURATION SECTION.                                           
005000 SOURCE-COMPUTER.  IBM-AS400.                                     
005100 OBJECT-COMPUTER.  IBM-AS400.                                     
005200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
005300                     ON  STATUS IS U0-ON                          
005400                     OFF STATUS IS U0-OFF.                        
005500*                                                                 
005600 INPUT-OUTPUT SECTION.                                            
005700 FILE-CONTROL.                                                    
005800     SELECT SCENARIONAMES ASSIGN TO DATABASE-HZRSCNM              
005900            ORGANIZATION IS SEQUENTIAL                            
006000            FILE STATUS  IS WK-C-FILE-STATUS.                     
006100*                                                                 
006200     SELECT EXPOSURE      ASSIGN TO DATABASE-HZREXIN              
006300            ORGANIZATION IS SEQUENTIAL                            
006400            FILE STATUS  IS WK-C-FILE-STATUS.                     
006500*                                                                 
006600     SELECT DAMAGEFRACT   ASSIGN TO DATABASE-HZRDFOT              
006700            ORGANIZATION IS SEQUENTIAL                            
006800            FILE STATUS  IS WK-C-FILE-STATUS.                     
006900*                                                                 
007000     SELECT DAMAGECOST    ASSIGN TO DATABASE-HZRDCOT              
007100            ORGANIZATION IS SEQUENTIAL                            
007200            FILE STATUS  IS WK-C-FILE-STATUS.                     
007300*                                                                 
007400     SELECT EADFILE       ASSIGN TO DATABASE-HZREADOT             
007500            ORGANIZATION IS SEQUENTIAL                            
007600            FILE STATUS  IS WK-C-FILE-STATUS.                     
007700*                                                                 
007800     SELECT HZRRPT01      ASSIGN TO DATABASE-HZRRPT01             
007900            ORGANIZATION IS SEQUENTIAL                            
008000            FILE STATUS  IS WK-C-FILE-STATUS.                     
008100*                                                                 
008200***************                                                   
008300 DATA DIVISION.                                                   
008400***************                                                   
008500 FILE SECTION.                                                    
008600**************                                                    
008700 FD  SCENARIONAMES                                                
008800     LABEL RECORDS ARE OMITTED                                    
008900     DATA RECORD IS WK-X-SCN-REC.                                 
009000 01  WK-X-SCN-REC                    PIC X(44).                   
009100*                                                                 
009200 FD  EXPOSURE                                                     
009300     LABEL RECORDS ARE OMITTED                                    
009400     DATA RECORD IS WK-X-EX-IN-REC.                               
009500 01  WK-X-EX-IN-REC                  PIC X(404).                  
009600*                                                                 
009700 FD  DAMAGEFRACT                                                  
009800     LABEL RECORDS ARE OMITTED                                    
009900     DATA RECORD IS WK-X-DF-OUT-REC.                              
010000 01  WK-X-DF-OUT-REC                 PIC X(389).                  
010100*                                                                 
010200 FD  DAMAGECOST                                                   
010300     LABEL RECORDS ARE OMITTED                                    
010400     DATA RECORD IS WK-X-DCO-OUT-REC.                             
010500 01  WK-X-DCO-OUT-REC                PIC X(570).                  
010600*                                                                 
010700 FD  EADFILE                                                      
010800     LABEL RECORDS ARE OMITTED                                    
010900     DATA RECORD IS WK-X-EAD-OUT-REC.                             
011000 01  WK-X-EAD-OUT-REC                PIC X(570).                  
011100*                                                                 
011200 FD  HZRRPT01                                                     
011300     LABEL RECORDS ARE OMITTED                                    
011400     DATA RECORD IS WK-X-RPT-LINE.                                
011500 01  WK-X-RPT-LINE                   PIC X(132).                  
011600*                                                                 
011700*************************                                         
011800 WORKING-STORAGE SECTION.                                         
011900*************************                                         
012000 01  FILLER                          PIC X(24)        VALUE       
012100     "** PROGRAM HZRDIRD   **".                                   
012200*                                                                 
012300 COPY HZRFSTA.                                                    
012400 COPY HZRTABL.                                                    
012500 COPY HZREXPO.                                                    
012600*                                                                 
012700*    ONE ROW PER SCENARIO NAME ON SCENARIO-NAMES, IN FILE ORDER.  
012800 01  WK-SCEN-TABLE-AREA.                                          
012900     05  WK-SCEN-COUNT              PIC 9(02)  COMP-3 VALUE 0.    
013000     05  FILLER                     PIC X(04).                    
013100     05  WK-SCEN-ENTRY    OCCURS 50 TIMES                         
013200                           INDEXED BY WK-SCEN-IX.                 
013300         10  WK-SCEN-FAMILY-NAME     PIC X(44).                   
013400         10  WK-SCEN-ANNUAL-PROB     PIC S9V9(08).                
013500         10  FILLER                  PIC X(04).                   
013600*                                                                 
013700*    ONE ROW PER DISTINCT FAMILY NAME, EACH HOLDING THE SUBSCRIPTS
013800*    OF ITS SCENARIOS IN WK-SCEN-TABLE-AREA, KEPT IN ASCENDING    
013900*    ANNUAL-PROBABILITY ORDER AS SCENARIOS ARE INSERTED.          
014000 01  WK-FAMILY-AREA.                                              
014100     05  WK-FAMILY-COUNT            PIC 9(02)  COMP-3 VALUE 0.    
014200     05  FILLER                     PIC X(04).                    
014300     05  WK-FAMILY-ENTRY  OCCURS 50 TIMES                         
014400                           INDEXED BY WK-FAM-IX.                  
014500         10  WK-FAMILY-NAME          PIC X(44).                   
014600         10  WK-FAMILY-SCEN-COUNT    PIC 9(02)  COMP-3.           
014700         10  WK-FAMILY-SCEN-IX OCCURS 50 TIMES                    
014800                                     PIC 9(02)  COMP-3            
014900                                     INDEXED BY WK-FSC-IX.        
015000         10  FILLER                  PIC X(04).                   
015100*                                                                 
015200*    SUMMED COST PER SCENARIO COLUMN FOR THE EDGE CURRENTLY BEING 
015300*    ACCUMULATED (CONTROL BREAK ON HZR-EX-EDGE-ID).               
015400 01  WK-EDGE-WORK-AREA.                                           
015500     05  WK-EDGE-COST-ACCUM OCCURS 50 TIMES                       
015600                                     PIC S9(09)V9(02) COMP-3.     
015700     05  WK-EDGE-CURRENT-ID          PIC X(12) VALUE SPACES.      
015800     05  WK-EDGE-FIRST-SW            PIC X(01) VALUE "Y".         
015900         88  WK-EDGE-IS-FIRST                 VALUE "Y".          
016000     05  FILLER                     PIC X(04).                    
016100*                                                                 
016200*    WORKING FIELDS FOR THE CURVE SEARCH AND THE LINEAR INTERPOLATION.
016300 01  WK-CURVE-SEARCH-AREA.                                        
016400     05  WK-CURVE-FOUND-SW           PIC X(01) VALUE "N".         
016500         88  WK-CURVE-IS-FOUND                VALUE "Y".          
016600     05  WK-N-CURVE-FIRST-IX         PIC 9(03)  COMP-3.           
016700     05  WK-N-CURVE-LAST-IX          PIC 9(03)  COMP-3.           
016800     05  WK-N-CURVE-SCAN-IX          PIC 9(03)  COMP-3.           
016900     05  WK-N-BRACKET-IX             PIC 9(03)  COMP-3.           
017000     05  WK-S-FRACTION               PIC S9V9(08) COMP-3.         
017100     05  WK-S-ONE-COST               PIC S9(09)V9(08) COMP-3.     
017200     05  WK-C-INSERT-FOUND-SW        PIC X(01) VALUE "N".         
017300         88  WK-C-INSERT-IS-FOUND             VALUE "Y".          
017400     05  FILLER                     PIC X(04).                    
017500*                                                                 
017600*    GENERAL-PURPOSE SUBSCRIPTS AND LOOP CONTROLS.                
017700 01  WK-N-SCEN-SUB                   PIC 9(02)  COMP-3.           
017800 01  WK-N-FAM-SUB                    PIC 9(02)  COMP-3.           
017900 01  WK-N-ASSET-SUB                  PIC 9(02)  COMP-3.           
018000*                                                                 
018100*    REPORT HEADING AND DETAIL LINES FOR THE U3 SECTION OF THE RUN
018200*    REPORT (HZRRPT01), PRINTED ONCE AFTER ALL EDGES HAVE BEEN    
018300*    PROCESSED.                                                   
018400 01  WK-RPT-HEADING-1.                                            
018500     05  FILLER                     PIC X(01)  VALUE SPACE.       
018600     05  FILLER                     PIC X(20)  VALUE              
018700         "HZRDIRD - U3 DIRECT ".                                  
018800     05  FILLER                     PIC X(24)  VALUE              
018900         "DAMAGE RUN REPORT       ".                              
019000     05  FILLER                     PIC X(06)  VALUE "PAGE  ".    
019100     05  WK-RPT-H1-PAGE             PIC ZZZ9.                     
019200     05  FILLER                     PIC X(77)  VALUE SPACES.      
019300 01  WK-RPT-HEADING-2.                                            
019400     05  FILLER                     PIC X(01)  VALUE SPACE.       
019500     05  FILLER                     PIC X(12)  VALUE "RUN DATE ". 
019600     05  WK-RPT-H2-CCYY             PIC 9(04).                    
019700     05  FILLER                     PIC X(01)  VALUE "-".         
019800     05  WK-RPT-H2-MM               PIC 9(02).                    
019900     05  FILLER                     PIC X(01)  VALUE "-".         
020000     05  WK-RPT-H2-DD               PIC 9(02).                    
020100     05  FILLER                     PIC X(111) VALUE SPACES.      
020200 01  WK-RPT-DETAIL-1.                                             
020300     05  FILLER                     PIC X(01)  VALUE SPACE.       
020400     05  FILLER                     PIC X(30)  VALUE              
020500         "EXPOSURE RECORDS READ       ".                          
020600     05  WK-RPT-D1-READ             PIC ZZZ,ZZZ,ZZ9.              
020700     05  FILLER                     PIC X(92)  VALUE SPACES.      
020800 01  WK-RPT-DETAIL-2.                                             
020900     05  FILLER                     PIC X(01)  VALUE SPACE.       
021000     05  FILLER                     PIC X(30)  VALUE              
021100         "EXPOSURE RECORDS SKIPPED    ".                          
021200     05  WK-RPT-D2-SKIP             PIC ZZZ,ZZZ,ZZ9.              
021300     05  FILLER                     PIC X(92)  VALUE SPACES.      
021400 01  WK-RPT-DETAIL-3.                                             
021500     05  FILLER                     PIC X(01)  VALUE SPACE.       
021600     05  FILLER                     PIC X(30)  VALUE              
021700         "DAMAGE-COST RECORDS WRITTEN ".                          
021800     05  WK-RPT-D3-DCOST            PIC ZZZ,ZZZ,ZZ9.              
021900     05  FILLER                     PIC X(92)  VALUE SPACES.      
022000 01  WK-RPT-DETAIL-4.                                             
022100     05  FILLER                     PIC X(01)  VALUE SPACE.       
022200     05  FILLER                     PIC X(30)  VALUE              
022300         "EAD RECORDS WRITTEN         ".                          
022400     05  WK-RPT-D4-EAD              PIC ZZZ,ZZZ,ZZ9.              
022500     05  FILLER                     PIC X(92)  VALUE SPACES.      
022600 01  WK-RPT-TRAILER.                                              
022700     05  FILLER                     PIC X(01)  VALUE SPACE.       
022800     05  FILLER                     PIC X(30)  VALUE              
022900         "HZRDIRD - NORMAL END OF JOB  ".                         
023000     05  FILLER                     PIC X(101) VALUE SPACES.      
023100*                                                                 
023200 01  WK-N-EDGE-COUNT                 PIC 9(07)  COMP-3 VALUE 0.   
023300*                                                                 
023400*****************                                                 
023500 LINKAGE SECTION.                                                 
023600*****************                                                 
023700*    NO LINKAGE - THIS IS THE TOP-LEVEL DRIVER FOR THE U3 STEP.   
023800*                                                                 
023900 EJECT                                                            
024000 PROCEDURE DIVISION.                                              
024100*****************************                                     
024200 MAIN-MODULE.                                                     
024300     PERFORM A000-INITIALISE                                      
024400        THRU A099-INITIALISE-EX.                                  
024500     PERFORM B000-PROCESS-EXPOSURE                                
024600        THRU B099-PROCESS-EXPOSURE-EX.                            
024700     PERFORM E000-PRINT-REPORT                                    
024800        THRU E099-PRINT-REPORT-EX.                                
024900     PERFORM Z000-END-PROGRAM-ROUTINE                             
025000        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
025100     STOP RUN.                                                    
025200*                                                                 
025300*---------------------------------------------------------------* 
025400*    LOAD AND GROUP THE SCENARIO NAMES, THEN LOAD AND VALIDATE    
025500*    THE DAMAGE CURVE TABLE AGAINST THE ASSET TYPES THE EXPOSURE  
025600*    FILE ACTUALLY USES.                                          
025700*---------------------------------------------------------------* 
025800 A000-INITIALISE.                                                 
025900     MOVE ZERO TO WK-N-RECS-READ WK-N-RECS-WRITTEN WK-N-RECS-SKIPPED.
026000     MOVE ZERO TO WK-N-EDGE-COUNT.                                
026100     MOVE 1    TO WK-C-PAGE-NO.                                   
026200*                                                                 
026300     OPEN INPUT SCENARIONAMES.                                    
026400     IF NOT WK-C-SUCCESSFUL                                       
026500         DISPLAY "HZRDIRD - OPEN FILE ERROR - SCENARIONAMES"      
026600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
026700         GO TO Y900-ABNORMAL-TERMINATION.                         
026800     MOVE "N"                        TO WK-C-EOF-SW.              
026900     PERFORM A100-LOAD-ONE-SCENARIO                               
027000        THRU A199-LOAD-ONE-SCENARIO-EX                            
027100          UNTIL WK-C-EOF.                                         
027200     CLOSE SCENARIONAMES.                                         
027300*                                                                 
027400     PERFORM A200-BUILD-FAMILIES                                  
027500        THRU A299-BUILD-FAMILIES-EX.                              
027600*                                                                 
027700     MOVE ZERO                       TO HZR-REQ-ASSET-COUNT.      
027800     OPEN INPUT EXPOSURE.                                         
027900     IF NOT WK-C-SUCCESSFUL                                       
028000         DISPLAY "HZRDIRD - OPEN FILE ERROR - EXPOSURE"           
028100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
028200         GO TO Y900-ABNORMAL-TERMINATION.                         
028300     MOVE "N"                        TO WK-C-EOF-SW.              
028400     PERFORM A300-SCAN-ONE-ASSET-TYPE                             
028500        THRU A399-SCAN-ONE-ASSET-TYPE-EX                          
028600          UNTIL WK-C-EOF.                                         
028700     CLOSE EXPOSURE.                                              
028800*                                                                 
028900     CALL "HZRCURV" USING HZR-DC-TABLE-AREA.                      
029000     CALL "HZRCVAL" USING HZR-DC-TABLE-AREA HZR-REQ-ASSET-AREA.   
029100*                                                                 
029200     OPEN INPUT  EXPOSURE.                                        
029300     OPEN OUTPUT DAMAGEFRACT DAMAGECOST EADFILE HZRRPT01.         
029400     IF NOT WK-C-SUCCESSFUL                                       
029500         DISPLAY "HZRDIRD - OPEN FILE ERROR - OUTPUT SET"         
029600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
029700         GO TO Y900-ABNORMAL-TERMINATION.                         
029800     MOVE "N"                        TO WK-C-EOF-SW.              
029900*                                                                 
030000 A099-INITIALISE-EX.                                              
030100     EXIT.                                                        
030200*                                                                 
030300*---------------------------------------------------------------* 
030400 A100-LOAD-ONE-SCENARIO.                                          
030500*---------------------------------------------------------------* 
030600     READ SCENARIONAMES                                           
030700         AT END                                                   
030800             MOVE "Y"                TO WK-C-EOF-SW               
030900             GO TO A199-LOAD-ONE-SCENARIO-EX.                     
031000*                                                                 
031100     IF WK-X-SCN-REC = SPACES                                     
031200         GO TO A199-LOAD-ONE-SCENARIO-EX.                         
031300*                                                                 
031400     IF WK-SCEN-COUNT NOT < 50                                    
031500         DISPLAY "HZRDIRD - SCENARIO TABLE FULL AT 50 NAMES"      
031600         GO TO Y900-ABNORMAL-TERMINATION.                         
031700*                                                                 
031800     MOVE SPACES                     TO HZR-MAP-RECORD.           
031900     MOVE WK-X-SCN-REC                TO HZR-MAP-NAME.            
032000     CALL "HZRPARS" USING HZR-MAP-RECORD.                         
032100*                                                                 
032200     IF HZR-MAP-IS-INVALID                                        
032300         DISPLAY "HZRDIRD - INVALID SCENARIO NAME " WK-X-SCN-REC  
032400         GO TO Y900-ABNORMAL-TERMINATION.                         
032500*                                                                 
032600     CALL "HZRFAM" USING HZR-MAP-RECORD.                          
032700*                                                                 
032800     ADD 1                           TO WK-SCEN-COUNT.            
032900     SET WK-SCEN-IX                  TO WK-SCEN-COUNT.            
033000     MOVE HZR-MAP-FAMILY-NAME         TO WK-SCEN-FAMILY-NAME (WK-SCEN-IX).
033100     MOVE HZR-MAP-ANNUAL-PROB         TO WK-SCEN-ANNUAL-PROB (WK-SCEN-IX).
033200*                                                                 
033300 A199-LOAD-ONE-SCENARIO-EX.                                       
033400     EXIT.                                                        
033500*                                                                 
033600*---------------------------------------------------------------* 
033700*    GROUP EVERY LOADED SCENARIO INTO ITS FAMILY, KEEPING EACH    
033800*    FAMILY'S SCENARIO LIST SORTED ASCENDING BY ANNUAL PROBABILITY.
033900*---------------------------------------------------------------* 
034000 A200-BUILD-FAMILIES.                                             
034100     MOVE ZERO                       TO WK-FAMILY-COUNT.          
034200     PERFORM A210-ADD-ONE-SCENARIO-TO-FAMILY                      
034300        THRU A219-ADD-ONE-SCENARIO-TO-FAMILY-EX                   
034400         VARYING WK-N-SCEN-SUB FROM 1 BY 1                        
034500           UNTIL WK-N-SCEN-SUB > WK-SCEN-COUNT.                   
034600*                                                                 
034700 A299-BUILD-FAMILIES-EX.                                          
034800     EXIT.                                                        
034900*                                                                 
035000*---------------------------------------------------------------* 
035100 A210-ADD-ONE-SCENARIO-TO-FAMILY.                                 
035200*---------------------------------------------------------------* 
035300     SET WK-FAM-IX                   TO 1.                        
035400     MOVE "N"                        TO WK-C-EOF-SW.              
035500     PERFORM A220-SEARCH-FAMILY-NAME                              
035600        THRU A229-SEARCH-FAMILY-NAME-EX                           
035700         VARYING WK-FAM-IX FROM 1 BY 1                            
035800           UNTIL WK-FAM-IX > WK-FAMILY-COUNT                      
035900              OR WK-C-EOF.                                        
036000*                                                                 
036100     IF NOT WK-C-EOF                                              
036200         IF WK-FAMILY-COUNT NOT < 50                              
036300             DISPLAY "HZRDIRD - FAMILY TABLE FULL AT 50 FAMILIES" 
036400             GO TO Y900-ABNORMAL-TERMINATION                      
036500         END-IF                                                   
036600         ADD 1                       TO WK-FAMILY-COUNT           
036700         SET WK-FAM-IX                TO WK-FAMILY-COUNT          
036800         MOVE WK-SCEN-FAMILY-NAME (WK-N-SCEN-SUB)                 
036900                                      TO WK-FAMILY-NAME (WK-FAM-IX)
037000         MOVE ZERO                   TO WK-FAMILY-SCEN-COUNT (WK-FAM-IX)
037100     END-IF.                                                      
037200*                                                                 
037300     PERFORM A230-INSERT-SCENARIO-SORTED                          
037400        THRU A239-INSERT-SCENARIO-SORTED-EX.                      
037500*                                                                 
037600 A219-ADD-ONE-SCENARIO-TO-FAMILY-EX.                              
037700     EXIT.                                                        
037800*                                                                 
037900*---------------------------------------------------------------* 
038000*    WK-C-EOF-SW IS BORROWED HERE, OUTSIDE ITS FILE-STATUS ROLE,  
038100*    AS A FOUND/NOT-FOUND SWITCH FOR THE FAMILY-NAME SEARCH.      
038200*---------------------------------------------------------------* 
038300 A220-SEARCH-FAMILY-NAME.                                         
038400     IF WK-FAMILY-NAME (WK-FAM-IX) = WK-SCEN-FAMILY-NAME (WK-N-SCEN-SUB)
038500         MOVE "Y"                    TO WK-C-EOF-SW.              
038600*                                                                 
038700 A229-SEARCH-FAMILY-NAME-EX.                                      
038800     EXIT.                                                        
038900*                                                                 
039000*---------------------------------------------------------------* 
039100*    WK-FAM-IX HAS JUST BEEN LEFT POINTING PAST THE MATCHED (OR   
039200*    NEWLY ADDED) FAMILY BY THE VARYING PERFORM ABOVE - STEP IT   
039300*    BACK ONE BEFORE INSERTING.                                   
039400*---------------------------------------------------------------* 
039500 A230-INSERT-SCENARIO-SORTED.                                     
039600     IF WK-C-EOF                                                  
039700         SET WK-FAM-IX DOWN BY 1.                                 
039800*                                                                 
039900     MOVE WK-FAMILY-SCEN-COUNT (WK-FAM-IX) TO WK-N-FAM-SUB.       
040000     MOVE "N"                        TO WK-C-INSERT-FOUND-SW.     
040100     PERFORM A240-FIND-INSERT-POINT                               
040200        THRU A249-FIND-INSERT-POINT-EX                            
040300         VARYING WK-N-ASSET-SUB FROM 1 BY 1                       
040400           UNTIL WK-N-ASSET-SUB > WK-N-FAM-SUB                    
040500              OR WK-C-INSERT-IS-FOUND.                            
040600*                                                                 
040700*    THE VARYING PERFORM LEAVES WK-N-ASSET-SUB ONE PAST THE SLOT  
040800*    THAT MADE THE TEST TRUE - STEP BACK ONE TO GET THE REAL INSERT
040900*    POINT.  WHEN NOTHING MATCHED, WK-N-ASSET-SUB IS ALREADY SITTING
041000*    ONE PAST THE LAST ENTRY, WHICH IS THE CORRECT APPEND POSITION.
041100     IF WK-C-INSERT-IS-FOUND                                      
041200         SUBTRACT 1                  FROM WK-N-ASSET-SUB.         
041300*                                                                 
041400*    SHUFFLE EVERYTHING FROM THE INSERT POINT DOWN ONE PLACE.     
041500     PERFORM A250-SHUFFLE-DOWN                                    
041600        THRU A259-SHUFFLE-DOWN-EX                                 
041700         VARYING WK-N-FAM-SUB FROM WK-FAMILY-SCEN-COUNT (WK-FAM-IX)
041800           BY -1                                                  
041900           UNTIL WK-N-FAM-SUB < WK-N-ASSET-SUB.                   
042000*                                                                 
042100     MOVE WK-N-SCEN-SUB               TO WK-FAMILY-SCEN-IX (WK-FAM-IX,
042200                                                             WK-N-ASSET-SU
042300     ADD 1                           TO WK-FAMILY-SCEN-COUNT (WK-FAM-IX).
042400*                                                                 
042500 A239-INSERT-SCENARIO-SORTED-EX.                                  
042600     EXIT.                                                        
042700*                                                                 
042800*---------------------------------------------------------------* 
042900*    STOPS AT THE FIRST SLOT WHOSE SCENARIO HAS A HIGHER ANNUAL   
043000*    PROBABILITY THAN THE ONE BEING INSERTED.                     
043100*---------------------------------------------------------------* 
043200 A240-FIND-INSERT-POINT.                                          
043300     IF WK-SCEN-ANNUAL-PROB                                       
043400           (WK-FAMILY-SCEN-IX (WK-FAM-IX, WK-N-ASSET-SUB))        
043500             > WK-SCEN-ANNUAL-PROB (WK-N-SCEN-SUB)                
043600         MOVE "Y"                    TO WK-C-INSERT-FOUND-SW.     
043700*                                                                 
043800 A249-FIND-INSERT-POINT-EX.                                       
043900     EXIT.                                                        
044000*                                                                 
044100*---------------------------------------------------------------* 
044200 A250-SHUFFLE-DOWN.                                               
044300*---------------------------------------------------------------* 
044400     MOVE WK-FAMILY-SCEN-IX (WK-FAM-IX, WK-N-FAM-SUB)             
044500       TO WK-FAMILY-SCEN-IX (WK-FAM-IX, WK-N-FAM-SUB + 1).        
044600*                                                                 
044700 A259-SHUFFLE-DOWN-EX.                                            
044800     EXIT.                                                        
044900*                                                                 
045000*---------------------------------------------------------------* 
045100*    PRE-SCAN OF THE EXPOSURE FILE TO BUILD THE LIST OF ASSET     
045200*    TYPES THIS RUN ACTUALLY NEEDS A CURVE FOR.                   
045300*---------------------------------------------------------------* 
045400 A300-SCAN-ONE-ASSET-TYPE.                                        
045500     READ EXPOSURE                                                
045600         AT END                                                   
045700             MOVE "Y"                TO WK-C-EOF-SW               
045800             GO TO A399-SCAN-ONE-ASSET-TYPE-EX.                   
045900*                                                                 
046000     MOVE WK-X-EX-IN-REC              TO HZR-EX-RECORD.           
046100     MOVE "N"                        TO WK-CURVE-FOUND-SW.        
046200     PERFORM A310-SEARCH-REQ-ASSET-LIST                           
046300        THRU A319-SEARCH-REQ-ASSET-LIST-EX                        
046400         VARYING WK-N-ASSET-SUB FROM 1 BY 1                       
046500           UNTIL WK-N-ASSET-SUB > HZR-REQ-ASSET-COUNT             
046600              OR WK-CURVE-IS-FOUND.                               
046700*                                                                 
046800     IF WK-CURVE-IS-FOUND                                         
046900         GO TO A399-SCAN-ONE-ASSET-TYPE-EX.                       
047000*                                                                 
047100     IF HZR-REQ-ASSET-COUNT NOT < 50                              
047200         DISPLAY "HZRDIRD - REQUESTED ASSET TYPE LIST FULL AT 50" 
047300         GO TO Y900-ABNORMAL-TERMINATION.                         
047400*                                                                 
047500     ADD 1                           TO HZR-REQ-ASSET-COUNT.      
047600     SET HZR-REQ-ASSET-IX             TO HZR-REQ-ASSET-COUNT.     
047700     MOVE HZR-EX-ASSET-TYPE           TO                          
047800         HZR-REQ-ASSET-TYPE (HZR-REQ-ASSET-IX).                   
047900*                                                                 
048000 A399-SCAN-ONE-ASSET-TYPE-EX.                                     
048100     EXIT.                                                        
048200*                                                                 
048300*---------------------------------------------------------------* 
048400 A310-SEARCH-REQ-ASSET-LIST.                                      
048500*---------------------------------------------------------------* 
048600     IF HZR-REQ-ASSET-TYPE (WK-N-ASSET-SUB) = HZR-EX-ASSET-TYPE   
048700         MOVE "Y"                    TO WK-CURVE-FOUND-SW.        
048800*                                                                 
048900 A319-SEARCH-REQ-ASSET-LIST-EX.                                   
049000     EXIT.                                                        
049100*                                                                 
049200*---------------------------------------------------------------* 
049300*    MAIN EXPOSURE PASS - INTERPOLATE, COST, CONTROL-BREAK.       
049400*---------------------------------------------------------------* 
049500 B000-PROCESS-EXPOSURE.                                           
049600     PERFORM B100-PROCESS-ONE-EXPOSURE                            
049700        THRU B199-PROCESS-ONE-EXPOSURE-EX                         
049800          UNTIL WK-C-EOF.                                         
049900*                                                                 
050000     IF NOT WK-EDGE-IS-FIRST                                      
050100         PERFORM C000-EDGE-CONTROL-BREAK                          
050200            THRU C099-EDGE-CONTROL-BREAK-EX.                      
050300*                                                                 
050400 B099-PROCESS-EXPOSURE-EX.                                        
050500     EXIT.                                                        
050600*                                                                 
050700*---------------------------------------------------------------* 
050800 B100-PROCESS-ONE-EXPOSURE.                                       
050900*---------------------------------------------------------------* 
051000     READ EXPOSURE                                                
051100         AT END                                                   
051200             MOVE "Y"                TO WK-C-EOF-SW               
051300             GO TO B199-PROCESS-ONE-EXPOSURE-EX.                  
051400*                                                                 
051500     ADD 1                           TO WK-N-RECS-READ.           
051600     MOVE WK-X-EX-IN-REC              TO HZR-EX-RECORD.           
051700*                                                                 
051800     IF NOT WK-EDGE-IS-FIRST                                      
051900         IF HZR-EX-EDGE-ID NOT = WK-EDGE-CURRENT-ID               
052000             PERFORM C000-EDGE-CONTROL-BREAK                      
052100                THRU C099-EDGE-CONTROL-BREAK-EX                   
052200         END-IF                                                   
052300     END-IF.                                                      
052400*                                                                 
052500     IF WK-EDGE-IS-FIRST OR HZR-EX-EDGE-ID NOT = WK-EDGE-CURRENT-ID
052600         MOVE SPACES                 TO WK-EDGE-FIRST-SW          
052700         MOVE HZR-EX-EDGE-ID          TO WK-EDGE-CURRENT-ID       
052800         PERFORM B105-ZERO-ONE-EDGE-ACCUM                         
052900            THRU B109-ZERO-ONE-EDGE-ACCUM-EX                      
053000             VARYING WK-N-SCEN-SUB FROM 1 BY 1                    
053100               UNTIL WK-N-SCEN-SUB > WK-SCEN-COUNT                
053200     END-IF.                                                      
053300*                                                                 
053400     PERFORM B200-FIND-CURVE-RANGE                                
053500        THRU B299-FIND-CURVE-RANGE-EX.                            
053600*                                                                 
053700     IF NOT WK-CURVE-IS-FOUND                                     
053800         ADD 1                       TO WK-N-RECS-SKIPPED         
053900         GO TO B199-PROCESS-ONE-EXPOSURE-EX.                      
054000*                                                                 
054100     MOVE SPACES                     TO HZR-DF-RECORD.            
054200     MOVE HZR-EX-SPLIT-ID             TO HZR-DF-SPLIT-ID.         
054300     MOVE HZR-EX-EDGE-ID              TO HZR-DF-EDGE-ID.          
054400     MOVE HZR-EX-ASSET-TYPE           TO HZR-DF-ASSET-TYPE.       
054500*                                                                 
054600     PERFORM B300-INTERPOLATE-ONE-SCENARIO                        
054700        THRU B399-INTERPOLATE-ONE-SCENARIO-EX                     
054800         VARYING WK-N-SCEN-SUB FROM 1 BY 1                        
054900           UNTIL WK-N-SCEN-SUB > WK-SCEN-COUNT.                   
055000*                                                                 
055100     MOVE HZR-DF-RECORD               TO WK-X-DF-OUT-REC.         
055200     WRITE WK-X-DF-OUT-REC.                                       
055300     ADD 1                           TO WK-N-RECS-WRITTEN.        
055400*                                                                 
055500 B199-PROCESS-ONE-EXPOSURE-EX.                                    
055600     EXIT.                                                        
055700*                                                                 
055800*---------------------------------------------------------------* 
055900*    A NEW EDGE HAS STARTED - CLEAR LAST EDGE'S ACCUMULATORS OUT  
056000*    OF EVERY SCENARIO COLUMN BEFORE ADDING THIS ONE'S COST IN.   
056100*---------------------------------------------------------------* 
056200 B105-ZERO-ONE-EDGE-ACCUM.                                        
056300     MOVE ZERO                       TO WK-EDGE-COST-ACCUM (WK-N-SCEN-SUB)
056400*                                                                 
056500 B109-ZERO-ONE-EDGE-ACCUM-EX.                                     
056600     EXIT.                                                        
056700*                                                                 
056800*---------------------------------------------------------------* 
056900*    FIND THE FIRST AND LAST SUBSCRIPTS IN THE ASCENDING CURVE    
057000*    TABLE THAT BELONG TO THIS RECORD'S ASSET TYPE.               
057100*---------------------------------------------------------------* 
057200 B200-FIND-CURVE-RANGE.                                           
057300     MOVE "N"                        TO WK-CURVE-FOUND-SW.        
057400     MOVE ZERO                       TO WK-N-CURVE-FIRST-IX       
057500                                         WK-N-CURVE-LAST-IX.      
057600     PERFORM B210-SCAN-CURVE-TABLE                                
057700        THRU B219-SCAN-CURVE-TABLE-EX                             
057800         VARYING WK-N-CURVE-SCAN-IX FROM 1 BY 1                   
057900           UNTIL WK-N-CURVE-SCAN-IX > HZR-DC-COUNT.               
058000*                                                                 
058100 B299-FIND-CURVE-RANGE-EX.                                        
058200     EXIT.                                                        
058300*                                                                 
058400*---------------------------------------------------------------* 
058500 B210-SCAN-CURVE-TABLE.                                           
058600*---------------------------------------------------------------* 
058700     IF HZR-DC-T-ASSET-TYPE (WK-N-CURVE-SCAN-IX) = HZR-EX-ASSET-TYPE
058800         IF NOT WK-CURVE-IS-FOUND                                 
058900             MOVE WK-N-CURVE-SCAN-IX TO WK-N-CURVE-FIRST-IX       
059000             MOVE "Y"                TO WK-CURVE-FOUND-SW         
059100         END-IF                                                   
059200         MOVE WK-N-CURVE-SCAN-IX     TO WK-N-CURVE-LAST-IX        
059300     END-IF.                                                      
059400*                                                                 
059500 B219-SCAN-CURVE-TABLE-EX.                                        
059600     EXIT.                                                        
059700*                                                                 
059800*---------------------------------------------------------------* 
059900*    INTERPOLATE THE DAMAGE FRACTION FOR ONE SCENARIO COLUMN AND  
060000*    TURN IT INTO A COST, ACCUMULATING INTO THE EDGE TOTAL.       
060100*---------------------------------------------------------------* 
060200 B300-INTERPOLATE-ONE-SCENARIO.                                   
060300     IF WK-N-CURVE-FIRST-IX = WK-N-CURVE-LAST-IX                  
060400         MOVE HZR-DC-T-FRACTION (WK-N-CURVE-FIRST-IX) TO WK-S-FRACTION
060500     ELSE                                                         
060600     IF HZR-EX-HAZARD-DEPTH (WK-N-SCEN-SUB)                       
060700           < HZR-DC-T-INTENSITY (WK-N-CURVE-FIRST-IX)             
060800         MOVE HZR-DC-T-FRACTION (WK-N-CURVE-FIRST-IX) TO WK-S-FRACTION
060900     ELSE                                                         
061000     IF HZR-EX-HAZARD-DEPTH (WK-N-SCEN-SUB)                       
061100           > HZR-DC-T-INTENSITY (WK-N-CURVE-LAST-IX)              
061200         MOVE HZR-DC-T-FRACTION (WK-N-CURVE-LAST-IX)  TO WK-S-FRACTION
061300     ELSE                                                         
061400         PERFORM B310-FIND-BRACKET                                
061500            THRU B319-FIND-BRACKET-EX                             
061600         PERFORM B320-LINEAR-INTERPOLATE                          
061700            THRU B329-LINEAR-INTERPOLATE-EX                       
061800     END-IF                                                       
061900     END-IF                                                       
062000     END-IF.                                                      
062100*                                                                 
062200     COMPUTE HZR-DF-FRACTION (WK-N-SCEN-SUB) ROUNDED = WK-S-FRACTION.
062300*                                                                 
062400     COMPUTE WK-S-ONE-COST ROUNDED =                              
062500         HZR-DF-FRACTION (WK-N-SCEN-SUB) * HZR-EX-REHAB-COST      
062600             * HZR-EX-LENGTH-KM.                                  
062700     ADD WK-S-ONE-COST TO WK-EDGE-COST-ACCUM (WK-N-SCEN-SUB).     
062800*                                                                 
062900 B399-INTERPOLATE-ONE-SCENARIO-EX.                                
063000     EXIT.                                                        
063100*                                                                 
063200*---------------------------------------------------------------* 
063300*    WALK THE MATCHING CURVE RANGE TO FIND THE PAIR OF POINTS     
063400*    THAT BRACKET THIS INTENSITY.                                 
063500*---------------------------------------------------------------* 
063600 B310-FIND-BRACKET.                                               
063700     MOVE WK-N-CURVE-FIRST-IX         TO WK-N-BRACKET-IX.         
063800     PERFORM B311-TEST-ONE-BRACKET                                
063900        THRU B319-FIND-BRACKET-EX                                 
064000         VARYING WK-N-BRACKET-IX FROM WK-N-CURVE-FIRST-IX BY 1    
064100           UNTIL WK-N-BRACKET-IX NOT < WK-N-CURVE-LAST-IX         
064200              OR (HZR-EX-HAZARD-DEPTH (WK-N-SCEN-SUB)             
064300                    NOT > HZR-DC-T-INTENSITY (WK-N-BRACKET-IX + 1)).
064400*                                                                 
064500 B311-TEST-ONE-BRACKET.                                           
064600     CONTINUE.                                                    
064700*                                                                 
064800 B319-FIND-BRACKET-EX.                                            
064900     EXIT.                                                        
065000*                                                                 
065100*---------------------------------------------------------------* 
065200 B320-LINEAR-INTERPOLATE.                                         
065300*---------------------------------------------------------------* 
065400     COMPUTE WK-S-FRACTION ROUNDED =                              
065500         HZR-DC-T-FRACTION (WK-N-BRACKET-IX)                      
065600           + (HZR-DC-T-FRACTION (WK-N-BRACKET-IX + 1)             
065700                - HZR-DC-T-FRACTION (WK-N-BRACKET-IX))            
065800             * (HZR-EX-HAZARD-DEPTH (WK-N-SCEN-SUB)               
065900                  - HZR-DC-T-INTENSITY (WK-N-BRACKET-IX))         
066000             / (HZR-DC-T-INTENSITY (WK-N-BRACKET-IX + 1)          
066100                  - HZR-DC-T-INTENSITY (WK-N-BRACKET-IX)).        
066200*                                                                 
066300 B329-LINEAR-INTERPOLATE-EX.                                      
066400     EXIT.                                                        
066500*                                                                 
066600*---------------------------------------------------------------* 
066700*    EDGE IS COMPLETE - WRITE ITS DAMAGE-COST RECORD, INTEGRATE   
066800*    EAD PER FAMILY, WRITE THE EAD RECORD, RESET FOR THE NEXT EDGE.
066900*---------------------------------------------------------------* 
067000 C000-EDGE-CONTROL-BREAK.                                         
067100     ADD 1                           TO WK-N-EDGE-COUNT.          
067200     MOVE SPACES                     TO HZR-DCO-RECORD.           
067300     MOVE WK-EDGE-CURRENT-ID          TO HZR-DCO-EDGE-ID.         
067400     PERFORM C100-MOVE-ONE-EDGE-COST                              
067500        THRU C199-MOVE-ONE-EDGE-COST-EX                           
067600         VARYING WK-N-SCEN-SUB FROM 1 BY 1                        
067700           UNTIL WK-N-SCEN-SUB > WK-SCEN-COUNT.                   
067800*                                                                 
067900     MOVE HZR-DCO-RECORD              TO WK-X-DCO-OUT-REC.        
068000     WRITE WK-X-DCO-OUT-REC.                                      
068100     ADD 1                           TO WK-N-RECS-WRITTEN.        
068200*                                                                 
068300     PERFORM D000-INTEGRATE-EAD-FOR-EDGE                          
068400        THRU D099-INTEGRATE-EAD-FOR-EDGE-EX.                      
068500*                                                                 
068600 C099-EDGE-CONTROL-BREAK-EX.                                      
068700     EXIT.                                                        
068800*                                                                 
068900*---------------------------------------------------------------* 
069000 C100-MOVE-ONE-EDGE-COST.                                         
069100*---------------------------------------------------------------* 
069200     MOVE WK-EDGE-COST-ACCUM (WK-N-SCEN-SUB)                      
069300       TO HZR-DCO-COST (WK-N-SCEN-SUB).                           
069400*                                                                 
069500 C199-MOVE-ONE-EDGE-COST-EX.                                      
069600     EXIT.                                                        
069700*                                                                 
069800*---------------------------------------------------------------* 
069900*    ONE EAD FIGURE PER HAZARD FAMILY FOR THE EDGE JUST CLOSED.   
070000*---------------------------------------------------------------* 
070100 D000-INTEGRATE-EAD-FOR-EDGE.                                     
070200     MOVE SPACES                     TO HZR-EAD-RECORD.           
070300     MOVE WK-EDGE-CURRENT-ID          TO HZR-EAD-EDGE-ID.         
070400     PERFORM D100-INTEGRATE-ONE-FAMILY                            
070500        THRU D199-INTEGRATE-ONE-FAMILY-EX                         
070600         VARYING WK-N-FAM-SUB FROM 1 BY 1                         
070700           UNTIL WK-N-FAM-SUB > WK-FAMILY-COUNT.                  
070800*                                                                 
070900     MOVE HZR-EAD-RECORD              TO WK-X-EAD-OUT-REC.        
071000     WRITE WK-X-EAD-OUT-REC.                                      
071100     ADD 1                           TO WK-N-RECS-WRITTEN.        
071200*                                                                 
071300 D099-INTEGRATE-EAD-FOR-EDGE-EX.                                  
071400     EXIT.                                                        
071500*                                                                 
071600*---------------------------------------------------------------* 
071700 D100-INTEGRATE-ONE-FAMILY.                                       
071800*---------------------------------------------------------------* 
071900     MOVE WK-FAMILY-SCEN-COUNT (WK-N-FAM-SUB) TO HZR-FAM-COUNT.   
072000     PERFORM D110-MOVE-ONE-FAMILY-PAIR                            
072100        THRU D119-MOVE-ONE-FAMILY-PAIR-EX                         
072200         VARYING WK-N-ASSET-SUB FROM 1 BY 1                       
072300           UNTIL WK-N-ASSET-SUB > HZR-FAM-COUNT.                  
072400*                                                                 
072500     CALL "HZREAD" USING HZR-FAM-WORK-AREA.                       
072600     MOVE HZR-FAM-EAD-RESULT          TO HZR-EAD-VALUE (WK-N-FAM-SUB).
072700*                                                                 
072800 D199-INTEGRATE-ONE-FAMILY-EX.                                    
072900     EXIT.                                                        
073000*                                                                 
073100*---------------------------------------------------------------* 
073200 D110-MOVE-ONE-FAMILY-PAIR.                                       
073300*---------------------------------------------------------------* 
073400     SET WK-FAM-IX                   TO WK-N-FAM-SUB.             
073500     SET WK-FSC-IX                   TO WK-N-ASSET-SUB.           
073600     MOVE WK-FAMILY-SCEN-IX (WK-FAM-IX, WK-FSC-IX) TO WK-N-SCEN-SUB.
073700*                                                                 
073800     MOVE WK-SCEN-ANNUAL-PROB (WK-N-SCEN-SUB)                     
073900       TO HZR-FAM-PROB (WK-N-ASSET-SUB).                          
074000     MOVE WK-EDGE-COST-ACCUM (WK-N-SCEN-SUB)                      
074100       TO HZR-FAM-COST (WK-N-ASSET-SUB).                          
074200*                                                                 
074300 D119-MOVE-ONE-FAMILY-PAIR-EX.                                    
074400     EXIT.                                                        
074500*                                                                 
074600*---------------------------------------------------------------* 
074700*    U3 SECTION OF THE RUN REPORT - HEADING AND SUMMARY TOTALS.   
074800*---------------------------------------------------------------* 
074900 E000-PRINT-REPORT.                                               
075000     MOVE WK-C-PAGE-NO                TO WK-RPT-H1-PAGE.          
075100     WRITE WK-X-RPT-LINE FROM WK-RPT-HEADING-1 AFTER ADVANCING PAGE.
075200     MOVE WK-C-RUN-CCYY                TO WK-RPT-H2-CCYY.         
075300     MOVE WK-C-RUN-MM                  TO WK-RPT-H2-MM.           
075400     MOVE WK-C-RUN-DD                  TO WK-RPT-H2-DD.           
075500     WRITE WK-X-RPT-LINE FROM WK-RPT-HEADING-2 AFTER ADVANCING 1. 
075600     MOVE WK-N-RECS-READ                TO WK-RPT-D1-READ.        
075700     WRITE WK-X-RPT-LINE FROM WK-RPT-DETAIL-1  AFTER ADVANCING 2. 
075800     MOVE WK-N-RECS-SKIPPED              TO WK-RPT-D2-SKIP.       
075900     WRITE WK-X-RPT-LINE FROM WK-RPT-DETAIL-2  AFTER ADVANCING 1. 
076000     MOVE WK-N-EDGE-COUNT                TO WK-RPT-D3-DCOST.      
076100     WRITE WK-X-RPT-LINE FROM WK-RPT-DETAIL-3  AFTER ADVANCING 1. 
076200     MOVE WK-N-EDGE-COUNT                TO WK-RPT-D4-EAD.        
076300     WRITE WK-X-RPT-LINE FROM WK-RPT-DETAIL-4  AFTER ADVANCING 1. 
076400     WRITE WK-X-RPT-LINE FROM WK-RPT-TRAILER   AFTER ADVANCING 2. 
076500*                                                                 
076600     CLOSE EXPOSURE DAMAGEFRACT DAMAGECOST EADFILE HZRRPT01.      
076700*                                                                 
076800 E099-PRINT-REPORT-EX.                                            
076900     EXIT.                                                        
077000*                                                                 
077100 Y900-ABNORMAL-TERMINATION.                                       
077200     MOVE "Y"                        TO WK-C-ABEND-SW.            
077300     PERFORM Z000-END-PROGRAM-ROUTINE                             
077400        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
077500     STOP RUN.                                                    
077600*                                                                 
077700*---------------------------------------------------------------* 
077800*                   PROGRAM SUBROUTINE                          * 
077900*---------------------------------------------------------------* 
078000 Z000-END-PROGRAM-ROUTINE.                                        
078100     CONTINUE.                                                    
078200*                                                                 
078300 Z999-END-PROGRAM-ROUTINE-EX.                                     
078400     EXIT.                                                        
078500*                                                                 
078600******************************************************************
