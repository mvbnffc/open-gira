000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZRMRG2.                                         
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   11 SEP 1992.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  NETWORK SLICE MERGE (U7).  THE GRID-SPLIT FILE    
001200*               SUPPLIED TO HZRGRID (U5) IS BUILT UP TILE BY TILE,
001300*               AND A NETWORK EDGE THAT CROSSES A RASTER-TILE     
001400*               BOUNDARY CAN BE SPLIT A SECOND TIME BY THE        
001500*               NEIGHBOURING TILE'S EXTRACT JOB, PRODUCING TWO    
001600*               SLICE RECORDS FOR THE SAME PIECE OF GEOMETRY.     
001700*               THIS PROGRAM SORTS THE SLICE-LIST CONTROL FILE    
001800*               INTO ASCENDING FILE-NAME ORDER, MERGES THE SLICE  
001900*               FILES IN THAT ORDER, DROPS ANY RECORD WHOSE       
002000*               GEOMETRY KEY HAS ALREADY BEEN SEEN (KEEPING THE   
002100*               FIRST ONE), AND RENUMBERS THE SURVIVING RECORDS   
002200*               0, 1, 2 ... IN OUTPUT ORDER.                      
002300*                                                                 
002400*================================================================ 
002500* HISTORY OF MODIFICATION:                                        
002600*================================================================ 
002700* 5H1JM11 TMPJZM  11/09/1992 - HZRISK INITIAL VERSION.            
002800*---------------------------------------------------------------* 
002900* 5H2RN2  TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. NO 2-DIGIT  
003000*                            YEAR FIELDS USED IN THIS ROUTINE, NO 
003100*                            CHANGE REQUIRED.                     
003200*---------------------------------------------------------------* 
003300* 5H4BT3  TMPBTR  12/11/2001 - HAZQ4001 - DEDUP-KEY TABLE WIDENED 
003400*                            FROM 5000 TO 20000 ENTRIES TO MATCH  
003500*                            THE WIDENED TILE GRID.               
003600*---------------------------------------------------------------* 
003700* 5H6CT8  TMPCTW  09/03/2006 - HAZQ0306 - EMPTY SLICE-LIST NOW    
003800*                            WRITES AN EMPTY NETSPLIT FILE AND    
003900*                            ENDS NORMALLY INSTEAD OF ABENDING.   
004000*---------------------------------------------------------------* 
004100 EJECT                                                            
004200**********************                                            
004300 ENVIRONMENT DIVISION.                                            
004400**********************                                            
004500 CONFIGURATION SECTION.                                           
004600 SOURCE-COMPUTER.  IBM-AS400.                                     
004700 OBJECT-COMPUTER.  IBM-AS400.                                     
004800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
004900                     ON  STATUS IS U0-ON                          
005000                     OFF STATUS IS U0-OFF.                        
005100*                                                                 
005200 INPUT-OUTPUT SECTION.                                            
005300 FILE-CONTROL.                                                    
005400     SELECT SLICELIST  ASSIGN TO DATABASE-HZRSLS2                 
005500            ORGANIZATION IS SEQUENTIAL                            
005600            FILE STATUS  IS WK-C-FILE-STATUS.                     
005700*                                                                 
005800*    REASSIGNED TO EACH SLICE FILE NAME IN TURN BY B100 BELOW - THE
005900*    SAME DYNAMIC-ASSIGN TECHNIQUE HZRMRG1 AND HZRTAGG (U6) USE.  
006000     SELECT NETSLICE   ASSIGN TO WK-X-NS-FILE-NAME                
006100            ORGANIZATION IS SEQUENTIAL                            
006200            FILE STATUS  IS WK-C-FILE-STATUS.                     
006300*                                                                 
006400     SELECT NETSPLIT   ASSIGN TO DATABASE-HZRGSIN                 
006500            ORGANIZATION IS SEQUENTIAL                            
006600            FILE STATUS  IS WK-C-FILE-STATUS.                     
006700*                                                                 
006800***************                                                   
006900 DATA DIVISION.                                                   
007000***************                                                   
007100 FILE SECTION.                                                    
007200**************                                                    
007300 FD  SLICELIST                                                    
007400     LABEL RECORDS ARE OMITTED                                    
007500     DATA RECORD IS WK-X-SL-REC.                                  
007600 01  WK-X-SL-REC                    PIC X(20).                    
007700*                                                                 
007800 FD  NETSLICE                                                     
007900     LABEL RECORDS ARE OMITTED                                    
008000     DATA RECORD IS WK-X-NS-REC.                                  
008100 01  WK-X-NS-REC                    PIC X(88).                    
008200*                                                                 
008300 FD  NETSPLIT                                                     
008400     LABEL RECORDS ARE OMITTED                                    
008500     DATA RECORD IS WK-X-NO-REC.                                  
008600 01  WK-X-NO-REC                    PIC X(88).                    
008700*                                                                 
008800*************************                                         
008900 WORKING-STORAGE SECTION.                                         
009000*************************                                         
009100 01  FILLER                          PIC X(24)        VALUE       
009200     "** PROGRAM HZRMRG2   **".                                   
009300*                                                                 
009400 COPY HZRFSTA.                                                    
009500*                                                                 
009600*    NETWORK SLICE RECORD - ONE PER EDGE/RASTER-CELL CROSSING,    
009700*    BEFORE (INPUT) OR AFTER (OUTPUT) RENUMBERING.                
009800 01  HZR-MG-RECORD.                                               
009900     05  HZR-MG-SLICE-ID             PIC 9(08).                   
010000     05  HZR-MG-DEDUP-KEY            PIC X(20).                   
010100     05  HZR-MG-PAYLOAD              PIC X(50).                   
010200     05  FILLER                      PIC X(10).                   
010300*                                                                 
010400*    NAME OF THE SLICE FILE THE NEXT OPEN OF NETSLICE IS TO BE    
010500*    REASSIGNED TO.                                               
010600 01  WK-X-NS-FILE-NAME                PIC X(20)  VALUE SPACES.    
010700*                                                                 
010800 01  WK-C-IN-EOF-SW                  PIC X(01)  VALUE "N".        
010900     88  WK-C-IN-IS-EOF                         VALUE "Y".        
011000*                                                                 
011100 01  WK-C-INSERT-FOUND-SW            PIC X(01)  VALUE "N".        
011200     88  WK-C-INSERT-IS-FOUND                   VALUE "Y".        
011300*                                                                 
011400 01  WK-C-KEY-FOUND-SW               PIC X(01)  VALUE "N".        
011500     88  WK-C-KEY-IS-FOUND                      VALUE "Y".        
011600*                                                                 
011700*    SORTED SLICE-FILE-NAME LIST, BUILT BY A000 BEFORE THE MERGE. 
011800 01  WK-SL-NAME-AREA.                                             
011900     05  WK-SL-COUNT                PIC 9(04)  COMP-3 VALUE 0.    
012000     05  FILLER                     PIC X(04).                    
012100     05  WK-SL-ENTRY      OCCURS 200 TIMES                        
012200                           INDEXED BY WK-SL-IX.                   
012300         10  WK-SL-NAME              PIC X(20).                   
012400*                                                                 
012500*    DEDUP-KEY TABLE - EVERY GEOMETRY KEY SEEN SO FAR, IN FIRST-  
012600*    SEEN ORDER.  A RECORD WHOSE KEY IS ALREADY HERE IS DROPPED.  
012700 01  WK-DK-TABLE-AREA.                                            
012800     05  WK-DK-COUNT                PIC 9(06)  COMP-3 VALUE 0.    
012900     05  FILLER                     PIC X(04).                    
013000     05  WK-DK-ENTRY      OCCURS 20000 TIMES                      
013100                           INDEXED BY WK-DK-IX.                   
013200         10  WK-DK-KEY               PIC X(20).                   
013300*                                                                 
013400 01  WK-N-INSERT-SUB                 PIC 9(04)  COMP-3.           
013500 01  WK-N-SHUFFLE-SUB                PIC 9(04)  COMP-3.           
013600 01  WK-N-NEXT-SLICE-ID              PIC 9(08)  COMP-3 VALUE 0.   
013700*                                                                 
013800 01  WK-X-SL-REC-R REDEFINES WK-X-SL-REC.                         
013900     05  WK-X-SL-FILE-NAME           PIC X(20).                   
014000*                                                                 
014100 EJECT                                                            
014200***************                                                   
014300 PROCEDURE DIVISION.                                              
014400***************                                                   
014500 MAIN-MODULE.                                                     
014600     PERFORM A000-SORT-FILE-LIST                                  
014700        THRU A099-SORT-FILE-LIST-EX.                              
014800     PERFORM B000-MERGE-AND-DEDUP                                 
014900        THRU B099-MERGE-AND-DEDUP-EX.                             
015000     PERFORM Z000-END-PROGRAM-ROUTINE                             
015100        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
015200     STOP RUN.                                                    
015300*                                                                 
015400*---------------------------------------------------------------* 
015500*    LOAD THE SLICE-LIST CONTROL FILE, INSERTING EACH NAME INTO   
015600*    WK-SL-NAME-AREA AS IT IS READ SO THE TABLE ENDS UP SORTED    
015700*    ASCENDING BY FILE NAME WITHOUT A SEPARATE SORT PASS - SAME   
015800*    IDIOM AS HZRMRG1'S A000.                                     
015900*---------------------------------------------------------------* 
016000 A000-SORT-FILE-LIST.                                             
016100     MOVE 1                          TO WK-C-PAGE-NO.             
016200     MOVE ZERO                       TO WK-SL-COUNT               
016300                                         WK-DK-COUNT              
016400                                         WK-N-NEXT-SLICE-ID       
016500                                         WK-N-RECS-READ           
016600                                         WK-N-RECS-WRITTEN        
016700                                         WK-N-RECS-SKIPPED.       
016800*                                                                 
016900     OPEN INPUT SLICELIST.                                        
017000     IF NOT WK-C-SUCCESSFUL                                       
017100         DISPLAY "HZRMRG2 - OPEN FILE ERROR - SLICELIST"          
017200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
017300         GO TO Y900-ABNORMAL-TERMINATION.                         
017400     MOVE "N"                        TO WK-C-EOF-SW.              
017500     PERFORM A100-LOAD-ONE-NAME                                   
017600        THRU A199-LOAD-ONE-NAME-EX                                
017700          UNTIL WK-C-EOF.                                         
017800     CLOSE SLICELIST.                                             
017900*                                                                 
018000 A099-SORT-FILE-LIST-EX.                                          
018100     EXIT.                                                        
018200*                                                                 
018300*---------------------------------------------------------------* 
018400 A100-LOAD-ONE-NAME.                                              
018500*---------------------------------------------------------------* 
018600     READ SLICELIST                                               
018700         AT END                                                   
018800             MOVE "Y"                TO WK-C-EOF-SW               
018900             GO TO A199-LOAD-ONE-NAME-EX.                         
019000*                                                                 
019100     IF WK-X-SL-REC = SPACES                                      
019200         GO TO A199-LOAD-ONE-NAME-EX.                             
019300*                                                                 
019400     IF WK-SL-COUNT NOT < 200                                     
019500         DISPLAY "HZRMRG2 - SLICE-LIST TABLE FULL AT 200 FILES"   
019600         GO TO Y900-ABNORMAL-TERMINATION.                         
019700*                                                                 
019800     PERFORM A200-INSERT-NAME-SORTED                              
019900        THRU A299-INSERT-NAME-SORTED-EX.                          
020000*                                                                 
020100 A199-LOAD-ONE-NAME-EX.                                           
020200     EXIT.                                                        
020300*                                                                 
020400*---------------------------------------------------------------* 
020500 A200-INSERT-NAME-SORTED.                                         
020600*---------------------------------------------------------------* 
020700     MOVE "N"                        TO WK-C-INSERT-FOUND-SW.     
020800     PERFORM A210-FIND-INSERT-POINT                               
020900        THRU A219-FIND-INSERT-POINT-EX                            
021000         VARYING WK-SL-IX FROM 1 BY 1                             
021100           UNTIL WK-SL-IX > WK-SL-COUNT                           
021200              OR WK-C-INSERT-IS-FOUND.                            
021300*                                                                 
021400     IF WK-C-INSERT-IS-FOUND                                      
021500         SET WK-N-INSERT-SUB          TO WK-SL-IX                 
021600         SUBTRACT 1                  FROM WK-N-INSERT-SUB         
021700     ELSE                                                         
021800         SET WK-N-INSERT-SUB          TO WK-SL-IX.                
021900*                                                                 
022000     PERFORM A220-SHUFFLE-DOWN                                    
022100        THRU A229-SHUFFLE-DOWN-EX                                 
022200         VARYING WK-N-SHUFFLE-SUB FROM WK-SL-COUNT BY -1          
022300           UNTIL WK-N-SHUFFLE-SUB < WK-N-INSERT-SUB.              
022400*                                                                 
022500     SET WK-SL-IX                    TO WK-N-INSERT-SUB.          
022600     MOVE WK-X-SL-FILE-NAME          TO WK-SL-NAME (WK-SL-IX).    
022700     ADD 1                           TO WK-SL-COUNT.              
022800*                                                                 
022900 A299-INSERT-NAME-SORTED-EX.                                      
023000     EXIT.                                                        
023100*                                                                 
023200*---------------------------------------------------------------* 
023300 A210-FIND-INSERT-POINT.                                          
023400*---------------------------------------------------------------* 
023500     IF WK-SL-NAME (WK-SL-IX) > WK-X-SL-FILE-NAME                 
023600         MOVE "Y"                    TO WK-C-INSERT-FOUND-SW.     
023700*                                                                 
023800 A219-FIND-INSERT-POINT-EX.                                       
023900     EXIT.                                                        
024000*                                                                 
024100*---------------------------------------------------------------* 
024200 A220-SHUFFLE-DOWN.                                               
024300*---------------------------------------------------------------* 
024400     SET WK-SL-IX                    TO WK-N-SHUFFLE-SUB.         
024500     MOVE WK-SL-NAME (WK-SL-IX)      TO WK-SL-NAME (WK-SL-IX + 1).
024600*                                                                 
024700 A229-SHUFFLE-DOWN-EX.                                            
024800     EXIT.                                                        
024900*                                                                 
025000*---------------------------------------------------------------* 
025100*    MERGE EVERY SORTED SLICE FILE IN TURN, DROPPING ANY RECORD   
025200*    WHOSE GEOMETRY KEY HAS ALREADY BEEN WRITTEN, AND RENUMBERING 
025300*    EVERY SURVIVOR AS IT GOES OUT.  AN EMPTY SLICE-LIST STILL    
025400*    LEAVES AN EMPTY NETSPLIT FILE.                               
025500*---------------------------------------------------------------* 
025600 B000-MERGE-AND-DEDUP.                                            
025700     OPEN OUTPUT NETSPLIT.                                        
025800     IF NOT WK-C-SUCCESSFUL                                       
025900         DISPLAY "HZRMRG2 - OPEN FILE ERROR - NETSPLIT"           
026000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
026100         GO TO Y900-ABNORMAL-TERMINATION.                         
026200*                                                                 
026300     PERFORM B100-MERGE-ONE-FILE                                  
026400        THRU B199-MERGE-ONE-FILE-EX                               
026500         VARYING WK-SL-IX FROM 1 BY 1                             
026600           UNTIL WK-SL-IX > WK-SL-COUNT.                          
026700*                                                                 
026800     CLOSE NETSPLIT.                                              
026900*                                                                 
027000 B099-MERGE-AND-DEDUP-EX.                                         
027100     EXIT.                                                        
027200*                                                                 
027300*---------------------------------------------------------------* 
027400 B100-MERGE-ONE-FILE.                                             
027500*---------------------------------------------------------------* 
027600     MOVE WK-SL-NAME (WK-SL-IX)      TO WK-X-NS-FILE-NAME.        
027700     OPEN INPUT NETSLICE.                                         
027800     IF NOT WK-C-SUCCESSFUL                                       
027900         DISPLAY "HZRMRG2 - OPEN FILE ERROR - NETSLICE "          
028000                 WK-X-NS-FILE-NAME                                
028100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
028200         GO TO Y900-ABNORMAL-TERMINATION.                         
028300*                                                                 
028400     MOVE "N"                        TO WK-C-IN-EOF-SW.           
028500     PERFORM B110-DEDUP-ONE-RECORD                                
028600        THRU B119-DEDUP-ONE-RECORD-EX                             
028700          UNTIL WK-C-IN-IS-EOF.                                   
028800     CLOSE NETSLICE.                                              
028900*                                                                 
029000 B199-MERGE-ONE-FILE-EX.                                          
029100     EXIT.                                                        
029200*                                                                 
029300*---------------------------------------------------------------* 
029400 B110-DEDUP-ONE-RECORD.                                           
029500*---------------------------------------------------------------* 
029600     READ NETSLICE                                                
029700         AT END                                                   
029800             MOVE "Y"                TO WK-C-IN-EOF-SW            
029900             GO TO B119-DEDUP-ONE-RECORD-EX.                      
030000*                                                                 
030100     ADD 1                           TO WK-N-RECS-READ.           
030200     MOVE WK-X-NS-REC                TO HZR-MG-RECORD.            
030300*                                                                 
030400     PERFORM C100-FIND-DEDUP-KEY                                  
030500        THRU C199-FIND-DEDUP-KEY-EX.                              
030600*                                                                 
030700     IF WK-C-KEY-IS-FOUND                                         
030800         ADD 1                       TO WK-N-RECS-SKIPPED         
030900         GO TO B119-DEDUP-ONE-RECORD-EX.                          
031000*                                                                 
031100     IF WK-DK-COUNT NOT < 20000                                   
031200         DISPLAY "HZRMRG2 - DEDUP-KEY TABLE FULL AT 20000 KEYS"   
031300         GO TO Y900-ABNORMAL-TERMINATION.                         
031400*                                                                 
031500     ADD 1                           TO WK-DK-COUNT.              
031600     SET WK-DK-IX                    TO WK-DK-COUNT.              
031700     MOVE HZR-MG-DEDUP-KEY            TO WK-DK-KEY (WK-DK-IX).    
031800*                                                                 
031900     MOVE WK-N-NEXT-SLICE-ID          TO HZR-MG-SLICE-ID.         
032000     ADD 1                           TO WK-N-NEXT-SLICE-ID.       
032100     MOVE HZR-MG-RECORD               TO WK-X-NO-REC.             
032200     WRITE WK-X-NO-REC.                                           
032300     ADD 1                           TO WK-N-RECS-WRITTEN.        
032400*                                                                 
032500 B119-DEDUP-ONE-RECORD-EX.                                        
032600     EXIT.                                                        
032700*                                                                 
032800*---------------------------------------------------------------* 
032900*    LINEAR SEARCH OF THE DEDUP-KEY TABLE FOR THIS RECORD'S KEY.  
033000*    LEAVES WK-C-KEY-FOUND-SW SET AND, WHEN FOUND, WK-DK-IX       
033100*    POINTING AT THE MATCHING ENTRY.                              
033200*---------------------------------------------------------------* 
033300 C100-FIND-DEDUP-KEY.                                             
033400*---------------------------------------------------------------* 
033500     MOVE "N"                        TO WK-C-KEY-FOUND-SW.        
033600     PERFORM C110-TEST-ONE-KEY                                    
033700        THRU C119-TEST-ONE-KEY-EX                                 
033800         VARYING WK-DK-IX FROM 1 BY 1                             
033900           UNTIL WK-DK-IX > WK-DK-COUNT                           
034000              OR WK-C-KEY-IS-FOUND.                               
034100*                                                                 
034200     IF WK-C-KEY-IS-FOUND                                         
034300         SET WK-DK-IX DOWN BY 1.                                  
034400*                                                                 
034500 C199-FIND-DEDUP-KEY-EX.                                          
034600     EXIT.                                                        
034700*                                                                 
034800*---------------------------------------------------------------* 
034900 C110-TEST-ONE-KEY.                                               
035000*---------------------------------------------------------------* 
035100     IF WK-DK-KEY (WK-DK-IX) = HZR-MG-DEDUP-KEY                   
035200         MOVE "Y"                    TO WK-C-KEY-FOUND-SW.        
035300*                                                                 
035400 C119-TEST-ONE-KEY-EX.                                            
035500     EXIT.                                                        
035600*                                                                 
035700*---------------------------------------------------------------* 
035800*                   PROGRAM SUBROUTINE                          * 
035900*---------------------------------------------------------------* 
036000 Y900-ABNORMAL-TERMINATION.                                       
036100     DISPLAY "HZRMRG2 - RECORDS READ    " WK-N-RECS-READ.         
036200     DISPLAY "HZRMRG2 - RECORDS WRITTEN " WK-N-RECS-WRITTEN.      
036300     DISPLAY "HZRMRG2 - RECORDS SKIPPED " WK-N-RECS-SKIPPED.      
036400     MOVE "Y"                        TO WK-C-ABEND-SW.            
036500     STOP RUN.                                                    
036600*                                                                 
036700 Z000-END-PROGRAM-ROUTINE.                                        
036800     DISPLAY "HZRMRG2 - NORMAL END OF JOB".                       
036900     DISPLAY "HZRMRG2 - RECORDS READ    " WK-N-RECS-READ.         
037000     DISPLAY "HZRMRG2 - RECORDS WRITTEN " WK-N-RECS-WRITTEN.      
037100     DISPLAY "HZRMRG2 - RECORDS SKIPPED " WK-N-RECS-SKIPPED.      
037200*                                                                 
037300 Z999-END-PROGRAM-ROUTINE-EX.                                     
037400     EXIT.                                                        
037500*                                                                 
037600******************************************************************
