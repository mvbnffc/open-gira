000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZRCVAL.                                         
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   23 MAY 1991.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THE DAMAGE   
001200*               CURVE TABLE BUILT BY HZRCURV.  EVERY POINT MUST BE
001300*               NON-NEGATIVE AND EVERY DAMAGE FRACTION MUST NOT   
001400*               EXCEED 1.0.  THE ASSET TYPES ACTUALLY REQUESTED BY
001500*               THIS RUN (THE DISTINCT ASSET TYPES ON THE EXPOSURE
001600*               FILE, SUPPLIED BY HZRDIRD) MUST ALL BE COVERED BY A
001700*               LOADED CURVE.  EITHER FAILURE IS A HARD ERROR - THE
001800*               RUN CANNOT PRODUCE DAMAGE FIGURES WITH AN INCOMPLETE
001900*               OR SUSPECT CURVE SET.                             
002000*                                                                 
002100*================================================================ 
002200* HISTORY OF MODIFICATION:                                        
002300*================================================================ 
002400* 5H1JM3  TMPJZM  23/05/1991 - HZRISK INITIAL VERSION.            
002500*---------------------------------------------------------------* 
002600* 5H2KLT4 TMPKLT  14/03/1994 - HAZQ1094 - FRACTION UPPER-BOUND    
002700*                            CHECK ADDED (FORMERLY INTENSITY RANGE
002800*                            ONLY).                               
002900*---------------------------------------------------------------* 
003000* 5H3RN7  TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. NO 2-DIGIT  
003100*                            YEAR FIELDS USED IN THIS ROUTINE, NO 
003200*                            CHANGE REQUIRED.                     
003300*---------------------------------------------------------------* 
003400* 5H6CT4  TMPCTW  02/02/2006 - HAZQ0106 - COVERAGE CHECK REWRITTEN
003500*                            TO USE HZR-REQ-ASSET-AREA RATHER THAN
003600*                            A HARD-CODED ASSET-TYPE LIST.        
003700*---------------------------------------------------------------* 
003800 EJECT                                                            
003900**********************                                            
004000 ENVIRONMENT DIVISION.                                            
004100**********************                                            
004200 CONFIGURATION SECTION.                                           
004300 SOURCE-COMPUTER.  IBM-AS400.                                     
004400 OBJECT-COMPUTER.  IBM-AS400.                                     
004500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
004600                     ON  STATUS IS U0-ON                          
004700                     OFF STATUS IS U0-OFF.                        
004800*                                                                 
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100*    NO FILES - THIS ROUTINE VALIDATES A TABLE ALREADY IN MEMORY. 
005200*                                                                 
005300***************                                                   
005400 DATA DIVISION.                                                   
005500***************                                                   
005600 FILE SECTION.                                                    
005700**************                                                    
005800*                                                                 
005900*************************                                         
006000 WORKING-STORAGE SECTION.                                         
006100*************************                                         
006200 01  FILLER                          PIC X(24)        VALUE       
006300     "** PROGRAM HZRCVAL   **".                                   
006400*                                                                 
006500 COPY HZRFSTA.                                                    
006600*                                                                 
006700 01  WK-C-COVERED-SW                 PIC X(01)  VALUE "N".        
006800     88  WK-C-TYPE-COVERED                   VALUE "Y".           
006900     88  WK-C-TYPE-NOT-COVERED               VALUE "N".           
007000*                                                                 
007100**********                                                        
007200 LINKAGE SECTION.                                                 
007300*****************                                                 
007400*    THE CURVE TABLE BUILT BY HZRCURV, AND THE LIST OF ASSET TYPES
007500*    THIS RUN ACTUALLY NEEDS COVERED (BUILT BY HZRDIRD FROM THE   
007600*    EXPOSURE FILE BEFORE THIS ROUTINE IS CALLED).                
007700 COPY HZRTABL.                                                    
007800 EJECT                                                            
007900*******************************************************************
008000 PROCEDURE DIVISION USING HZR-DC-TABLE-AREA HZR-REQ-ASSET-AREA.   
008100*******************************************************************
008200 MAIN-MODULE.                                                     
008300     PERFORM A000-VALIDATE-CURVES                                 
008400        THRU A099-VALIDATE-CURVES-EX.                             
008500     PERFORM B000-CHECK-COVERAGE                                  
008600        THRU B099-CHECK-COVERAGE-EX.                              
008700     PERFORM Z000-END-PROGRAM-ROUTINE                             
008800        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
008900     EXIT PROGRAM.                                                
009000*                                                                 
009100*---------------------------------------------------------------* 
009200*    EVERY LOADED POINT MUST HAVE A NON-NEGATIVE INTENSITY AND A  
009300*    FRACTION NOT GREATER THAN 1.0.  THE UNSIGNED PICTURES ALREADY
009400*    RULE OUT A NEGATIVE VALUE, SO ONLY THE UPPER BOUND ON THE    
009500*    FRACTION NEEDS A RUN-TIME TEST.                              
009600*---------------------------------------------------------------* 
009700 A000-VALIDATE-CURVES.                                            
009800     PERFORM A010-CHECK-ONE-CURVE-POINT                           
009900        THRU A019-CHECK-ONE-CURVE-POINT-EX                        
010000         VARYING HZR-DC-IX FROM 1 BY 1                            
010100           UNTIL HZR-DC-IX > HZR-DC-COUNT.                        
010200*                                                                 
010300 A099-VALIDATE-CURVES-EX.                                         
010400     EXIT.                                                        
010500*                                                                 
010600*---------------------------------------------------------------* 
010700 A010-CHECK-ONE-CURVE-POINT.                                      
010800*---------------------------------------------------------------* 
010900     IF HZR-DC-T-FRACTION (HZR-DC-IX) > 1                         
011000         DISPLAY "HZRCVAL - DAMAGE FRACTION EXCEEDS 1.0 FOR "     
011100                 HZR-DC-T-ASSET-TYPE (HZR-DC-IX)                  
011200         GO TO Y900-ABNORMAL-TERMINATION.                         
011300*                                                                 
011400 A019-CHECK-ONE-CURVE-POINT-EX.                                   
011500     EXIT.                                                        
011600*                                                                 
011700*---------------------------------------------------------------* 
011800*    EVERY ASSET TYPE REQUESTED BY THE RUN MUST APPEAR SOMEWHERE  
011900*    IN THE CURVE TABLE.                                          
012000*---------------------------------------------------------------* 
012100 B000-CHECK-COVERAGE.                                             
012200     PERFORM B010-CHECK-ONE-REQUESTED-TYPE                        
012300        THRU B019-CHECK-ONE-REQUESTED-TYPE-EX                     
012400         VARYING HZR-REQ-ASSET-IX FROM 1 BY 1                     
012500           UNTIL HZR-REQ-ASSET-IX > HZR-REQ-ASSET-COUNT.          
012600*                                                                 
012700 B099-CHECK-COVERAGE-EX.                                          
012800     EXIT.                                                        
012900*                                                                 
013000*---------------------------------------------------------------* 
013100 B010-CHECK-ONE-REQUESTED-TYPE.                                   
013200*---------------------------------------------------------------* 
013300     MOVE "N"                        TO WK-C-COVERED-SW.          
013400     PERFORM B020-SEARCH-CURVE-TABLE                              
013500        THRU B029-SEARCH-CURVE-TABLE-EX                           
013600         VARYING HZR-DC-IX FROM 1 BY 1                            
013700           UNTIL HZR-DC-IX > HZR-DC-COUNT                         
013800              OR WK-C-TYPE-COVERED.                               
013900*                                                                 
014000     IF WK-C-TYPE-NOT-COVERED                                     
014100         DISPLAY "HZRCVAL - NO DAMAGE CURVE FOR ASSET TYPE "      
014200                 HZR-REQ-ASSET-TYPE (HZR-REQ-ASSET-IX)            
014300         GO TO Y900-ABNORMAL-TERMINATION.                         
014400*                                                                 
014500 B019-CHECK-ONE-REQUESTED-TYPE-EX.                                
014600     EXIT.                                                        
014700*                                                                 
014800*---------------------------------------------------------------* 
014900 B020-SEARCH-CURVE-TABLE.                                         
015000*---------------------------------------------------------------* 
015100     IF HZR-DC-T-ASSET-TYPE (HZR-DC-IX)                           
015200             = HZR-REQ-ASSET-TYPE (HZR-REQ-ASSET-IX)              
015300         MOVE "Y"                    TO WK-C-COVERED-SW.          
015400*                                                                 
015500 B029-SEARCH-CURVE-TABLE-EX.                                      
015600     EXIT.                                                        
015700*                                                                 
015800 Y900-ABNORMAL-TERMINATION.                                       
015900     MOVE "Y"                        TO WK-C-ABEND-SW.            
016000     PERFORM Z000-END-PROGRAM-ROUTINE                             
016100        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
016200     EXIT PROGRAM.                                                
016300*                                                                 
016400*---------------------------------------------------------------* 
016500*                   PROGRAM SUBROUTINE                          * 
016600*---------------------------------------------------------------* 
016700 Z000-END-PROGRAM-ROUTINE.                                        
016800     CONTINUE.                                                    
016900*                                                                 
017000 Z999-END-PROGRAM-ROUTINE-EX.                                     
017100     EXIT.                                                        
017200*                                                                 
017300******************************************************************
