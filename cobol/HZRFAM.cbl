000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZRFAM.                                          
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   14 MAY 1991.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE THE "FAMILY"   
001200*               NAME (SCENARIO NAME WITH THE RETURN-PERIOD TOKEN  
001300*               REMOVED) AND THE "WITHOUT-MODEL" NAME (SCENARIO   
001400*               NAME WITH THE MODEL/SUBSIDENCE TOKEN REMOVED) OF  
001500*               AN ALREADY-PARSED HAZARD MAP RECORD.  CALLED BY   
001600*               HZRDIRD (U3) IMMEDIATELY AFTER HZRPARS, ONCE PER  
001700*               SCENARIO NAME, SO SCENARIOS CAN BE GROUPED INTO   
001800*               HAZARD FAMILIES FOR THE EAD INTEGRATION.          
001900*                                                                 
002000*================================================================ 
002100* HISTORY OF MODIFICATION:                                        
002200*================================================================ 
002300* 5H1JM1  TMPJZM  14/05/1991 - HZRISK INITIAL VERSION.            
002400*---------------------------------------------------------------* 
002500* 5H2KLT2 TMPKLT  11/03/1994 - HAZQ1094 - WITHOUT-MODEL NAME NOW  
002600*                            DERIVED FOR COASTAL NAMES AS WELL AS 
002700*                            RIVERINE (PREVIOUSLY RIVERINE ONLY). 
002800*---------------------------------------------------------------* 
002900* 5H3RN5  TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. NO 2-DIGIT  
003000*                            YEAR FIELDS USED IN THIS ROUTINE, NO 
003100*                            CHANGE REQUIRED.                     
003200*---------------------------------------------------------------* 
003300* 5H4PLM2 TMPPLM  19/02/2003 - HZR-0403 - FAMILY NAME BUILD NOW   
003400*                            SKIPS A MALFORMED (INVALID-FLAG)     
003500*                            RECORD RATHER THAN ABENDING ON THE   
003600*                            SHORT TOKEN COUNT.                   
003700*---------------------------------------------------------------* 
003800 EJECT                                                            
003900**********************                                            
004000 ENVIRONMENT DIVISION.                                            
004100**********************                                            
004200 CONFIGURATION SECTION.                                           
004300 SOURCE-COMPUTER.  IBM-AS400.                                     
004400 OBJECT-COMPUTER.  IBM-AS400.                                     
004500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
004600                     ON  STATUS IS U0-ON                          
004700                     OFF STATUS IS U0-OFF.                        
004800*                                                                 
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100*    NO FILES - THIS IS A CALLED STRING-HANDLING ROUTINE.         
005200*                                                                 
005300***************                                                   
005400 DATA DIVISION.                                                   
005500***************                                                   
005600 FILE SECTION.                                                    
005700**************                                                    
005800*                                                                 
005900*************************                                         
006000 WORKING-STORAGE SECTION.                                         
006100*************************                                         
006200 01  FILLER                          PIC X(24)        VALUE       
006300     "** PROGRAM HZRFAM    **".                                   
006400*                                                                 
006500 COPY HZRFSTA.                                                    
006600*                                                                 
006700 01  WK-N-TOKEN-COUNT                PIC 9(02)  COMP-3 VALUE 0.   
006800 01  WK-N-TOK-IX                     PIC 9(02)  COMP-3 VALUE 0.   
006900 01  WK-X-MAP-NAME-WORK              PIC X(44).                   
007000*                                                                 
007100*    TOKEN TABLE - KEPT SEPARATE FROM HZR-MAP-NAME, SEE HZRPARS   
007200*    FOR WHY (UNSTRING MUST NOT OVERWRITE ITS OWN SENDING FIELD). 
007300 01  WK-X-MAP-TOKEN-TABLE.                                        
007400     05  WK-X-MAP-TOKEN               PIC X(16) OCCURS 8 TIMES    
007500                                        INDEXED BY WK-MAP-TOK-IX. 
007600*                                                                 
007700*    REBUILT NAME STRINGS, TRUNCATED BACK TO THE RECORD WIDTH.    
007800 01  WK-X-BUILD-NAME                  PIC X(44).                  
007900*                                                                 
008000*    SCRATCH BUFFER - A STRING STATEMENT MAY NOT RECEIVE INTO THE 
008100*    SAME FIELD IT IS ALSO READING FROM, SO EACH TOKEN IS APPENDED
008200*    HERE AND THE RESULT MOVED BACK ONTO WK-X-BUILD-NAME.         
008300 01  WK-X-BUILD-SCRATCH               PIC X(44).                  
008400*                                                                 
008500*****************                                                 
008600 LINKAGE SECTION.                                                 
008700*****************                                                 
008800*    THE CALLER HAS ALREADY RUN THIS RECORD THROUGH HZRPARS, SO   
008900*    MAP-NAME, MAP-KIND AND MAP-VALID-FLAG ARE ALREADY SET.       
009000 COPY HZRTABL.                                                    
009100 EJECT                                                            
009200********************************************                      
009300 PROCEDURE DIVISION USING HZR-MAP-RECORD.                         
009400********************************************                      
009500 MAIN-MODULE.                                                     
009600     PERFORM A000-DERIVE-DERIVED-FIELDS                           
009700        THRU A099-DERIVE-DERIVED-FIELDS-EX.                       
009800     PERFORM Z000-END-PROGRAM-ROUTINE                             
009900        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
010000     EXIT PROGRAM.                                                
010100*                                                                 
010200*---------------------------------------------------------------* 
010300 A000-DERIVE-DERIVED-FIELDS.                                      
010400*---------------------------------------------------------------* 
010500     MOVE SPACES                     TO HZR-MAP-FAMILY-NAME       
010600                                         HZR-MAP-WITHOUT-MODEL.   
010700     IF HZR-MAP-VALID-FLAG = "N"                                  
010800         GO TO A099-DERIVE-DERIVED-FIELDS-EX.                     
010900*                                                                 
011000     MOVE SPACES                     TO WK-X-MAP-TOKEN-TABLE.     
011100     MOVE HZR-MAP-NAME                TO WK-X-MAP-NAME-WORK.      
011200     MOVE ZERO                       TO WK-N-TOKEN-COUNT.         
011300     UNSTRING WK-X-MAP-NAME-WORK DELIMITED BY "_"                 
011400         INTO WK-X-MAP-TOKEN (1)                                  
011500              WK-X-MAP-TOKEN (2)                                  
011600              WK-X-MAP-TOKEN (3)                                  
011700              WK-X-MAP-TOKEN (4)                                  
011800              WK-X-MAP-TOKEN (5)                                  
011900              WK-X-MAP-TOKEN (6)                                  
012000              WK-X-MAP-TOKEN (7)                                  
012100              WK-X-MAP-TOKEN (8)                                  
012200         TALLYING IN WK-N-TOKEN-COUNT.                            
012300*                                                                 
012400*    FAMILY NAME = ALL TOKENS EXCEPT THE RETURN-PERIOD TOKEN.     
012500*    RIVERINE, TOKEN 5 OF 5 IS "RPNNNNN" - FOUR TOKENS SURVIVE.   
012600*    COASTAL,  TOKEN 5 OF 6 OR 8 IS "RPNNNN" - SKIP IT, KEEP REST.
012700     IF HZR-MAP-RIVERINE                                          
012800         PERFORM B100-BUILD-FAMILY-RIVERINE                       
012900            THRU B199-BUILD-FAMILY-RIVERINE-EX                    
013000     ELSE                                                         
013100         PERFORM B200-BUILD-FAMILY-COASTAL                        
013200            THRU B299-BUILD-FAMILY-COASTAL-EX                     
013300     END-IF.                                                      
013400*                                                                 
013500*    WITHOUT-MODEL NAME = ALL TOKENS EXCEPT TOKEN 3 (THE CLIMATE  
013600*    MODEL FOR A RIVERINE NAME, THE SUBSIDENCE TOKEN FOR COASTAL).
013700     PERFORM C000-BUILD-WITHOUT-MODEL                             
013800        THRU C099-BUILD-WITHOUT-MODEL-EX.                         
013900*                                                                 
014000 A099-DERIVE-DERIVED-FIELDS-EX.                                   
014100     EXIT.                                                        
014200*                                                                 
014300*---------------------------------------------------------------* 
014400 B100-BUILD-FAMILY-RIVERINE.                                      
014500*---------------------------------------------------------------* 
014600     MOVE SPACES                     TO WK-X-BUILD-NAME.          
014700     STRING WK-X-MAP-TOKEN (1) DELIMITED BY SPACE                 
014800            "_"                      DELIMITED BY SIZE            
014900            WK-X-MAP-TOKEN (2) DELIMITED BY SPACE                 
015000            "_"                      DELIMITED BY SIZE            
015100            WK-X-MAP-TOKEN (3) DELIMITED BY SPACE                 
015200            "_"                      DELIMITED BY SIZE            
015300            WK-X-MAP-TOKEN (4) DELIMITED BY SPACE                 
015400         INTO WK-X-BUILD-NAME.                                    
015500     MOVE WK-X-BUILD-NAME             TO HZR-MAP-FAMILY-NAME.     
015600*                                                                 
015700 B199-BUILD-FAMILY-RIVERINE-EX.                                   
015800     EXIT.                                                        
015900*                                                                 
016000*---------------------------------------------------------------* 
016100 B200-BUILD-FAMILY-COASTAL.                                       
016200*---------------------------------------------------------------* 
016300     MOVE SPACES                     TO WK-X-BUILD-NAME.          
016400     STRING WK-X-MAP-TOKEN (1) DELIMITED BY SPACE                 
016500            "_"                      DELIMITED BY SIZE            
016600            WK-X-MAP-TOKEN (2) DELIMITED BY SPACE                 
016700            "_"                      DELIMITED BY SIZE            
016800            WK-X-MAP-TOKEN (3) DELIMITED BY SPACE                 
016900            "_"                      DELIMITED BY SIZE            
017000            WK-X-MAP-TOKEN (4) DELIMITED BY SPACE                 
017100         INTO WK-X-BUILD-NAME.                                    
017200     MOVE SPACES                     TO WK-X-BUILD-SCRATCH.       
017300     IF WK-N-TOKEN-COUNT = 8                                      
017400         STRING WK-X-BUILD-NAME DELIMITED BY SPACE                
017500                "_"                  DELIMITED BY SIZE            
017600                WK-X-MAP-TOKEN (6) DELIMITED BY SPACE             
017700                "_"                  DELIMITED BY SIZE            
017800                WK-X-MAP-TOKEN (7) DELIMITED BY SPACE             
017900                "_"                  DELIMITED BY SIZE            
018000                WK-X-MAP-TOKEN (8) DELIMITED BY SPACE             
018100             INTO WK-X-BUILD-SCRATCH                              
018200     ELSE                                                         
018300         STRING WK-X-BUILD-NAME DELIMITED BY SPACE                
018400                "_"                  DELIMITED BY SIZE            
018500                WK-X-MAP-TOKEN (6) DELIMITED BY SPACE             
018600             INTO WK-X-BUILD-SCRATCH                              
018700     END-IF.                                                      
018800     MOVE WK-X-BUILD-SCRATCH           TO HZR-MAP-FAMILY-NAME.    
018900*                                                                 
019000 B299-BUILD-FAMILY-COASTAL-EX.                                    
019100     EXIT.                                                        
019200*                                                                 
019300*---------------------------------------------------------------* 
019400*    DROP TOKEN 3 AND RE-JOIN THE SURVIVING TOKENS ON "_".        
019500*---------------------------------------------------------------* 
019600 C000-BUILD-WITHOUT-MODEL.                                        
019700     MOVE SPACES                     TO WK-X-BUILD-NAME.          
019800     STRING WK-X-MAP-TOKEN (1) DELIMITED BY SPACE                 
019900            "_"                      DELIMITED BY SIZE            
020000            WK-X-MAP-TOKEN (2) DELIMITED BY SPACE                 
020100         INTO WK-X-BUILD-NAME.                                    
020200     PERFORM C100-APPEND-TOKEN THRU C199-APPEND-TOKEN-EX          
020300         VARYING WK-N-TOK-IX FROM 4 BY 1                          
020400           UNTIL WK-N-TOK-IX > WK-N-TOKEN-COUNT.                  
020500     MOVE WK-X-BUILD-NAME             TO HZR-MAP-WITHOUT-MODEL.   
020600*                                                                 
020700 C099-BUILD-WITHOUT-MODEL-EX.                                     
020800     EXIT.                                                        
020900*                                                                 
021000*---------------------------------------------------------------* 
021100 C100-APPEND-TOKEN.                                               
021200*---------------------------------------------------------------* 
021300     MOVE SPACES                     TO WK-X-BUILD-SCRATCH.       
021400     STRING WK-X-BUILD-NAME DELIMITED BY SPACE                    
021500            "_"                      DELIMITED BY SIZE            
021600            WK-X-MAP-TOKEN (WK-N-TOK-IX) DELIMITED BY SPACE       
021700         INTO WK-X-BUILD-SCRATCH.                                 
021800     MOVE WK-X-BUILD-SCRATCH           TO WK-X-BUILD-NAME.        
021900*                                                                 
022000 C199-APPEND-TOKEN-EX.                                            
022100     EXIT.                                                        
022200*---------------------------------------------------------------* 
022300*                   PROGRAM SUBROUTINE                          * 
022400*---------------------------------------------------------------* 
022500 Z000-END-PROGRAM-ROUTINE.                                        
022600     CONTINUE.                                                    
022700*                                                                 
022800 Z999-END-PROGRAM-ROUTINE-EX.                                     
022900     EXIT.                                                        
023000*                                                                 
023100******************************************************************
