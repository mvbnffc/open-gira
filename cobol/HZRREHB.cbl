000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZRREHB.                                         
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   02 SEP 1991.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  REHABILITATION COST ANNOTATOR (U4).  READS THE SMALL
001200*               REHAB-COSTS LOOKUP TABLE INTO MEMORY, THEN PASSES THE
001300*               NETWORK-EDGES FILE ONCE, LOOKING UP EACH EDGE'S PER-KM
001400*               REHAB COST BY ASSET CLASS / HIGHWAY TYPE / CONDITION
001500*               (BRIDGES OVERRIDE THE HIGHWAY TYPE), MULTIPLYING BY
001600*               LANE COUNT FOR ROADS, AND WRITING THE EDGE RECORD BACK
001700*               OUT WITH THE COMPUTED COST ATTACHED.  A MISSING TABLE
001800*               ENTRY IS A HARD ERROR.                            
001900*                                                                 
002000*================================================================ 
002100* HISTORY OF MODIFICATION:                                        
002200*================================================================ 
002300* 5H1JM6  TMPJZM  02/09/1991 - HZRISK INITIAL VERSION.            
002400*---------------------------------------------------------------* 
002500* 5H2KLT7 TMPKLT  21/03/1994 - HAZQ1094 - BRIDGE OVERRIDE OF THE  
002600*                            HIGHWAY TYPE ADDED (WAS PREVIOUSLY A 
002700*                            SEPARATE "BRIDGE" RECORD CLASS).     
002800*---------------------------------------------------------------* 
002900* 5H3RN10 TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. NO 2-DIGIT  
003000*                            YEAR FIELDS USED IN THIS ROUTINE, NO 
003100*                            CHANGE REQUIRED.                     
003200*---------------------------------------------------------------* 
003300* 5H5RC2  TMPRCT  25/06/2004 - HAZQ2004 - RAIL LOOKUP NO LONGER   
003400*                            TESTS THE CONDITION COLUMN (RAIL COST
003500*                            ROWS CARRY SPACES THERE).            
003600*---------------------------------------------------------------* 
003700 EJECT                                                            
003800**********************                                            
003900 ENVIRONMENT DIVISION.                                            
004000**********************                                            
004100 CONFIGURATION SECTION.                                           
004200 SOURCE-COMPUTER.  IBM-AS400.                                     
004300 OBJECT-COMPUTER.  IBM-AS400.                                     
004400 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
004500                     ON  STATUS IS U0-ON                          
004600                     OFF STATUS IS U0-OFF.                        
004700*                                                                 
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT REHABCOSTS    ASSIGN TO DATABASE-HZRRCIN              
005100            ORGANIZATION IS SEQUENTIAL                            
005200            FILE STATUS  IS WK-C-FILE-STATUS.                     
005300*                                                                 
005400     SELECT NETWORKEDGES  ASSIGN TO DATABASE-HZRNEIN              
005500            ORGANIZATION IS SEQUENTIAL                            
005600            FILE STATUS  IS WK-C-FILE-STATUS.                     
005700*                                                                 
005800     SELECT NETEDGESOUT   ASSIGN TO DATABASE-HZRNEOT              
005900            ORGANIZATION IS SEQUENTIAL                            
006000            FILE STATUS  IS WK-C-FILE-STATUS.                     
006100*                                                                 
006200***************                                                   
006300 DATA DIVISION.                                                   
006400***************                                                   
006500 FILE SECTION.                                                    
006600**************                                                    
006700 FD  REHABCOSTS                                                   
006800     LABEL RECORDS ARE OMITTED                                    
006900     DATA RECORD IS WK-X-RC-IN-REC.                               
007000 01  WK-X-RC-IN-REC                  PIC X(38).                   
007100*                                                                 
007200 FD  NETWORKEDGES                                                 
007300     LABEL RECORDS ARE OMITTED                                    
007400     DATA RECORD IS WK-X-NE-IN-REC.                               
007500 01  WK-X-NE-IN-REC                  PIC X(51).                   
007600*                                                                 
007700 FD  NETEDGESOUT                                                  
007800     LABEL RECORDS ARE OMITTED                                    
007900     DATA RECORD IS WK-X-NE-OUT-REC.                              
008000 01  WK-X-NE-OUT-REC                 PIC X(51).                   
008100*                                                                 
008200*************************                                         
008300 WORKING-STORAGE SECTION.                                         
008400*************************                                         
008500 01  FILLER                          PIC X(24)        VALUE       
008600     "** PROGRAM HZRREHB   **".                                   
008700*                                                                 
008800 COPY HZRFSTA.                                                    
008900 COPY HZRTABL.                                                    
009000*                                                                 
009100*    PHYSICAL LAYOUT OF ONE REHAB-COSTS LOOKUP LINE, SO A FRESH LINE
009200*    CAN BE MOVED STRAIGHT INTO THE TABLE ENTRY FIELDS.           
009300 01  WK-X-RC-IN-FIELDS REDEFINES WK-X-RC-IN-REC.                  
009400     05  WK-X-RC-IN-CLASS            PIC X(04).                   
009500     05  WK-X-RC-IN-TYPE             PIC X(12).                   
009600     05  WK-X-RC-IN-CONDITION        PIC X(07).                   
009700     05  WK-X-RC-IN-COST             PIC 9(07)V9(02).             
009800     05  FILLER                      PIC X(06).                   
009900*                                                                 
010000*    EFFECTIVE SEARCH KEYS BUILT FOR EACH EDGE - THE BRIDGE OVERRIDE
010100*    AND THE RAIL "NO CONDITION" RULE ARE RESOLVED HERE ONCE, SO THE
010200*    TABLE SEARCH ITSELF IS A PLAIN KEY COMPARE.                  
010300 01  WK-KEY-WORK-AREA.                                            
010400     05  WK-KEY-TYPE                 PIC X(12).                   
010500     05  WK-KEY-CONDITION            PIC X(07).                   
010600     05  WK-C-MATCH-SW               PIC X(01)  VALUE "N".        
010700         88  WK-C-IS-MATCHED                   VALUE "Y".         
010800     05  FILLER                      PIC X(04).                   
010900*                                                                 
011000 01  WK-N-EDGE-READ                  PIC 9(07)  COMP-3 VALUE 0.   
011100 01  WK-N-EDGE-WRITTEN               PIC 9(07)  COMP-3 VALUE 0.   
011200*                                                                 
011300*****************                                                 
011400 LINKAGE SECTION.                                                 
011500*****************                                                 
011600*    NO LINKAGE - THIS IS THE TOP-LEVEL DRIVER FOR THE U4 STEP.   
011700*                                                                 
011800 EJECT                                                            
011900 PROCEDURE DIVISION.                                              
012000*****************************                                     
012100 MAIN-MODULE.                                                     
012200     PERFORM A000-LOAD-REHAB-TABLE                                
012300        THRU A099-LOAD-REHAB-TABLE-EX.                            
012400     PERFORM B000-PROCESS-EDGES                                   
012500        THRU B099-PROCESS-EDGES-EX.                               
012600     PERFORM Z000-END-PROGRAM-ROUTINE                             
012700        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
012800     STOP RUN.                                                    
012900*                                                                 
013000*---------------------------------------------------------------* 
013100*    LOAD THE SMALL REHAB-COSTS LOOKUP TABLE INTO MEMORY.         
013200*---------------------------------------------------------------* 
013300 A000-LOAD-REHAB-TABLE.                                           
013400     MOVE ZERO                       TO HZR-RC-COUNT.             
013500     OPEN INPUT REHABCOSTS.                                       
013600     IF NOT WK-C-SUCCESSFUL                                       
013700         DISPLAY "HZRREHB - OPEN FILE ERROR - REHABCOSTS"         
013800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
013900         GO TO Y900-ABNORMAL-TERMINATION.                         
014000*                                                                 
014100     MOVE "N"                        TO WK-C-EOF-SW.              
014200     PERFORM A010-LOAD-ONE-REHAB-LINE                             
014300        THRU A019-LOAD-ONE-REHAB-LINE-EX                          
014400          UNTIL WK-C-EOF.                                         
014500     CLOSE REHABCOSTS.                                            
014600*                                                                 
014700 A099-LOAD-REHAB-TABLE-EX.                                        
014800     EXIT.                                                        
014900*                                                                 
015000*---------------------------------------------------------------* 
015100 A010-LOAD-ONE-REHAB-LINE.                                        
015200*---------------------------------------------------------------* 
015300     READ REHABCOSTS                                              
015400         AT END                                                   
015500             MOVE "Y"                TO WK-C-EOF-SW               
015600             GO TO A019-LOAD-ONE-REHAB-LINE-EX.                   
015700*                                                                 
015800     ADD 1                           TO WK-N-RECS-READ.           
015900     IF WK-X-RC-IN-REC = SPACES                                   
016000         GO TO A019-LOAD-ONE-REHAB-LINE-EX.                       
016100*                                                                 
016200     IF HZR-RC-COUNT NOT < 200                                    
016300         DISPLAY "HZRREHB - REHAB-COSTS TABLE FULL AT 200 LINES"  
016400         GO TO Y900-ABNORMAL-TERMINATION.                         
016500*                                                                 
016600     ADD 1                           TO HZR-RC-COUNT.             
016700     SET HZR-RC-IX                   TO HZR-RC-COUNT.             
016800     MOVE WK-X-RC-IN-CLASS            TO HZR-RC-T-ASSET-CLASS (HZR-RC-IX).
016900     MOVE WK-X-RC-IN-TYPE             TO HZR-RC-T-HIGHWAY-TYPE (HZR-RC-IX)
017000     MOVE WK-X-RC-IN-CONDITION        TO HZR-RC-T-CONDITION (HZR-RC-IX).
017100     MOVE WK-X-RC-IN-COST             TO HZR-RC-T-COST-PER-KM (HZR-RC-IX).
017200     ADD 1                           TO WK-N-RECS-WRITTEN.        
017300*                                                                 
017400 A019-LOAD-ONE-REHAB-LINE-EX.                                     
017500     EXIT.                                                        
017600*                                                                 
017700*---------------------------------------------------------------* 
017800*    ONE PASS OVER THE NETWORK EDGES - LOOK UP, MULTIPLY BY LANES 
017900*    FOR ROADS, WRITE THE ANNOTATED RECORD.                       
018000*---------------------------------------------------------------* 
018100 B000-PROCESS-EDGES.                                              
018200     OPEN INPUT  NETWORKEDGES.                                    
018300     OPEN OUTPUT NETEDGESOUT.                                     
018400     IF NOT WK-C-SUCCESSFUL                                       
018500         DISPLAY "HZRREHB - OPEN FILE ERROR - NETWORK EDGE FILES" 
018600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
018700         GO TO Y900-ABNORMAL-TERMINATION.                         
018800*                                                                 
018900     MOVE "N"                        TO WK-C-EOF-SW.              
019000     PERFORM B100-PROCESS-ONE-EDGE                                
019100        THRU B199-PROCESS-ONE-EDGE-EX                             
019200          UNTIL WK-C-EOF.                                         
019300*                                                                 
019400     CLOSE NETWORKEDGES NETEDGESOUT.                              
019500*                                                                 
019600 B099-PROCESS-EDGES-EX.                                           
019700     EXIT.                                                        
019800*                                                                 
019900*---------------------------------------------------------------* 
020000 B100-PROCESS-ONE-EDGE.                                           
020100*---------------------------------------------------------------* 
020200     READ NETWORKEDGES                                            
020300         AT END                                                   
020400             MOVE "Y"                TO WK-C-EOF-SW               
020500             GO TO B199-PROCESS-ONE-EDGE-EX.                      
020600*                                                                 
020700     ADD 1                           TO WK-N-EDGE-READ.           
020800     MOVE WK-X-NE-IN-REC              TO HZR-NE-RECORD.           
020900*                                                                 
021000     PERFORM B110-BUILD-SEARCH-KEY                                
021100        THRU B119-BUILD-SEARCH-KEY-EX.                            
021200     PERFORM B120-SEARCH-REHAB-TABLE                              
021300        THRU B129-SEARCH-REHAB-TABLE-EX.                          
021400*                                                                 
021500     IF NOT WK-C-IS-MATCHED                                       
021600         DISPLAY "HZRREHB - NO REHAB COST FOR " HZR-NE-CLASS      
021700                 " / " WK-KEY-TYPE " / " WK-KEY-CONDITION         
021800         GO TO Y900-ABNORMAL-TERMINATION.                         
021900*                                                                 
022000     IF HZR-NE-CLASS = "ROAD"                                     
022100         COMPUTE HZR-NE-REHAB-COST ROUNDED =                      
022200             HZR-RC-T-COST-PER-KM (HZR-RC-IX) * HZR-NE-LANES      
022300     ELSE                                                         
022400         MOVE HZR-RC-T-COST-PER-KM (HZR-RC-IX) TO HZR-NE-REHAB-COST
022500     END-IF.                                                      
022600*                                                                 
022700     MOVE HZR-NE-RECORD               TO WK-X-NE-OUT-REC.         
022800     WRITE WK-X-NE-OUT-REC.                                       
022900     ADD 1                           TO WK-N-EDGE-WRITTEN.        
023000*                                                                 
023100 B199-PROCESS-ONE-EDGE-EX.                                        
023200     EXIT.                                                        
023300*                                                                 
023400*---------------------------------------------------------------* 
023500*    THE BRIDGE FLAG OVERRIDES THE HIGHWAY TYPE TO "BRIDGE" FOR   
023600*    BOTH CLASSES; RAIL WITHOUT A BRIDGE SEARCHES AS "RAIL" AND   
023700*    IGNORES THE CONDITION COLUMN ALTOGETHER.                     
023800*---------------------------------------------------------------* 
023900 B110-BUILD-SEARCH-KEY.                                           
024000     MOVE SPACES                     TO WK-KEY-TYPE WK-KEY-CONDITION.
024100*                                                                 
024200     IF HZR-NE-IS-BRIDGE                                          
024300         MOVE "bridge"                TO WK-KEY-TYPE              
024400     ELSE                                                         
024500     IF HZR-NE-CLASS = "RAIL"                                     
024600         MOVE "rail"                  TO WK-KEY-TYPE              
024700     ELSE                                                         
024800         MOVE HZR-NE-HIGHWAY-TYPE      TO WK-KEY-TYPE             
024900     END-IF                                                       
025000     END-IF.                                                      
025100*                                                                 
025200     IF HZR-NE-CLASS = "ROAD"                                     
025300         IF HZR-NE-IS-PAVED                                       
025400             MOVE "paved"              TO WK-KEY-CONDITION        
025500         ELSE                                                     
025600             MOVE "unpaved"            TO WK-KEY-CONDITION        
025700         END-IF                                                   
025800     END-IF.                                                      
025900*                                                                 
026000 B119-BUILD-SEARCH-KEY-EX.                                        
026100     EXIT.                                                        
026200*                                                                 
026300*---------------------------------------------------------------* 
026400 B120-SEARCH-REHAB-TABLE.                                         
026500*---------------------------------------------------------------* 
026600     MOVE "N"                        TO WK-C-MATCH-SW.            
026700     PERFORM B130-TEST-ONE-REHAB-LINE                             
026800        THRU B139-TEST-ONE-REHAB-LINE-EX                          
026900         VARYING HZR-RC-IX FROM 1 BY 1                            
027000           UNTIL HZR-RC-IX > HZR-RC-COUNT                         
027100              OR WK-C-IS-MATCHED.                                 
027200*                                                                 
027300     IF WK-C-IS-MATCHED                                           
027400         SET HZR-RC-IX DOWN BY 1.                                 
027500*                                                                 
027600 B129-SEARCH-REHAB-TABLE-EX.                                      
027700     EXIT.                                                        
027800*                                                                 
027900*---------------------------------------------------------------* 
028000 B130-TEST-ONE-REHAB-LINE.                                        
028100*---------------------------------------------------------------* 
028200     IF HZR-RC-T-ASSET-CLASS (HZR-RC-IX) = HZR-NE-CLASS           
028300       AND HZR-RC-T-HIGHWAY-TYPE (HZR-RC-IX) = WK-KEY-TYPE        
028400       AND (HZR-NE-CLASS = "RAIL"                                 
028500              OR HZR-RC-T-CONDITION (HZR-RC-IX) = WK-KEY-CONDITION)
028600         MOVE "Y"                    TO WK-C-MATCH-SW.            
028700*                                                                 
028800 B139-TEST-ONE-REHAB-LINE-EX.                                     
028900     EXIT.                                                        
029000*                                                                 
029100 Y900-ABNORMAL-TERMINATION.                                       
029200     MOVE "Y"                        TO WK-C-ABEND-SW.            
029300     PERFORM Z000-END-PROGRAM-ROUTINE                             
029400        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
029500     STOP RUN.                                                    
029600*                                                                 
029700*---------------------------------------------------------------* 
029800*                   PROGRAM SUBROUTINE                          * 
029900*---------------------------------------------------------------* 
030000 Z000-END-PROGRAM-ROUTINE.                                        
030100     CONTINUE.                                                    
030200*                                                                 
030300 Z999-END-PROGRAM-ROUTINE-EX.                                     
030400     EXIT.                                                        
030500*                                                                 
030600******************************************************************
