000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZRALOC.                                         
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   16 JAN 1992.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SHARE OUT ONE SURVIVING
001200*               NETWORK COMPONENT'S TOTAL SOURCE POWER ACROSS ITS 
001300*               DEMAND TARGETS, IN PROPORTION TO EACH TARGET'S GDP
001400*               WEIGHT (POPULATION IF NO TARGET IN THE COMPONENT HAS
001500*               ANY GDP RECORDED), AND TO WORK OUT THE SUPPLY FACTOR
001600*               AND CUSTOMERS AFFECTED AT EACH TARGET.  CALLED BY 
001700*               HZRGRID (U5) ONCE PER SURVIVING COMPONENT, PER    
001800*               THRESHOLD.                                        
001900*                                                                 
002000*================================================================ 
002100* HISTORY OF MODIFICATION:                                        
002200*================================================================ 
002300* 5H1JM8  TMPJZM  16/01/1992 - HZRISK INITIAL VERSION. EQUAL SPLIT
002400*                            OF SOURCE POWER ACROSS TARGETS.      
002500*---------------------------------------------------------------* 
002600* 5H2GD3  TMPGDN  30/06/1995 - HAZQ2095 - GDP-WEIGHTED ALLOCATION,
002700*                            FALLING BACK TO POPULATION WEIGHT WHEN
002800*                            NO TARGET IN THE COMPONENT HAS GDP.  
002900*---------------------------------------------------------------* 
003000* 5H3RN12 TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. NO 2-DIGIT  
003100*                            YEAR FIELDS USED IN THIS ROUTINE, NO 
003200*                            CHANGE REQUIRED.                     
003300*---------------------------------------------------------------* 
003400* 5H5ZD1  TMPZDQ  02/05/2007 - HAZQ3007 - ZERO NOMINAL CONSUMPTION
003500*                            AT A TARGET NO LONGER ABENDS ON DIVIDE
003600*                            BY ZERO, SUPPLY FACTOR FORCED TO ZERO.
003700*---------------------------------------------------------------* 
003800 EJECT                                                            
003900**********************                                            
004000 ENVIRONMENT DIVISION.                                            
004100**********************                                            
004200 CONFIGURATION SECTION.                                           
004300 SOURCE-COMPUTER.  IBM-AS400.                                     
004400 OBJECT-COMPUTER.  IBM-AS400.                                     
004500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
004600                     ON  STATUS IS U0-ON                          
004700                     OFF STATUS IS U0-OFF.                        
004800*                                                                 
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100*    NO FILES - THIS IS A CALLED POWER-ALLOCATION ROUTINE.        
005200*                                                                 
005300***************                                                   
005400 DATA DIVISION.                                                   
005500***************                                                   
005600 FILE SECTION.                                                    
005700**************                                                    
005800*                                                                 
005900*************************                                         
006000 WORKING-STORAGE SECTION.                                         
006100*************************                                         
006200 01  FILLER                          PIC X(24)        VALUE       
006300     "** PROGRAM HZRALOC   **".                                   
006400*                                                                 
006500 COPY HZRFSTA.                                                    
006600*                                                                 
006700 01  WK-C-WEIGHT-IS-GDP-SW            PIC X(01)  VALUE "Y".       
006800     88  WK-C-WEIGHT-IS-GDP                      VALUE "Y".       
006900*                                                                 
007000 01  WK-S-TARGET-WEIGHT                PIC 9(14)V9(02) COMP-3.    
007100 01  WK-S-WEIGHT-TOTAL                 PIC 9(14)V9(02) COMP-3.    
007200 01  WK-S-ALLOC-POWER                  PIC S9(09)V9(03) COMP-3.   
007300 01  WK-S-SHORTFALL                    PIC S9V9(06)    COMP-3.    
007400*                                                                 
007500 01  WK-X-TRACE-LINE                  PIC X(60)  VALUE SPACES.    
007600 01  WK-X-TRACE-LINE-R REDEFINES WK-X-TRACE-LINE.                 
007700     05  WK-X-TRACE-LABEL              PIC X(20).                 
007800     05  WK-X-TRACE-TARGET-ID          PIC Z(05)9.                
007900     05  FILLER                        PIC X(02).                 
008000     05  WK-X-TRACE-SUPPLY-FCT         PIC Z.999999.              
008100     05  FILLER                        PIC X(26).                 
008200*                                                                 
008300*****************                                                 
008400 LINKAGE SECTION.                                                 
008500*****************                                                 
008600*    ONE COMPONENT'S SOURCE POWER TOTAL AND TARGET LIST, BUILT BY 
008700*    THE CALLER (HZRGRID).  THE ANSWER IS HANDED BACK IN THE SAME 
008800*    TARGET ENTRIES (SUPPLY FACTOR, CUSTOMERS AFFECTED).          
008900 COPY HZRGRDC.                                                    
009000 EJECT                                                            
009100*******************************************************           
009200 PROCEDURE DIVISION USING HZR-COMP-WORK-AREA.                     
009300*******************************************************           
009400 MAIN-MODULE.                                                     
009500     PERFORM A000-ALLOCATE-POWER                                  
009600        THRU A099-ALLOCATE-POWER-EX.                              
009700     PERFORM Z000-END-PROGRAM-ROUTINE                             
009800        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
009900     EXIT PROGRAM.                                                
010000*                                                                 
010100*---------------------------------------------------------------* 
010200*    DECIDE THE WEIGHT COLUMN, THEN SHARE OUT THE SOURCE POWER.   
010300*---------------------------------------------------------------* 
010400 A000-ALLOCATE-POWER.                                             
010500     MOVE "Y"                        TO WK-C-WEIGHT-IS-GDP-SW.    
010600     IF HZR-COMP-GDP-TOTAL = ZERO                                 
010700         MOVE "N"                    TO WK-C-WEIGHT-IS-GDP-SW     
010800         MOVE HZR-COMP-POP-TOTAL      TO WK-S-WEIGHT-TOTAL        
010900     ELSE                                                         
011000         MOVE HZR-COMP-GDP-TOTAL      TO WK-S-WEIGHT-TOTAL.       
011100*                                                                 
011200     PERFORM A100-ALLOCATE-ONE-TARGET                             
011300        THRU A199-ALLOCATE-ONE-TARGET-EX                          
011400         VARYING HZR-COMP-IX FROM 1 BY 1                          
011500           UNTIL HZR-COMP-IX > HZR-COMP-TARGET-COUNT.             
011600*                                                                 
011700 A099-ALLOCATE-POWER-EX.                                          
011800     EXIT.                                                        
011900*                                                                 
012000*---------------------------------------------------------------* 
012100 A100-ALLOCATE-ONE-TARGET.                                        
012200*---------------------------------------------------------------* 
012300     IF WK-C-WEIGHT-IS-GDP                                        
012400         MOVE HZR-COMP-T-GDP (HZR-COMP-IX) TO WK-S-TARGET-WEIGHT  
012500     ELSE                                                         
012600         MOVE HZR-COMP-T-POPULATION (HZR-COMP-IX) TO WK-S-TARGET-WEIGHT.
012700*                                                                 
012800     IF WK-S-WEIGHT-TOTAL = ZERO                                  
012900         MOVE ZERO                   TO WK-S-ALLOC-POWER          
013000     ELSE                                                         
013100         COMPUTE WK-S-ALLOC-POWER ROUNDED =                       
013200             HZR-COMP-SOURCE-POWER * WK-S-TARGET-WEIGHT           
013300                 / WK-S-WEIGHT-TOTAL.                             
013400*                                                                 
013500     IF HZR-COMP-T-POWER-MW (HZR-COMP-IX) = ZERO                  
013600         MOVE ZERO                   TO HZR-COMP-T-SUPPLY-FCT (HZR-COMP-IX
013700     ELSE                                                         
013800         COMPUTE HZR-COMP-T-SUPPLY-FCT (HZR-COMP-IX) ROUNDED =    
013900             WK-S-ALLOC-POWER / HZR-COMP-T-POWER-MW (HZR-COMP-IX).
014000*                                                                 
014100     COMPUTE WK-S-SHORTFALL =                                     
014200         1 - HZR-COMP-T-SUPPLY-FCT (HZR-COMP-IX).                 
014300     IF WK-S-SHORTFALL < 0                                        
014400         MOVE ZERO                   TO WK-S-SHORTFALL.           
014500*                                                                 
014600     COMPUTE HZR-COMP-T-CUST-AFFCT (HZR-COMP-IX) ROUNDED =        
014700         WK-S-SHORTFALL * HZR-COMP-T-POPULATION (HZR-COMP-IX).    
014800*                                                                 
014900     IF U0-ON                                                     
015000         MOVE "HZRALOC TARGET "       TO WK-X-TRACE-LABEL         
015100         MOVE HZR-COMP-T-TARGET-ID (HZR-COMP-IX) TO WK-X-TRACE-TARGET-ID
015200         MOVE HZR-COMP-T-SUPPLY-FCT (HZR-COMP-IX) TO WK-X-TRACE-SUPPLY-FCT
015300         DISPLAY WK-X-TRACE-LINE.                                 
015400*                                                                 
015500 A199-ALLOCATE-ONE-TARGET-EX.                                     
015600     EXIT.                                                        
015700*                                                                 
015800*---------------------------------------------------------------* 
015900*                   PROGRAM SUBROUTINE                          * 
016000*---------------------------------------------------------------* 
016100 Z000-END-PROGRAM-ROUTINE.                                        
016200     CONTINUE.                                                    
016300*                                                                 
016400 Z999-END-PROGRAM-ROUTINE-EX.                                     
016500     EXIT.                                                        
016600*                                                                 
016700******************************************************************
