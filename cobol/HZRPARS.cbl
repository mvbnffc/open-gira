000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZRPARS.                                         
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   14 MAY 1991.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DECODE A HAZARD       
001200*               SCENARIO MAP NAME INTO ITS COMPONENT TOKENS AND   
001300*               VALIDATE IT AGAINST THE RIVERINE/COASTAL GRAMMAR. 
001400*               CALLED BY HZRDIRD (U3) ONCE PER SCENARIO NAME READ
001500*               FROM THE SCENARIO-NAMES FILE.                     
001600*                                                                 
001700*================================================================ 
001800* HISTORY OF MODIFICATION:                                        
001900*================================================================ 
002000* 5H1JM1  TMPJZM  14/05/1991 - HZRISK INITIAL VERSION.            
002100*---------------------------------------------------------------* 
002200* 5H1JM2  TMPJZM  02/07/1991 - HAZQ0291 - REJECT NAMES CONTAINING 
002300*                            A "." (FILE EXTENSION) PER FEEDBACK  
002400*                            FROM MODELLING UNIT.                 
002500*---------------------------------------------------------------* 
002600* 5H2KLT1 TMPKLT  11/03/1994 - HAZQ1094 - COASTAL SLR PERCENTILE  
002700*                            SUFFIX "0_PERC_50" / "0_PERC_05" NOW 
002800*                            RECOGNISED (PREVIOUSLY ONLY "0").    
002900*---------------------------------------------------------------* 
003000* 5H3RN4  TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. HZR-MAP-YEAR
003100*                            CONFIRMED 4-DIGIT CCYY, NO CHANGE.   
003200*---------------------------------------------------------------* 
003300* 5H4PLM1 TMPPLM  19/02/2003 - HZR-0403 - RETURN PERIOD TOKEN "RP"
003400*                            PREFIX STRIP NOW TOLERATES LEADING   
003500*                            ZEROES OF ANY WIDTH.                 
003600*---------------------------------------------------------------* 
003700 EJECT                                                            
003800**********************                                            
003900 ENVIRONMENT DIVISION.                                            
004000**********************                                            
004100 CONFIGURATION SECTION.                                           
004200 SOURCE-COMPUTER.  IBM-AS400.                                     
004300 OBJECT-COMPUTER.  IBM-AS400.                                     
004400 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
004500                     ON  STATUS IS U0-ON                          
004600                     OFF STATUS IS U0-OFF.                        
004700*                                                                 
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000*    NO FILES - THIS IS A CALLED STRING-HANDLING ROUTINE.         
005100*                                                                 
005200***************                                                   
005300 DATA DIVISION.                                                   
005400***************                                                   
005500 FILE SECTION.                                                    
005600**************                                                    
005700*                                                                 
005800*************************                                         
005900 WORKING-STORAGE SECTION.                                         
006000*************************                                         
006100 01  FILLER                          PIC X(24)        VALUE       
006200     "** PROGRAM HZRPARS   **".                                   
006300*                                                                 
006400 COPY HZRFSTA.                                                    
006500*                                                                 
006600 01  WK-N-TOKEN-COUNT                PIC 9(02)  COMP-3 VALUE 0.   
006700 01  WK-N-DOT-COUNT                  PIC 9(03)  COMP-3 VALUE 0.   
006800 01  WK-N-RP-INTEGER                 PIC 9(05)  VALUE ZERO.       
006900 01  WK-N-RP-WIDTH                   PIC 9(01)  COMP-3 VALUE 0.   
007000 01  WK-X-SUFFIX-1                   PIC X(16).                   
007100 01  WK-X-SUFFIX-2                   PIC X(16).                   
007200 01  WK-X-SUFFIX-3                   PIC X(16).                   
007300 01  WK-X-RP-TOKEN                   PIC X(16).                   
007400 01  WK-X-MAP-NAME-WORK              PIC X(44).                   
007500*                                                                 
007600*    TOKEN TABLE - HOLDS THE MAP NAME BROKEN OUT ON "_", KEPT     
007700*    SEPARATE FROM HZR-MAP-NAME SO THE UNSTRING BELOW DOES NOT    
007800*    OVERWRITE ITS OWN SENDING FIELD.                             
007900 01  WK-X-MAP-TOKEN-TABLE.                                        
008000     05  WK-X-MAP-TOKEN               PIC X(16) OCCURS 8 TIMES    
008100                                        INDEXED BY WK-MAP-TOK-IX. 
008200*                                                                 
008300*****************                                                 
008400 LINKAGE SECTION.                                                 
008500*****************                                                 
008600*    THE SCENARIO NAME ARRIVES IN HZR-MAP-NAME.  THE REMAINING    
008700*    FIELDS OF THIS RECORD ARE FILLED IN BY THE PARSE BELOW.      
008800 COPY HZRTABL.                                                    
008900 EJECT                                                            
009000********************************************                      
009100 PROCEDURE DIVISION USING HZR-MAP-RECORD.                         
009200********************************************                      
009300 MAIN-MODULE.                                                     
009400     PERFORM A000-PARSE-MAP-NAME                                  
009500        THRU A099-PARSE-MAP-NAME-EX.                              
009600     PERFORM Z000-END-PROGRAM-ROUTINE                             
009700        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
009800     EXIT PROGRAM.                                                
009900*                                                                 
010000*---------------------------------------------------------------* 
010100 A000-PARSE-MAP-NAME.                                             
010200*---------------------------------------------------------------* 
010300     MOVE "Y"                        TO HZR-MAP-VALID-FLAG.       
010400     MOVE SPACES                     TO WK-X-MAP-TOKEN-TABLE.     
010500     MOVE HZR-MAP-NAME                TO WK-X-MAP-NAME-WORK.      
010600*                                                                 
010700     INSPECT WK-X-MAP-NAME-WORK                                   
010800             TALLYING WK-N-DOT-COUNT FOR ALL ".".                 
010900     IF WK-N-DOT-COUNT NOT = ZERO                                 
011000         MOVE "N" TO HZR-MAP-VALID-FLAG                           
011100         GO TO A099-PARSE-MAP-NAME-EX.                            
011200*                                                                 
011300     MOVE ZERO                       TO WK-N-TOKEN-COUNT.         
011400     UNSTRING WK-X-MAP-NAME-WORK DELIMITED BY "_"                 
011500         INTO WK-X-MAP-TOKEN (1)                                  
011600              WK-X-MAP-TOKEN (2)                                  
011700              WK-X-MAP-TOKEN (3)                                  
011800              WK-X-MAP-TOKEN (4)                                  
011900              WK-X-MAP-TOKEN (5)                                  
012000              WK-X-MAP-TOKEN (6)                                  
012100              WK-X-MAP-TOKEN (7)                                  
012200              WK-X-MAP-TOKEN (8)                                  
012300         TALLYING IN WK-N-TOKEN-COUNT.                            
012400*                                                                 
012500     MOVE WK-X-MAP-TOKEN (1) TO HZR-MAP-KIND.                     
012600     EVALUATE TRUE                                                
012700         WHEN HZR-MAP-RIVERINE                                    
012800             PERFORM B000-PARSE-RIVERINE THRU B099-PARSE-RIVERINE-EX
012900         WHEN HZR-MAP-COASTAL                                     
013000             PERFORM C000-PARSE-COASTAL THRU C099-PARSE-COASTAL-EX
013100         WHEN OTHER                                               
013200             MOVE "N" TO HZR-MAP-VALID-FLAG                       
013300     END-EVALUATE.                                                
013400*                                                                 
013500 A099-PARSE-MAP-NAME-EX.                                          
013600     EXIT.                                                        
013700*                                                                 
013800*---------------------------------------------------------------* 
013900*    RIVERINE:  inunriver_<SCENARIO>_<MODEL>_<YEAR>_rp<NNNNN>     
014000*---------------------------------------------------------------* 
014100 B000-PARSE-RIVERINE.                                             
014200     IF WK-N-TOKEN-COUNT NOT = 5                                  
014300         MOVE "N" TO HZR-MAP-VALID-FLAG                           
014400         GO TO B099-PARSE-RIVERINE-EX.                            
014500*                                                                 
014600     MOVE WK-X-MAP-TOKEN (2) TO HZR-MAP-SCENARIO.                 
014700     MOVE WK-X-MAP-TOKEN (3) TO HZR-MAP-MODEL.                    
014800     MOVE WK-X-MAP-TOKEN (4) (1:4)    TO HZR-MAP-YEAR.            
014900     MOVE SPACE                      TO HZR-MAP-SUBSIDENCE-FLAG.  
015000     MOVE ZERO                       TO HZR-MAP-SLR-PERCENTILE.   
015100*                                                                 
015200     MOVE WK-X-MAP-TOKEN (5) TO WK-X-RP-TOKEN.                    
015300     MOVE 5                          TO WK-N-RP-WIDTH.            
015400     PERFORM D000-STRIP-RP-TOKEN THRU D099-STRIP-RP-TOKEN-EX.     
015500*                                                                 
015600 B099-PARSE-RIVERINE-EX.                                          
015700     EXIT.                                                        
015800*                                                                 
015900*---------------------------------------------------------------* 
016000*    COASTAL: inuncoast_<SCENARIO>_<wtsub|nosub>_<YEAR>_rp<NNNN>  
016100*             _<SLR-SUFFIX>   (SUFFIX IS "0", OR "0_perc_50",     
016200*             OR "0_perc_05")                                     
016300*---------------------------------------------------------------* 
016400 C000-PARSE-COASTAL.                                              
016500     IF WK-N-TOKEN-COUNT NOT = 6 AND WK-N-TOKEN-COUNT NOT = 8     
016600         MOVE "N" TO HZR-MAP-VALID-FLAG                           
016700         GO TO C099-PARSE-COASTAL-EX.                             
016800*                                                                 
016900     MOVE WK-X-MAP-TOKEN (2) TO HZR-MAP-SCENARIO.                 
017000     MOVE WK-X-MAP-TOKEN (3) TO HZR-MAP-MODEL.                    
017100     EVALUATE WK-X-MAP-TOKEN (3)                                  
017200         WHEN "wtsub"                                             
017300             MOVE "Y" TO HZR-MAP-SUBSIDENCE-FLAG                  
017400         WHEN "nosub"                                             
017500             MOVE "N" TO HZR-MAP-SUBSIDENCE-FLAG                  
017600         WHEN OTHER                                               
017700             MOVE "N" TO HZR-MAP-VALID-FLAG                       
017800             GO TO C099-PARSE-COASTAL-EX                          
017900     END-EVALUATE.                                                
018000*                                                                 
018100     MOVE WK-X-MAP-TOKEN (4) (1:4)    TO HZR-MAP-YEAR.            
018200*                                                                 
018300     MOVE WK-X-MAP-TOKEN (5) TO WK-X-RP-TOKEN.                    
018400     MOVE 4                          TO WK-N-RP-WIDTH.            
018500     PERFORM D000-STRIP-RP-TOKEN THRU D099-STRIP-RP-TOKEN-EX.     
018600*                                                                 
018700     MOVE WK-X-MAP-TOKEN (6) TO WK-X-SUFFIX-1.                    
018800     MOVE WK-X-MAP-TOKEN (7) TO WK-X-SUFFIX-2.                    
018900     MOVE WK-X-MAP-TOKEN (8) TO WK-X-SUFFIX-3.                    
019000*                                                                 
019100     EVALUATE TRUE                                                
019200         WHEN WK-N-TOKEN-COUNT = 6 AND WK-X-SUFFIX-1 = "0"        
019300             MOVE 95.0 TO HZR-MAP-SLR-PERCENTILE                  
019400         WHEN WK-N-TOKEN-COUNT = 8 AND WK-X-SUFFIX-1 = "0"        
019500                 AND WK-X-SUFFIX-2 = "perc" AND WK-X-SUFFIX-3 = "50"
019600             MOVE 50.0 TO HZR-MAP-SLR-PERCENTILE                  
019700         WHEN WK-N-TOKEN-COUNT = 8 AND WK-X-SUFFIX-1 = "0"        
019800                 AND WK-X-SUFFIX-2 = "perc" AND WK-X-SUFFIX-3 = "05"
019900             MOVE 5.0 TO HZR-MAP-SLR-PERCENTILE                   
020000         WHEN OTHER                                               
020100             MOVE "N" TO HZR-MAP-VALID-FLAG                       
020200     END-EVALUATE.                                                
020300*                                                                 
020400 C099-PARSE-COASTAL-EX.                                           
020500     EXIT.                                                        
020600*                                                                 
020700*---------------------------------------------------------------* 
020800*    STRIP THE "rp" PREFIX FROM THE RETURN-PERIOD TOKEN AND       
020900*    COMPUTE THE ANNUAL PROBABILITY.                              
021000*---------------------------------------------------------------* 
021100 D000-STRIP-RP-TOKEN.                                             
021200     IF HZR-MAP-VALID-FLAG = "N"                                  
021300         GO TO D099-STRIP-RP-TOKEN-EX.                            
021400*                                                                 
021500     IF WK-X-RP-TOKEN (1:2) NOT = "rp"                            
021600         MOVE "N" TO HZR-MAP-VALID-FLAG                           
021700         GO TO D099-STRIP-RP-TOKEN-EX.                            
021800*                                                                 
021900     MOVE ZERO                        TO WK-N-RP-INTEGER.         
022000     MOVE WK-X-RP-TOKEN (3:WK-N-RP-WIDTH) TO WK-N-RP-INTEGER.     
022100     MOVE WK-N-RP-INTEGER             TO HZR-MAP-RETURN-PERIOD.   
022200     IF HZR-MAP-RETURN-PERIOD = ZERO                              
022300         MOVE "N" TO HZR-MAP-VALID-FLAG                           
022400         GO TO D099-STRIP-RP-TOKEN-EX.                            
022500*                                                                 
022600     COMPUTE HZR-MAP-ANNUAL-PROB ROUNDED =                        
022700             1 / HZR-MAP-RETURN-PERIOD.                           
022800*                                                                 
022900 D099-STRIP-RP-TOKEN-EX.                                          
023000     EXIT.                                                        
023100*---------------------------------------------------------------* 
023200*                   PROGRAM SUBROUTINE                          * 
023300*---------------------------------------------------------------* 
023400 Z000-END-PROGRAM-ROUTINE.                                        
023500     CONTINUE.                                                    
023600*                                                                 
023700 Z999-END-PROGRAM-ROUTINE-EX.                                     
023800     EXIT.                                                        
023900*                                                                 
024000******************************************************************
