000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZRCURV.                                         
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   22 MAY 1991.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO READ THE DAMAGE CURVE 
001200*               FILE AND BUILD THE IN-MEMORY HZR-DC-TABLE-AREA USED
001300*               BY HZRCVAL (VALIDATION) AND BY HZRDIRD (U3 - THE  
001400*               INTERPOLATION STEP).  THE FILE IS ONE SEQUENTIAL  
001500*               RECORD PER CURVE POINT, HELD ASCENDING BY ASSET   
001600*               TYPE THEN INTENSITY.  LINES STARTING WITH "#" ARE 
001700*               COMMENTARY AND ARE NOT LOADED.                    
001800*                                                                 
001900*================================================================ 
002000* HISTORY OF MODIFICATION:                                        
002100*================================================================ 
002200* 5H1JM2  TMPJZM  22/05/1991 - HZRISK INITIAL VERSION.            
002300*---------------------------------------------------------------* 
002400* 5H2KLT3 TMPKLT  14/03/1994 - HAZQ1094 - TABLE NOW HOLDS 500     
002500*                            POINTS (PREVIOUSLY 150) TO COVER THE 
002600*                            WIDER ASSET-TYPE LIST.               
002700*---------------------------------------------------------------* 
002800* 5H3RN6  TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. NO 2-DIGIT  
002900*                            YEAR FIELDS USED IN THIS ROUTINE, NO 
003000*                            CHANGE REQUIRED.                     
003100*---------------------------------------------------------------* 
003200* 5H4PLM3 TMPPLM  19/02/2003 - HZR-0403 - COMMENT-LINE SKIP ADDED 
003300*                            SO THE CURVE FILE CAN CARRY A HEADER 
003400*                            BANNER LIKE THE OTHER HZR* INPUT FILES.
003500*---------------------------------------------------------------* 
003600* 5H6CT2  TMPCTW  14/01/2006 - HAZQ0106 - LOAD NOW SETS HZR-DC-   
003700*                            COUNT RATHER THAN LEAVING THE CALLER 
003800*                            TO SCAN FOR A TRAILING BLANK ENTRY.  
003900*---------------------------------------------------------------* 
004000 EJECT                                                            
004100**********************                                            
004200 ENVIRONMENT DIVISION.                                            
004300**********************                                            
004400 CONFIGURATION SECTION.                                           
004500 SOURCE-COMPUTER.  IBM-AS400.                                     
004600 OBJECT-COMPUTER.  IBM-AS400.                                     
004700 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
004800                     ON  STATUS IS U0-ON                          
004900                     OFF STATUS IS U0-OFF.                        
005000*                                                                 
005100 INPUT-OUTPUT SECTION.                                            
005200 FILE-CONTROL.                                                    
005300     SELECT DAMAGECURVES ASSIGN TO DATABASE-HZRDCIN               
005400            ORGANIZATION IS SEQUENTIAL                            
005500            FILE STATUS  IS WK-C-FILE-STATUS.                     
005600*                                                                 
005700***************                                                   
005800 DATA DIVISION.                                                   
005900***************                                                   
006000 FILE SECTION.                                                    
006100**************                                                    
006200 FD  DAMAGECURVES                                                 
006300     LABEL RECORDS ARE OMITTED                                    
006400     DATA RECORD IS WK-X-DC-INPUT-REC.                            
006500 01  WK-X-DC-INPUT-REC                 PIC X(80).                 
006600 01  WK-X-DC-INPUT-FIELDS REDEFINES WK-X-DC-INPUT-REC.            
006700     05  WK-X-DC-IN-ASSET-TYPE          PIC X(12).                
006800     05  FILLER                         PIC X(01).                
006900     05  WK-X-DC-IN-INTENSITY           PIC 9(04)V9(03).          
007000     05  FILLER                         PIC X(01).                
007100     05  WK-X-DC-IN-FRACTION            PIC 9(01)V9(06).          
007200     05  FILLER                         PIC X(52).                
007300*                                                                 
007400*************************                                         
007500 WORKING-STORAGE SECTION.                                         
007600*************************                                         
007700 01  FILLER                          PIC X(24)        VALUE       
007800     "** PROGRAM HZRCURV   **".                                   
007900*                                                                 
008000 COPY HZRFSTA.                                                    
008100*                                                                 
008200**********                                                        
008300 LINKAGE SECTION.                                                 
008400*****************                                                 
008500*    THE TABLE THIS ROUTINE BUILDS - PASSED BACK TO THE CALLER SO 
008600*    IT CAN BE HANDED ON TO HZRCVAL AND THEN TO HZRDIRD.          
008700 COPY HZRTABL.                                                    
008800 EJECT                                                            
008900*************************************************                 
009000 PROCEDURE DIVISION USING HZR-DC-TABLE-AREA.                      
009100*************************************************                 
009200 MAIN-MODULE.                                                     
009300     PERFORM A000-LOAD-CURVES                                     
009400        THRU A099-LOAD-CURVES-EX.                                 
009500     PERFORM Z000-END-PROGRAM-ROUTINE                             
009600        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
009700     EXIT PROGRAM.                                                
009800*                                                                 
009900*---------------------------------------------------------------* 
010000 A000-LOAD-CURVES.                                                
010100*---------------------------------------------------------------* 
010200     MOVE ZERO                       TO HZR-DC-COUNT.             
010300     MOVE "N"                        TO WK-C-EOF-SW.              
010400     OPEN INPUT DAMAGECURVES.                                     
010500     IF NOT WK-C-SUCCESSFUL                                       
010600         DISPLAY "HZRCURV - OPEN FILE ERROR - DAMAGECURVES"       
010700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
010800         GO TO Y900-ABNORMAL-TERMINATION.                         
010900*                                                                 
011000     PERFORM A010-READ-ONE-CURVE-LINE                             
011100        THRU A019-READ-ONE-CURVE-LINE-EX                          
011200          UNTIL WK-C-EOF.                                         
011300*                                                                 
011400     CLOSE DAMAGECURVES.                                          
011500*                                                                 
011600 A099-LOAD-CURVES-EX.                                             
011700     EXIT.                                                        
011800*                                                                 
011900*---------------------------------------------------------------* 
012000 A010-READ-ONE-CURVE-LINE.                                        
012100*---------------------------------------------------------------* 
012200     READ DAMAGECURVES                                            
012300         AT END                                                   
012400             MOVE "Y"                TO WK-C-EOF-SW               
012500             GO TO A019-READ-ONE-CURVE-LINE-EX.                   
012600*                                                                 
012700     ADD 1                           TO WK-N-RECS-READ.           
012800     IF WK-X-DC-INPUT-REC (1:1) = "#"                             
012900         ADD 1                       TO WK-N-RECS-SKIPPED         
013000         GO TO A019-READ-ONE-CURVE-LINE-EX.                       
013100*                                                                 
013200     IF HZR-DC-COUNT NOT < 500                                    
013300         DISPLAY "HZRCURV - DAMAGE CURVE TABLE FULL AT 500 POINTS"
013400         GO TO Y900-ABNORMAL-TERMINATION.                         
013500*                                                                 
013600     ADD 1                           TO HZR-DC-COUNT.             
013700     SET HZR-DC-IX                   TO HZR-DC-COUNT.             
013800     MOVE WK-X-DC-IN-ASSET-TYPE       TO HZR-DC-T-ASSET-TYPE (HZR-DC-IX).
013900     MOVE WK-X-DC-IN-INTENSITY        TO HZR-DC-T-INTENSITY (HZR-DC-IX).
014000     MOVE WK-X-DC-IN-FRACTION         TO HZR-DC-T-FRACTION (HZR-DC-IX).
014100     ADD 1                           TO WK-N-RECS-WRITTEN.        
014200*                                                                 
014300 A019-READ-ONE-CURVE-LINE-EX.                                     
014400     EXIT.                                                        
014500*                                                                 
014600 Y900-ABNORMAL-TERMINATION.                                       
014700     MOVE "Y"                        TO WK-C-ABEND-SW.            
014800     CLOSE DAMAGECURVES.                                          
014900     PERFORM Z000-END-PROGRAM-ROUTINE                             
015000        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
015100     EXIT PROGRAM.                                                
015200*                                                                 
015300*---------------------------------------------------------------* 
015400*                   PROGRAM SUBROUTINE                          * 
015500*---------------------------------------------------------------* 
015600 Z000-END-PROGRAM-ROUTINE.                                        
015700     CONTINUE.                                                    
015800*                                                                 
015900 Z999-END-PROGRAM-ROUTINE-EX.                                     
016000     EXIT.                                                        
016100*                                                                 
016200******************************************************************
