000100* HZRTRAN.cpybk                                                   
000200* I-O FORMAT: HZR-TH-RECORD, HZR-TF-RECORD, HZR-RG-RECORD         
000300* TRANSMISSION-HIT / TRANSMISSION-FREQ / REGION-COST LAYOUTS      
000400* FOR THE TRANSMISSION DAMAGE AGGREGATOR (U6)                     
000500* ----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:                                        
000700* ----------------------------------------------------------------
000800* 5H1JM1 TMPJZM 14/05/1991 - HZRISK INITIAL VERSION               
000900* 5H2TF1 TMPTFQ 19/09/1996 - HAZQ3096 - ADD TF-RECON-COST TO      
001000*                           FREQUENCY OUTPUT (FORMERLY COUNT ONLY)
001100* ----------------------------------------------------------------
001200*                                                                 
001300* TRANSMISSION-HIT - ONE ROW PER DAMAGED LINE PER STORM (INPUT)   
001400*                                                                 
001500 01  HZR-TH-RECORD.                                               
001600     05  HZR-TH-LINK-ID             PIC X(16).                    
001700     05  HZR-TH-REGION-CODE         PIC X(10).                    
001800     05  HZR-TH-RECON-COST          PIC 9(09)V9(02).              
001900     05  FILLER                     PIC X(10).                    
002000*                                                                 
002100* TRANSMISSION-FREQ - HIT COUNT PER UNIQUE LINE (OUTPUT)          
002200*                                                                 
002300 01  HZR-TF-RECORD.                                               
002400     05  HZR-TF-LINK-ID             PIC X(16).                    
002500     05  HZR-TF-HIT-COUNT           PIC 9(05).                    
002600     05  HZR-TF-RECON-COST          PIC 9(09)V9(02).              
002700     05  FILLER                     PIC X(08).                    
002800*                                                                 
002900* REGION-COST - RECONSTRUCTION COST SUMMED PER REGION (OUTPUT)    
003000*                                                                 
003100 01  HZR-RG-RECORD.                                               
003200     05  HZR-RG-REGION-CODE         PIC X(10).                    
003300     05  HZR-RG-COST-SUM            PIC 9(11)V9(02).              
003400     05  HZR-RG-COST-AVG            PIC 9(11)V9(02).              
003500     05  FILLER                     PIC X(10).                    
003600*                                                                 
003700* LINK LOOKUP TABLE - BUILT INCREMENTALLY AS STORM FILES ARE READ 
003800*                                                                 
003900 01  HZR-LINK-TABLE-AREA.                                         
004000     05  HZR-LINK-COUNT             PIC 9(06)  COMP-3.            
004100     05  FILLER                     PIC X(04).                    
004200     05  HZR-LINK-ENTRY   OCCURS 20000 TIMES                      
004300                           INDEXED BY HZR-LINK-IX.                
004400         10  HZR-LINK-T-ID           PIC X(16).                   
004500         10  HZR-LINK-T-REGION       PIC X(10).                   
004600         10  HZR-LINK-T-RECON-COST   PIC 9(09)V9(02).             
004700         10  HZR-LINK-T-HIT-COUNT    PIC 9(05).                   
004800         10  FILLER                  PIC X(04).                   
004900*                                                                 
005000* REGION SUMMARY TABLE - BUILT FROM THE LINK TABLE AFTER ALL      
005100* STORM FILES HAVE BEEN READ                                      
005200*                                                                 
005300 01  HZR-REGION-TABLE-AREA.                                       
005400     05  HZR-REGION-COUNT           PIC 9(04)  COMP-3.            
005500     05  FILLER                     PIC X(04).                    
005600     05  HZR-REGION-ENTRY OCCURS 2000 TIMES                       
005700                           INDEXED BY HZR-REGION-IX.              
005800         10  HZR-REGION-T-CODE       PIC X(10).                   
005900         10  HZR-REGION-T-COST-SUM   PIC 9(11)V9(02).             
006000         10  HZR-REGION-T-COST-AVG   PIC 9(11)V9(02).             
006100         10  FILLER                  PIC X(05).                   
