000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZRGRID.                                         
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   14 JAN 1992.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  GRID STORM DISRUPTION SIMULATOR (U5).  FOR ONE STORM
001200*               AND ITS ASCENDING LIST OF WIND-SPEED FAILURE      
001300*               THRESHOLDS, MARKS EACH RASTER-SPLIT SEGMENT FAILED OR
001400*               SURVIVING, ROLLS FAILED LENGTH UP TO THE PARENT EDGE,
001500*               AND THEN SHARES OUT EACH SURVIVING COMPONENT'S SOURCE
001600*               POWER TO ITS TARGETS (CALLING HZRALOC) TO REPORT THE
001700*               SUPPLY SHORTFALL AND CUSTOMERS AFFECTED.  THE FIRST
001800*               THRESHOLD AT WHICH NOTHING FAILS ENDS THE RUN - A 
001900*               HIGHER THRESHOLD CANNOT FAIL MORE THAN A LOWER ONE.
002000*                                                                 
002100*               THE DEGRADED-NETWORK COMPONENT NUMBERING ON THE GRID
002200*               NODE FILE IS SUPPLIED ALREADY WORKED OUT BY THE   
002300*               NETWORK TRACING RUN THAT FEEDS THIS STEP - THIS   
002400*               PROGRAM ONLY GROUPS AND SUMS BY THE COMPONENT NUMBER
002500*               IT IS GIVEN, IT DOES NOT TRACE THE NETWORK ITSELF.
002600*                                                                 
002700*================================================================ 
002800* HISTORY OF MODIFICATION:                                        
002900*================================================================ 
003000* 5H1JM7  TMPJZM  14/01/1992 - HZRISK INITIAL VERSION.            
003100*---------------------------------------------------------------* 
003200* 5H2GD2  TMPGDN  30/06/1995 - HAZQ2095 - GDP/POPULATION WEIGHTED 
003300*                            ALLOCATION (WAS EQUAL SPLIT ACROSS   
003400*                            TARGETS OF A COMPONENT).             
003500*---------------------------------------------------------------* 
003600* 5H3RN11 TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. NO 2-DIGIT  
003700*                            YEAR FIELDS USED IN THIS ROUTINE, NO 
003800*                            CHANGE REQUIRED.                     
003900*---------------------------------------------------------------* 
004000* 5H5EM1  TMPEMQ  19/09/2007 - HAZQ3007 - NULL-INPUT STORMS (NO   
004100*                            WIND FIELD, NO SURVIVING TARGETS) NOW
004200*                            END NORMALLY WITH EMPTY OUTPUT FILES 
004300*                            RATHER THAN ABENDING ON END OF FILE. 
004400*---------------------------------------------------------------* 
004500 EJECT                                                            
004600**********************                                            
004700 ENVIRONMENT DIVISION.                                            
004800**********************                                            
004900 CONFIGURATION SECTION.                                           
005000 SOURCE-COMPUTER.  IBM-AS400.                                     
005100 OBJECT-COMPUTER.  IBM-AS400.                                     
005200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
005300                     ON  STATUS IS U0-ON                          
005400                     OFF STATUS IS U0-OFF.                        
005500*                                                                 
005600 INPUT-OUTPUT SECTION.                                            
005700 FILE-CONTROL.                                                    
005800     SELECT STORMPARM     ASSIGN TO DATABASE-HZRSPIN              
005900            ORGANIZATION IS SEQUENTIAL                            
006000            FILE STATUS  IS WK-C-FILE-STATUS.                     
006100*                                                                 
006200     SELECT GRIDSPLITS    ASSIGN TO DATABASE-HZRGSIN              
006300            ORGANIZATION IS SEQUENTIAL                            
006400            FILE STATUS  IS WK-C-FILE-STATUS.                     
006500*                                                                 
006600     SELECT GRIDNODES     ASSIGN TO DATABASE-HZRGNIN              
006700            ORGANIZATION IS SEQUENTIAL                            
006800            FILE STATUS  IS WK-C-FILE-STATUS.                     
006900*                                                                 
007000     SELECT EXPOSUREOUT   ASSIGN TO DATABASE-HZREOOT              
007100            ORGANIZATION IS SEQUENTIAL                            
007200            FILE STATUS  IS WK-C-FILE-STATUS.                     
007300*                                                                 
007400     SELECT DISRUPTOUT    ASSIGN TO DATABASE-HZRDOOT              
007500            ORGANIZATION IS SEQUENTIAL                            
007600            FILE STATUS  IS WK-C-FILE-STATUS.                     
007700*                                                                 
007800     SELECT HZRRPT01      ASSIGN TO DATABASE-HZRRPT01             
007900            ORGANIZATION IS SEQUENTIAL                            
008000            FILE STATUS  IS WK-C-FILE-STATUS.                     
008100*                                                                 
008200***************                                                   
008300 DATA DIVISION.                                                   
008400***************                                                   
008500 FILE SECTION.                                                    
008600**************                                                    
008700 FD  STORMPARM                                                    
008800     LABEL RECORDS ARE OMITTED                                    
008900     DATA RECORD IS WK-X-SP-REC.                                  
009000 01  WK-X-SP-REC                     PIC X(12).                   
009100*                                                                 
009200*    THE STORM PARAMETER FILE CARRIES NOTHING BUT THE EVENT ID TODAY
009300*    BUT THE SLOT IS KEPT REDEFINABLE IN CASE A FUTURE RELEASE ADDS A
009400*    RUN-CONTROL FLAG AFTER IT, AS HAPPENED ON THE TRANSMISSION SIDE.
009500 01  WK-X-SP-REC-R REDEFINES WK-X-SP-REC.                         
009600     05  WK-X-SP-EVENT-ID             PIC X(12).                  
009700*                                                                 
009800 FD  GRIDSPLITS                                                   
009900     LABEL RECORDS ARE OMITTED                                    
010000     DATA RECORD IS WK-X-GS-REC.                                  
010100 01  WK-X-GS-REC                     PIC X(32).                   
010200*                                                                 
010300 FD  GRIDNODES                                                    
010400     LABEL RECORDS ARE OMITTED                                    
010500     DATA RECORD IS WK-X-GN-REC.                                  
010600 01  WK-X-GN-REC                     PIC X(67).                   
010700*                                                                 
010800 FD  EXPOSUREOUT                                                  
010900     LABEL RECORDS ARE OMITTED                                    
011000     DATA RECORD IS WK-X-EO-REC.                                  
011100 01  WK-X-EO-REC                     PIC X(42).                   
011200*                                                                 
011300 FD  DISRUPTOUT                                                   
011400     LABEL RECORDS ARE OMITTED                                    
011500     DATA RECORD IS WK-X-DO-REC.                                  
011600 01  WK-X-DO-REC                     PIC X(50).                   
011700*                                                                 
011800 FD  HZRRPT01                                                     
011900     LABEL RECORDS ARE OMITTED                                    
012000     DATA RECORD IS WK-X-RPT-LINE.                                
012100 01  WK-X-RPT-LINE                   PIC X(132).                  
012200*                                                                 
012300*************************                                         
012400 WORKING-STORAGE SECTION.                                         
012500*************************                                         
012600 01  FILLER                          PIC X(24)        VALUE       
012700     "** PROGRAM HZRGRID   **".                                   
012800*                                                                 
012900 COPY HZRFSTA.                                                    
013000 COPY HZRGRDC.                                                    
013100*                                                                 
013200*    IN-MEMORY SPLIT TABLE, ONE ENTRY PER RASTER-CELL CROSSING,   
013300*    RELOADED ONCE AT START AND RE-MARKED FAILED/SURVIVED EVERY   
013400*    TIME THE THRESHOLD MOVES UP.                                 
013500 01  WK-SPLIT-TABLE-AREA.                                         
013600     05  WK-SPLIT-COUNT              PIC 9(04)  COMP-3 VALUE 0.   
013700     05  WK-SPLIT-ENTRY   OCCURS 2000 TIMES                       
013800                           INDEXED BY WK-SPL-IX.                  
013900         10  WK-SPLIT-EDGE-ID          PIC 9(06).                 
014000         10  WK-SPLIT-LENGTH-M         PIC 9(07)V9(02).           
014100         10  WK-SPLIT-MAX-WIND         PIC 9(03)V9(03).           
014200         10  WK-SPLIT-FAILED-SW        PIC X(01).                 
014300             88  WK-SPLIT-IS-FAILED             VALUE "Y".        
014400         10  FILLER                    PIC X(03).                 
014500*                                                                 
014600*    IN-MEMORY NODE TABLE, LOADED ONCE - EVERY SOURCE AND TARGET OF
014700*    THE DEGRADED NETWORK SUPPLIED FOR THIS STORM.                
014800 01  WK-NODE-TABLE-AREA.                                          
014900     05  WK-NODE-COUNT                PIC 9(04)  COMP-3 VALUE 0.  
015000     05  WK-NODE-ENTRY     OCCURS 2000 TIMES                      
015100                           INDEXED BY WK-NOD-IX WK-NOD2-IX.       
015200         10  WK-NODE-ID                PIC 9(06).                 
015300         10  WK-NODE-ASSET-TYPE        PIC X(06).                 
015400         10  WK-NODE-TARGET-ID         PIC 9(06).                 
015500         10  WK-NODE-COMPONENT-ID      PIC 9(04).                 
015600         10  WK-NODE-POWER-MW          PIC S9(07)V9(03).          
015700         10  WK-NODE-GDP               PIC 9(12)V9(02).           
015800         10  WK-NODE-POPULATION        PIC 9(09).                 
015900         10  WK-NODE-SEEN-SW           PIC X(01).                 
016000             88  WK-NODE-SEEN                   VALUE "Y".        
016100         10  FILLER                    PIC X(03).                 
016200*                                                                 
016300*    ASCENDING DISTINCT THRESHOLD LIST, BUILT FROM THE MAX-WIND   
016400*    VALUES SEEN ON THE SPLIT FILE - INSERTED IN SORTED ORDER THE 
016500*    SAME WAY HZRDIRD BUILDS ITS HAZARD FAMILY LIST.              
016600 01  WK-THRESH-TABLE-AREA.                                        
016700     05  WK-THRESH-COUNT              PIC 9(02)  COMP-3 VALUE 0.  
016800     05  WK-THRESH-ENTRY   OCCURS 50 TIMES                        
016900                           PIC 9(03)V9(03)                        
017000                           INDEXED BY WK-THR-IX.                  
017100     05  FILLER                       PIC X(04).                  
017200*                                                                 
017300*    EDGE-FAILURE ROLL-UP TABLE, REBUILT EVERY THRESHOLD PASS.    
017400 01  WK-EDGE-LEN-TABLE-AREA.                                      
017500     05  WK-EDGE-LEN-COUNT            PIC 9(04)  COMP-3 VALUE 0.  
017600     05  WK-EDGE-LEN-ENTRY OCCURS 2000 TIMES                      
017700                           INDEXED BY WK-ELN-IX.                  
017800         10  WK-EDGE-LEN-EDGE-ID        PIC 9(06).                
017900         10  WK-EDGE-LEN-TOTAL-M        PIC 9(08)V9(02).          
018000         10  FILLER                     PIC X(04).                
018100*                                                                 
018200 01  WK-C-EVENT-ID                    PIC X(12)  VALUE SPACES.    
018300 01  WK-C-FOUND-SW                    PIC X(01)  VALUE "N".       
018400     88  WK-C-IS-FOUND                           VALUE "Y".       
018500*                                                                 
018600 01  WK-S-THIS-COMPONENT-ID           PIC 9(04)  COMP-3.          
018700 01  WK-S-LENGTH-TOTAL                PIC 9(14)V9(02) COMP-3.     
018800 01  WK-S-THIS-THRESHOLD               PIC 9(03)V9(03) COMP-3.    
018900*                                                                 
019000 01  WK-N-FAILED-SPLITS                PIC 9(04)  COMP-3 VALUE 0. 
019100 01  WK-N-THRESH-SUB                   PIC 9(02)  COMP-3 VALUE 0. 
019200*                                                                 
019300*    REPORT LINE FOR THE U5 SECTION OF THE SHARED RUN REPORT.     
019400 01  WK-RPT-U5-LINE.                                              
019500     05  FILLER                       PIC X(02)  VALUE SPACES.    
019600     05  WK-RPT-U5-LABEL              PIC X(12)  VALUE            
019700         "THRESHOLD  =".                                          
019800     05  WK-RPT-U5-THRESH             PIC ZZ9.9.                  
019900     05  FILLER                       PIC X(04)  VALUE SPACES.    
020000     05  WK-RPT-U5-LABEL2             PIC X(15)  VALUE            
020100         "FAILED EDGES =".                                        
020200     05  WK-RPT-U5-EDGES              PIC ZZ,ZZ9.                 
020300     05  FILLER                       PIC X(04)  VALUE SPACES.    
020400     05  WK-RPT-U5-LABEL3             PIC X(25)  VALUE            
020500         "TOTAL EXPOSED LENGTH M =".                              
020600     05  WK-RPT-U5-LENGTH             PIC Z,ZZZ,ZZ9.99.           
020700     05  FILLER                       PIC X(47)  VALUE SPACES.    
020800*                                                                 
020900*****************                                                 
021000 LINKAGE SECTION.                                                 
021100*****************                                                 
021200*    NO LINKAGE - THIS IS THE TOP-LEVEL DRIVER FOR THE U5 STEP.   
021300*                                                                 
021400 EJECT                                                            
021500 PROCEDURE DIVISION.                                              
021600*****************************                                     
021700 MAIN-MODULE.                                                     
021800     PERFORM A000-INITIALISE                                      
021900        THRU A099-INITIALISE-EX.                                  
022000     OPEN EXTEND HZRRPT01.                                        
022100     IF NOT WK-C-SUCCESSFUL                                       
022200         DISPLAY "HZRGRID - OPEN EXTEND ERROR - HZRRPT01"         
022300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
022400         GO TO Y900-ABNORMAL-TERMINATION.                         
022500*                                                                 
022600     PERFORM B000-THRESHOLD-LOOP                                  
022700        THRU B099-THRESHOLD-LOOP-EX                               
022800         VARYING WK-N-THRESH-SUB FROM 1 BY 1                      
022900           UNTIL WK-N-THRESH-SUB > WK-THRESH-COUNT.               
023000*                                                                 
023100     CLOSE HZRRPT01.                                              
023200     PERFORM Z000-END-PROGRAM-ROUTINE                             
023300        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
023400     STOP RUN.                                                    
023500*                                                                 
023600*---------------------------------------------------------------* 
023700*    LOAD THE STORM ID, THE SPLIT TABLE, THE NODE TABLE, AND      
023800*    BUILD THE ASCENDING DISTINCT THRESHOLD LIST.                 
023900*---------------------------------------------------------------* 
024000 A000-INITIALISE.                                                 
024100     OPEN INPUT STORMPARM.                                        
024200     IF NOT WK-C-SUCCESSFUL                                       
024300         DISPLAY "HZRGRID - OPEN FILE ERROR - STORMPARM"          
024400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
024500         GO TO Y900-ABNORMAL-TERMINATION.                         
024600*                                                                 
024700     READ STORMPARM                                               
024800         AT END                                                   
024900             DISPLAY "HZRGRID - STORMPARM EMPTY, NO STORM ID"     
025000             GO TO Y900-ABNORMAL-TERMINATION.                     
025100     MOVE WK-X-SP-REC                 TO WK-C-EVENT-ID.           
025200     CLOSE STORMPARM.                                             
025300*                                                                 
025400     MOVE ZERO                       TO WK-SPLIT-COUNT WK-THRESH-COUNT.
025500     OPEN INPUT GRIDSPLITS.                                       
025600     IF NOT WK-C-SUCCESSFUL                                       
025700         DISPLAY "HZRGRID - OPEN FILE ERROR - GRIDSPLITS"         
025800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
025900         GO TO Y900-ABNORMAL-TERMINATION.                         
026000*                                                                 
026100     MOVE "N"                        TO WK-C-EOF-SW.              
026200     PERFORM A100-LOAD-ONE-SPLIT                                  
026300        THRU A199-LOAD-ONE-SPLIT-EX                               
026400          UNTIL WK-C-EOF.                                         
026500     CLOSE GRIDSPLITS.                                            
026600*                                                                 
026700     MOVE ZERO                       TO WK-NODE-COUNT.            
026800     OPEN INPUT GRIDNODES.                                        
026900     IF NOT WK-C-SUCCESSFUL                                       
027000         DISPLAY "HZRGRID - OPEN FILE ERROR - GRIDNODES"          
027100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
027200         GO TO Y900-ABNORMAL-TERMINATION.                         
027300*                                                                 
027400     MOVE "N"                        TO WK-C-EOF-SW.              
027500     PERFORM A200-LOAD-ONE-NODE                                   
027600        THRU A299-LOAD-ONE-NODE-EX                                
027700          UNTIL WK-C-EOF.                                         
027800     CLOSE GRIDNODES.                                             
027900*                                                                 
028000     OPEN OUTPUT EXPOSUREOUT DISRUPTOUT.                          
028100     IF NOT WK-C-SUCCESSFUL                                       
028200         DISPLAY "HZRGRID - OPEN FILE ERROR - OUTPUT FILES"       
028300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
028400         GO TO Y900-ABNORMAL-TERMINATION.                         
028500*                                                                 
028600 A099-INITIALISE-EX.                                              
028700     EXIT.                                                        
028800*                                                                 
028900*---------------------------------------------------------------* 
029000 A100-LOAD-ONE-SPLIT.                                             
029100*---------------------------------------------------------------* 
029200     READ GRIDSPLITS                                              
029300         AT END                                                   
029400             MOVE "Y"                TO WK-C-EOF-SW               
029500             GO TO A199-LOAD-ONE-SPLIT-EX.                        
029600*                                                                 
029700     ADD 1                           TO WK-N-RECS-READ.           
029800     IF WK-SPLIT-COUNT NOT < 2000                                 
029900         DISPLAY "HZRGRID - GRID SPLIT TABLE FULL AT 2000 ENTRIES"
030000         GO TO Y900-ABNORMAL-TERMINATION.                         
030100*                                                                 
030200     ADD 1                           TO WK-SPLIT-COUNT.           
030300     SET WK-SPL-IX                   TO WK-SPLIT-COUNT.           
030400     MOVE WK-X-GS-REC                 TO HZR-GS-RECORD.           
030500     MOVE HZR-GS-EDGE-ID              TO WK-SPLIT-EDGE-ID (WK-SPL-IX).
030600     MOVE HZR-GS-SPLIT-LENGTH-M       TO WK-SPLIT-LENGTH-M (WK-SPL-IX).
030700     MOVE HZR-GS-MAX-WIND             TO WK-SPLIT-MAX-WIND (WK-SPL-IX).
030800     MOVE "N"                        TO WK-SPLIT-FAILED-SW (WK-SPL-IX).
030900*                                                                 
031000     PERFORM A150-ADD-THRESHOLD                                   
031100        THRU A159-ADD-THRESHOLD-EX.                               
031200*                                                                 
031300 A199-LOAD-ONE-SPLIT-EX.                                          
031400     EXIT.                                                        
031500*                                                                 
031600*---------------------------------------------------------------* 
031700*    INSERT THIS SPLIT'S MAX-WIND INTO THE THRESHOLD LIST,        
031800*    ASCENDING, UNLESS IT IS ALREADY THERE.                       
031900*---------------------------------------------------------------* 
032000 A150-ADD-THRESHOLD.                                              
032100     MOVE "N"                        TO WK-C-FOUND-SW.            
032200     PERFORM A160-TEST-ONE-THRESHOLD                              
032300        THRU A169-TEST-ONE-THRESHOLD-EX                           
032400         VARYING WK-THR-IX FROM 1 BY 1                            
032500           UNTIL WK-THR-IX > WK-THRESH-COUNT                      
032600              OR WK-C-IS-FOUND.                                   
032700*                                                                 
032800     IF NOT WK-C-IS-FOUND                                         
032900         IF WK-THRESH-COUNT NOT < 50                              
033000             DISPLAY "HZRGRID - THRESHOLD LIST FULL AT 50 ENTRIES"
033100             GO TO Y900-ABNORMAL-TERMINATION                      
033200         ELSE                                                     
033300             ADD 1                    TO WK-THRESH-COUNT          
033400             SET WK-THR-IX            TO WK-THRESH-COUNT          
033500             MOVE HZR-GS-MAX-WIND      TO WK-THRESH-ENTRY (WK-THR-IX)
033600             PERFORM A170-SORT-THRESHOLDS                         
033700                THRU A179-SORT-THRESHOLDS-EX                      
033800         END-IF.                                                  
033900*                                                                 
034000 A159-ADD-THRESHOLD-EX.                                           
034100     EXIT.                                                        
034200*                                                                 
034300 A160-TEST-ONE-THRESHOLD.                                         
034400     IF WK-THRESH-ENTRY (WK-THR-IX) = HZR-GS-MAX-WIND             
034500         MOVE "Y"                    TO WK-C-FOUND-SW.            
034600*                                                                 
034700 A169-TEST-ONE-THRESHOLD-EX.                                      
034800     EXIT.                                                        
034900*                                                                 
035000*    A PLAIN BUBBLE PASS IS ENOUGH - THE LIST IS AT MOST 50 LONG  
035100*    AND GROWS BY ONE ENTRY AT A TIME.                            
035200 A170-SORT-THRESHOLDS.                                            
035300     PERFORM A180-BUBBLE-ONE-PASS                                 
035400        THRU A189-BUBBLE-ONE-PASS-EX                              
035500         VARYING WK-THR-IX FROM 1 BY 1                            
035600           UNTIL WK-THR-IX > WK-THRESH-COUNT - 1.                 
035700*                                                                 
035800 A179-SORT-THRESHOLDS-EX.                                         
035900     EXIT.                                                        
036000*                                                                 
036100 A180-BUBBLE-ONE-PASS.                                            
036200     IF WK-THRESH-ENTRY (WK-THR-IX) > WK-THRESH-ENTRY (WK-THR-IX + 1)
036300         MOVE WK-THRESH-ENTRY (WK-THR-IX)     TO WK-S-THIS-THRESHOLD
036400         MOVE WK-THRESH-ENTRY (WK-THR-IX + 1) TO                  
036500                                             WK-THRESH-ENTRY (WK-THR-IX)
036600         MOVE WK-S-THIS-THRESHOLD             TO                  
036700                                         WK-THRESH-ENTRY (WK-THR-IX + 1).
036800*                                                                 
036900 A189-BUBBLE-ONE-PASS-EX.                                         
037000     EXIT.                                                        
037100*                                                                 
037200*---------------------------------------------------------------* 
037300 A200-LOAD-ONE-NODE.                                              
037400*---------------------------------------------------------------* 
037500     READ GRIDNODES                                               
037600         AT END                                                   
037700             MOVE "Y"                TO WK-C-EOF-SW               
037800             GO TO A299-LOAD-ONE-NODE-EX.                         
037900*                                                                 
038000     ADD 1                           TO WK-N-RECS-READ.           
038100     IF WK-NODE-COUNT NOT < 2000                                  
038200         DISPLAY "HZRGRID - GRID NODE TABLE FULL AT 2000 ENTRIES" 
038300         GO TO Y900-ABNORMAL-TERMINATION.                         
038400*                                                                 
038500     ADD 1                           TO WK-NODE-COUNT.            
038600     SET WK-NOD-IX                   TO WK-NODE-COUNT.            
038700     MOVE WK-X-GN-REC                 TO HZR-GN-RECORD.           
038800     MOVE HZR-GN-NODE-ID              TO WK-NODE-ID (WK-NOD-IX).  
038900     MOVE HZR-GN-ASSET-TYPE           TO WK-NODE-ASSET-TYPE (WK-NOD-IX).
039000     MOVE HZR-GN-TARGET-ID            TO WK-NODE-TARGET-ID (WK-NOD-IX).
039100     MOVE HZR-GN-COMPONENT-ID         TO WK-NODE-COMPONENT-ID (WK-NOD-IX).
039200     MOVE HZR-GN-POWER-MW             TO WK-NODE-POWER-MW (WK-NOD-IX).
039300     MOVE HZR-GN-GDP                  TO WK-NODE-GDP (WK-NOD-IX). 
039400     MOVE HZR-GN-POPULATION           TO WK-NODE-POPULATION (WK-NOD-IX).
039500     MOVE "N"                        TO WK-NODE-SEEN-SW (WK-NOD-IX).
039600*                                                                 
039700 A299-LOAD-ONE-NODE-EX.                                           
039800     EXIT.                                                        
039900*                                                                 
040000*---------------------------------------------------------------* 
040100*    ONE THRESHOLD PASS - MARK FAILURES, ROLL UP TO EDGES, THEN   
040200*    SHARE OUT POWER WITHIN EACH SURVIVING COMPONENT.  IF NOTHING 
040300*    FAILED AT THIS THRESHOLD THE RUN STOPS HERE - A HIGHER       
040400*    THRESHOLD CANNOT FAIL MORE SPLITS THAN THIS ONE DID.         
040500*---------------------------------------------------------------* 
040600 B000-THRESHOLD-LOOP.                                             
040700     SET WK-THR-IX                   TO WK-N-THRESH-SUB.          
040800     MOVE WK-THRESH-ENTRY (WK-THR-IX) TO WK-S-THIS-THRESHOLD.     
040900*                                                                 
041000     MOVE ZERO                       TO WK-N-FAILED-SPLITS.       
041100     PERFORM B100-MARK-ONE-SPLIT                                  
041200        THRU B199-MARK-ONE-SPLIT-EX                               
041300         VARYING WK-SPL-IX FROM 1 BY 1                            
041400           UNTIL WK-SPL-IX > WK-SPLIT-COUNT.                      
041500*                                                                 
041600     IF WK-N-FAILED-SPLITS = 0                                    
041700         MOVE WK-THRESH-COUNT         TO WK-N-THRESH-SUB          
041800         GO TO B099-THRESHOLD-LOOP-EX.                            
041900*                                                                 
042000     PERFORM C000-EDGE-FAILURES                                   
042100        THRU C099-EDGE-FAILURES-EX.                               
042200*                                                                 
042300     IF WK-EDGE-LEN-COUNT = 0                                     
042400         MOVE WK-THRESH-COUNT         TO WK-N-THRESH-SUB          
042500         GO TO B099-THRESHOLD-LOOP-EX.                            
042600*                                                                 
042700     PERFORM D000-COMPONENT-LOOP                                  
042800        THRU D099-COMPONENT-LOOP-EX.                              
042900*                                                                 
043000     PERFORM E000-PRINT-REPORT                                    
043100        THRU E099-PRINT-REPORT-EX.                                
043200*                                                                 
043300 B099-THRESHOLD-LOOP-EX.                                          
043400     EXIT.                                                        
043500*                                                                 
043600*---------------------------------------------------------------* 
043700 B100-MARK-ONE-SPLIT.                                             
043800*---------------------------------------------------------------* 
043900     IF WK-SPLIT-MAX-WIND (WK-SPL-IX) NOT < WK-S-THIS-THRESHOLD   
044000         MOVE "Y"                    TO WK-SPLIT-FAILED-SW (WK-SPL-IX)
044100         ADD 1                       TO WK-N-FAILED-SPLITS        
044200     ELSE                                                         
044300         MOVE "N"                    TO WK-SPLIT-FAILED-SW (WK-SPL-IX).
044400*                                                                 
044500 B199-MARK-ONE-SPLIT-EX.                                          
044600     EXIT.                                                        
044700*                                                                 
044800*---------------------------------------------------------------* 
044900*    SUM THIS THRESHOLD'S FAILED SPLIT LENGTHS UP TO THE PARENT   
045000*    EDGE AND WRITE ONE EXPOSURE-OUT RECORD PER FAILED EDGE.      
045100*---------------------------------------------------------------* 
045200 C000-EDGE-FAILURES.                                              
045300     MOVE ZERO                       TO WK-EDGE-LEN-COUNT.        
045400     PERFORM C100-ROLL-UP-ONE-SPLIT                               
045500        THRU C199-ROLL-UP-ONE-SPLIT-EX                            
045600         VARYING WK-SPL-IX FROM 1 BY 1                            
045700           UNTIL WK-SPL-IX > WK-SPLIT-COUNT.                      
045800*                                                                 
045900     PERFORM C200-WRITE-ONE-EXPOSURE                              
046000        THRU C299-WRITE-ONE-EXPOSURE-EX                           
046100         VARYING WK-ELN-IX FROM 1 BY 1                            
046200           UNTIL WK-ELN-IX > WK-EDGE-LEN-COUNT.                   
046300*                                                                 
046400 C099-EDGE-FAILURES-EX.                                           
046500     EXIT.                                                        
046600*                                                                 
046700 C100-ROLL-UP-ONE-SPLIT.                                          
046800     IF WK-SPLIT-IS-FAILED (WK-SPL-IX)                            
046900         MOVE "N"                    TO WK-C-FOUND-SW             
047000         PERFORM C110-FIND-EDGE-ENTRY                             
047100            THRU C119-FIND-EDGE-ENTRY-EX                          
047200             VARYING WK-ELN-IX FROM 1 BY 1                        
047300               UNTIL WK-ELN-IX > WK-EDGE-LEN-COUNT                
047400                  OR WK-C-IS-FOUND                                
047500         IF WK-C-IS-FOUND                                         
047600             SET WK-ELN-IX DOWN BY 1                              
047700         ELSE                                                     
047800             ADD 1                    TO WK-EDGE-LEN-COUNT        
047900             SET WK-ELN-IX            TO WK-EDGE-LEN-COUNT        
048000             MOVE WK-SPLIT-EDGE-ID (WK-SPL-IX) TO                 
048100                                  WK-EDGE-LEN-EDGE-ID (WK-ELN-IX) 
048200             MOVE ZERO                TO WK-EDGE-LEN-TOTAL-M (WK-ELN-IX)
048300         END-IF                                                   
048400         ADD WK-SPLIT-LENGTH-M (WK-SPL-IX)                        
048500             TO WK-EDGE-LEN-TOTAL-M (WK-ELN-IX).                  
048600*                                                                 
048700 C199-ROLL-UP-ONE-SPLIT-EX.                                       
048800     EXIT.                                                        
048900*                                                                 
049000 C110-FIND-EDGE-ENTRY.                                            
049100     IF WK-EDGE-LEN-EDGE-ID (WK-ELN-IX) = WK-SPLIT-EDGE-ID (WK-SPL-IX)
049200         MOVE "Y"                    TO WK-C-FOUND-SW.            
049300*                                                                 
049400 C119-FIND-EDGE-ENTRY-EX.                                         
049500     EXIT.                                                        
049600*                                                                 
049700 C200-WRITE-ONE-EXPOSURE.                                         
049800     MOVE WK-C-EVENT-ID                TO HZR-EO-EVENT-ID.        
049900     MOVE WK-S-THIS-THRESHOLD          TO HZR-EO-THRESHOLD.       
050000     MOVE WK-EDGE-LEN-EDGE-ID (WK-ELN-IX) TO HZR-EO-EDGE-ID.      
050100     MOVE WK-EDGE-LEN-TOTAL-M (WK-ELN-IX) TO HZR-EO-LENGTH-M.     
050200     MOVE SPACES                       TO WK-X-EO-REC.            
050300     MOVE HZR-EO-RECORD                TO WK-X-EO-REC.            
050400     WRITE WK-X-EO-REC.                                           
050500     ADD 1                             TO WK-N-RECS-WRITTEN.      
050600*                                                                 
050700 C299-WRITE-ONE-EXPOSURE-EX.                                      
050800     EXIT.                                                        
050900*                                                                 
051000*---------------------------------------------------------------* 
051100*    WITHIN EACH SURVIVING COMPONENT SEEN ON THE NODE TABLE,      
051200*    BUILD HZR-COMP-WORK-AREA AND CALL HZRALOC TO SHARE OUT THE   
051300*    SOURCE POWER; WRITE DISRUPTION-OUT FOR UNDER-SUPPLIED        
051400*    TARGETS.                                                     
051500*---------------------------------------------------------------* 
051600 D000-COMPONENT-LOOP.                                             
051700     PERFORM D100-CLEAR-SEEN-FLAGS                                
051800        THRU D199-CLEAR-SEEN-FLAGS-EX                             
051900         VARYING WK-NOD-IX FROM 1 BY 1                            
052000           UNTIL WK-NOD-IX > WK-NODE-COUNT.                       
052100*                                                                 
052200     PERFORM D200-PROCESS-ONE-COMPONENT                           
052300        THRU D299-PROCESS-ONE-COMPONENT-EX                        
052400         VARYING WK-NOD-IX FROM 1 BY 1                            
052500           UNTIL WK-NOD-IX > WK-NODE-COUNT.                       
052600*                                                                 
052700 D099-COMPONENT-LOOP-EX.                                          
052800     EXIT.                                                        
052900*                                                                 
053000 D100-CLEAR-SEEN-FLAGS.                                           
053100     MOVE "N"                        TO WK-NODE-SEEN-SW (WK-NOD-IX).
053200*                                                                 
053300 D199-CLEAR-SEEN-FLAGS-EX.                                        
053400     EXIT.                                                        
053500*                                                                 
053600 D200-PROCESS-ONE-COMPONENT.                                      
053700     IF WK-NODE-SEEN (WK-NOD-IX)                                  
053800         GO TO D299-PROCESS-ONE-COMPONENT-EX.                     
053900*                                                                 
054000     MOVE WK-NODE-COMPONENT-ID (WK-NOD-IX) TO WK-S-THIS-COMPONENT-ID.
054100     MOVE ZERO                       TO HZR-COMP-SOURCE-POWER     
054200                                         HZR-COMP-GDP-TOTAL       
054300                                         HZR-COMP-POP-TOTAL       
054400                                         HZR-COMP-TARGET-COUNT.   
054500*                                                                 
054600*    A SECOND, INDEPENDENT INDEX WALKS THE WHOLE NODE TABLE LOOKING
054700*    FOR EVERY MEMBER OF THIS COMPONENT, WHEREVER IT SITS IN THE  
054800*    LOAD ORDER - WK-NOD-IX ITSELF IS LEFT ALONE, IT IS STILL THE 
054900*    OUTER DRIVING INDEX OF D000'S PERFORM.                       
055000     PERFORM D210-ADD-ONE-NODE-TO-COMP                            
055100        THRU D219-ADD-ONE-NODE-TO-COMP-EX                         
055200         VARYING WK-NOD2-IX FROM 1 BY 1                           
055300           UNTIL WK-NOD2-IX > WK-NODE-COUNT.                      
055400*                                                                 
055500     IF HZR-COMP-TARGET-COUNT > 0                                 
055600         CALL "HZRALOC" USING HZR-COMP-WORK-AREA                  
055700         PERFORM D300-WRITE-DISRUPTIONS                           
055800            THRU D399-WRITE-DISRUPTIONS-EX                        
055900             VARYING HZR-COMP-IX FROM 1 BY 1                      
056000               UNTIL HZR-COMP-IX > HZR-COMP-TARGET-COUNT          
056100     END-IF.                                                      
056200*                                                                 
056300 D299-PROCESS-ONE-COMPONENT-EX.                                   
056400     EXIT.                                                        
056500*                                                                 
056600 D210-ADD-ONE-NODE-TO-COMP.                                       
056700     IF WK-NODE-COMPONENT-ID (WK-NOD2-IX) NOT = WK-S-THIS-COMPONENT-ID
056800         GO TO D219-ADD-ONE-NODE-TO-COMP-EX.                      
056900*                                                                 
057000     MOVE "Y"                        TO WK-NODE-SEEN-SW (WK-NOD2-IX).
057100     IF WK-NODE-ASSET-TYPE (WK-NOD2-IX) = "source"                
057200         ADD WK-NODE-POWER-MW (WK-NOD2-IX) TO HZR-COMP-SOURCE-POWER
057300     ELSE                                                         
057400         IF WK-NODE-ASSET-TYPE (WK-NOD2-IX) = "target"            
057500             ADD 1                    TO HZR-COMP-TARGET-COUNT    
057600             SET HZR-COMP-IX          TO HZR-COMP-TARGET-COUNT    
057700             MOVE WK-NODE-ID (WK-NOD2-IX) TO HZR-COMP-T-NODE-ID (HZR-COMP-
057800             MOVE WK-NODE-TARGET-ID (WK-NOD2-IX) TO               
057900                                      HZR-COMP-T-TARGET-ID (HZR-COMP-IX)
058000             MOVE WK-NODE-POWER-MW (WK-NOD2-IX) TO                
058100                                      HZR-COMP-T-POWER-MW (HZR-COMP-IX)
058200             MOVE WK-NODE-GDP (WK-NOD2-IX) TO HZR-COMP-T-GDP (HZR-COMP-IX)
058300             MOVE WK-NODE-POPULATION (WK-NOD2-IX) TO              
058400                                      HZR-COMP-T-POPULATION (HZR-COMP-IX)
058500             ADD WK-NODE-GDP (WK-NOD2-IX) TO HZR-COMP-GDP-TOTAL   
058600             ADD WK-NODE-POPULATION (WK-NOD2-IX) TO HZR-COMP-POP-TOTAL
058700         END-IF                                                   
058800     END-IF.                                                      
058900*                                                                 
059000 D219-ADD-ONE-NODE-TO-COMP-EX.                                    
059100     EXIT.                                                        
059200*                                                                 
059300 D300-WRITE-DISRUPTIONS.                                          
059400     IF HZR-COMP-T-SUPPLY-FCT (HZR-COMP-IX) < 0.95                
059500         MOVE WK-C-EVENT-ID                TO HZR-DO-EVENT-ID     
059600         MOVE WK-S-THIS-THRESHOLD          TO HZR-DO-THRESHOLD    
059700         MOVE HZR-COMP-T-TARGET-ID (HZR-COMP-IX) TO HZR-DO-TARGET-ID
059800         MOVE HZR-COMP-T-SUPPLY-FCT (HZR-COMP-IX) TO              
059900                                             HZR-DO-SUPPLY-FACTOR 
060000         MOVE HZR-COMP-T-CUST-AFFCT (HZR-COMP-IX) TO              
060100                                             HZR-DO-CUST-AFFECTED 
060200         MOVE SPACES                       TO WK-X-DO-REC         
060300         MOVE HZR-DO-RECORD                TO WK-X-DO-REC         
060400         WRITE WK-X-DO-REC                                        
060500         ADD 1                             TO WK-N-RECS-WRITTEN.  
060600*                                                                 
060700 D399-WRITE-DISRUPTIONS-EX.                                       
060800     EXIT.                                                        
060900*                                                                 
061000*---------------------------------------------------------------* 
061100 E000-PRINT-REPORT.                                               
061200*---------------------------------------------------------------* 
061300     MOVE WK-S-THIS-THRESHOLD          TO WK-RPT-U5-THRESH.       
061400     MOVE WK-EDGE-LEN-COUNT             TO WK-RPT-U5-EDGES.       
061500     MOVE ZERO                         TO WK-S-LENGTH-TOTAL.      
061600     PERFORM E100-ADD-ONE-EDGE-LENGTH                             
061700        THRU E199-ADD-ONE-EDGE-LENGTH-EX                          
061800         VARYING WK-ELN-IX FROM 1 BY 1                            
061900           UNTIL WK-ELN-IX > WK-EDGE-LEN-COUNT.                   
062000     MOVE WK-S-LENGTH-TOTAL             TO WK-RPT-U5-LENGTH.      
062100     WRITE WK-X-RPT-LINE FROM WK-RPT-U5-LINE AFTER ADVANCING 1.   
062200*                                                                 
062300 E099-PRINT-REPORT-EX.                                            
062400     EXIT.                                                        
062500*                                                                 
062600 E100-ADD-ONE-EDGE-LENGTH.                                        
062700     ADD WK-EDGE-LEN-TOTAL-M (WK-ELN-IX) TO WK-S-LENGTH-TOTAL.    
062800*                                                                 
062900 E199-ADD-ONE-EDGE-LENGTH-EX.                                     
063000     EXIT.                                                        
063100*                                                                 
063200 Y900-ABNORMAL-TERMINATION.                                       
063300     MOVE "Y"                        TO WK-C-ABEND-SW.            
063400     PERFORM Z000-END-PROGRAM-ROUTINE                             
063500        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
063600     STOP RUN.                                                    
063700*                                                                 
063800*---------------------------------------------------------------* 
063900*                   PROGRAM SUBROUTINE                          * 
064000*---------------------------------------------------------------* 
064100 Z000-END-PROGRAM-ROUTINE.                                        
064200     CLOSE GRIDSPLITS GRIDNODES EXPOSUREOUT DISRUPTOUT.           
064300*                                                                 
064400 Z999-END-PROGRAM-ROUTINE-EX.                                     
064500     EXIT.                                                        
064600*                                                                 
064700******************************************************************
