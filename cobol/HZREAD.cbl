000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZREAD.                                          
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   04 JUN 1991.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO INTEGRATE ONE EDGE'S  
001200*               SUMMED DAMAGE COST OVER ANNUAL PROBABILITY, ACROSS
001300*               ONE HAZARD FAMILY'S SCENARIOS, TO GIVE AN EXPECTED
001400*               ANNUAL DAMAGES (EAD) FIGURE.  CALLED BY HZRDIRD (U3)
001500*               ONCE PER EDGE PER FAMILY, WITH THE FAMILY'S (PROB,
001600*               COST) PAIRS ALREADY SORTED ASCENDING BY PROBABILITY
001700*               (LEAST PROBABLE FIRST).  COMPOSITE SIMPSON'S RULE IS
001800*               USED FOR THREE OR MORE POINTS; THE TRAPEZOID RULE 
001900*               FOR EXACTLY TWO; ZERO FOR A SINGLE POINT.         
002000*                                                                 
002100*================================================================ 
002200* HISTORY OF MODIFICATION:                                        
002300*================================================================ 
002400* 5H1JM4  TMPJZM  04/06/1991 - HZRISK INITIAL VERSION. TRAPEZOID  
002500*                            RULE ONLY (SCENARIO COUNTS WERE SMALL).
002600*---------------------------------------------------------------* 
002700* 5H2KLT5 TMPKLT  18/03/1994 - HAZQ1094 - COMPOSITE SIMPSON'S RULE
002800*                            ADDED FOR FAMILIES OF 3 OR MORE      
002900*                            SCENARIOS, UNEVEN RETURN-PERIOD SPACING
003000*                            NOW HANDLED PROPERLY.                
003100*---------------------------------------------------------------* 
003200* 5H3RN8  TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. NO 2-DIGIT  
003300*                            YEAR FIELDS USED IN THIS ROUTINE, NO 
003400*                            CHANGE REQUIRED.                     
003500*---------------------------------------------------------------* 
003600* 5H4PLM4 TMPPLM  19/02/2003 - HZR-0403 - EVEN-COUNT FAMILIES NOW 
003700*                            GET A TRAPEZOID CORRECTION ON THE    
003800*                            LEFTOVER INTERVAL RATHER THAN DROPPING
003900*                            THE LAST SCENARIO.                   
004000*---------------------------------------------------------------* 
004100 EJECT                                                            
004200**********************                                            
004300 ENVIRONMENT DIVISION.                                            
004400**********************                                            
004500 CONFIGURATION SECTION.                                           
004600 SOURCE-COMPUTER.  IBM-AS400.                                     
004700 OBJECT-COMPUTER.  IBM-AS400.                                     
004800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
004900                     ON  STATUS IS U0-ON                          
005000                     OFF STATUS IS U0-OFF.                        
005100*                                                                 
005200 INPUT-OUTPUT SECTION.                                            
005300 FILE-CONTROL.                                                    
005400*    NO FILES - THIS IS A CALLED NUMERICAL-INTEGRATION ROUTINE.   
005500*                                                                 
005600***************                                                   
005700 DATA DIVISION.                                                   
005800***************                                                   
005900 FILE SECTION.                                                    
006000**************                                                    
006100*                                                                 
006200*************************                                         
006300 WORKING-STORAGE SECTION.                                         
006400*************************                                         
006500 01  FILLER                          PIC X(24)        VALUE       
006600     "** PROGRAM HZREAD    **".                                   
006700*                                                                 
006800 COPY HZRFSTA.                                                    
006900*                                                                 
007000*    WORKING ACCUMULATORS - CARRIED TO 8 DECIMAL PLACES AS THE    
007100*    SPECIFICATION REQUIRES, ONLY ROUNDED TO CENTS AT THE VERY END.
007200 01  WK-N-SCEN-IX                    PIC 9(02)  COMP-3 VALUE 0.   
007300 01  WK-N-LAST-PAIRED-IX             PIC 9(02)  COMP-3 VALUE 0.   
007400 01  WK-S-H1                         PIC S9(03)V9(08) COMP-3.     
007500 01  WK-S-H2                         PIC S9(03)V9(08) COMP-3.     
007600 01  WK-S-SEGMENT                    PIC S9(09)V9(08) COMP-3.     
007700 01  WK-S-RUNNING-TOTAL              PIC S9(09)V9(08) COMP-3 VALUE 0.
007800*                                                                 
007900*    UPSI-0 SET ON FROM THE JOB STREAM TURNS ON A ONE-LINE TRACE OF
008000*    THE INTEGRATED RESULT FOR EACH CALL - USEFUL WHEN A FAMILY'S 
008100*    EAD LOOKS WRONG AND THE ANALYST WANTS TO SEE IT WITHOUT A FULL
008200*    RECOMPILE WITH DISPLAY STATEMENTS ADDED.                     
008300 01  WK-X-TRACE-LINE                 PIC X(60) VALUE SPACES.      
008400 01  WK-X-TRACE-LINE-R REDEFINES WK-X-TRACE-LINE.                 
008500     05  WK-X-TRACE-LABEL            PIC X(20).                   
008600     05  WK-X-TRACE-SCEN-COUNT       PIC Z9.                      
008700     05  FILLER                      PIC X(02).                   
008800     05  WK-X-TRACE-EAD              PIC Z(08)9.99.               
008900     05  FILLER                      PIC X(27).                   
009000*                                                                 
009100*****************                                                 
009200 LINKAGE SECTION.                                                 
009300*****************                                                 
009400*    ONE FAMILY'S (PROBABILITY, SUMMED EDGE COST) PAIRS, ALREADY  
009500*    SORTED ASCENDING BY PROBABILITY BY THE CALLER (HZRDIRD).  THE
009600*    ANSWER IS HANDED BACK IN HZR-FAM-EAD-RESULT, SAME WORK AREA. 
009700 COPY HZREXPO.                                                    
009800 EJECT                                                            
009900*******************************************************           
010000 PROCEDURE DIVISION USING HZR-FAM-WORK-AREA.                      
010100*******************************************************           
010200 MAIN-MODULE.                                                     
010300     PERFORM A000-SIMPSON                                         
010400        THRU A099-SIMPSON-EX.                                     
010500     PERFORM Z000-END-PROGRAM-ROUTINE                             
010600        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
010700     EXIT PROGRAM.                                                
010800*                                                                 
010900*---------------------------------------------------------------* 
011000 A000-SIMPSON.                                                    
011100*---------------------------------------------------------------* 
011200     MOVE ZERO                       TO HZR-FAM-EAD-RESULT        
011300                                         WK-S-RUNNING-TOTAL.      
011400*                                                                 
011500     IF HZR-FAM-COUNT = 1                                         
011600         GO TO A099-SIMPSON-EX.                                   
011700*                                                                 
011800     IF HZR-FAM-COUNT = 2                                         
011900         PERFORM A100-TRAPEZOID-SEGMENT                           
012000            THRU A199-TRAPEZOID-SEGMENT-EX                        
012100         GO TO A090-ROUND-RESULT.                                 
012200*                                                                 
012300*    THREE OR MORE POINTS - WALK THE FAMILY TWO INTERVALS AT A TIME.
012400     MOVE ZERO                       TO WK-N-LAST-PAIRED-IX.      
012500     PERFORM A200-SIMPSON-TRIPLE                                  
012600        THRU A299-SIMPSON-TRIPLE-EX                               
012700         VARYING WK-N-SCEN-IX FROM 1 BY 2                         
012800           UNTIL WK-N-SCEN-IX + 2 > HZR-FAM-COUNT.                
012900*                                                                 
013000*    IF THE FAMILY HAS AN EVEN NUMBER OF SCENARIOS ONE INTERVAL IS
013100*    LEFT OVER AFTER THE LAST SIMPSON TRIPLE - CLOSE IT WITH A    
013200*    PLAIN TRAPEZOID, AS THE BUSINESS RULE REQUIRES.              
013300     IF WK-N-LAST-PAIRED-IX < HZR-FAM-COUNT                       
013400         PERFORM A300-LEFTOVER-TRAPEZOID                          
013500            THRU A399-LEFTOVER-TRAPEZOID-EX.                      
013600*                                                                 
013700 A090-ROUND-RESULT.                                               
013800     COMPUTE HZR-FAM-EAD-RESULT ROUNDED = WK-S-RUNNING-TOTAL.     
013900*                                                                 
014000     IF U0-ON                                                     
014100         MOVE "HZREAD EAD FOR "       TO WK-X-TRACE-LABEL         
014200         MOVE HZR-FAM-COUNT           TO WK-X-TRACE-SCEN-COUNT    
014300         MOVE HZR-FAM-EAD-RESULT      TO WK-X-TRACE-EAD           
014400         DISPLAY WK-X-TRACE-LINE.                                 
014500*                                                                 
014600 A099-SIMPSON-EX.                                                 
014700     EXIT.                                                        
014800*                                                                 
014900*---------------------------------------------------------------* 
015000*    k = 2 - TRAPEZOID RULE OVER THE WHOLE FAMILY.                
015100*---------------------------------------------------------------* 
015200 A100-TRAPEZOID-SEGMENT.                                          
015300     COMPUTE WK-S-RUNNING-TOTAL =                                 
015400         (HZR-FAM-COST (1) + HZR-FAM-COST (2)) / 2                
015500             * (HZR-FAM-PROB (2) - HZR-FAM-PROB (1)).             
015600*                                                                 
015700 A199-TRAPEZOID-SEGMENT-EX.                                       
015800     EXIT.                                                        
015900*                                                                 
016000*---------------------------------------------------------------* 
016100*    ONE SIMPSON TRIPLE COVERING SCENARIOS WK-N-SCEN-IX,          
016200*    WK-N-SCEN-IX + 1, WK-N-SCEN-IX + 2.                          
016300*---------------------------------------------------------------* 
016400 A200-SIMPSON-TRIPLE.                                             
016500     COMPUTE WK-S-H1 =                                            
016600         HZR-FAM-PROB (WK-N-SCEN-IX + 1) - HZR-FAM-PROB (WK-N-SCEN-IX).
016700     COMPUTE WK-S-H2 =                                            
016800         HZR-FAM-PROB (WK-N-SCEN-IX + 2)                          
016900             - HZR-FAM-PROB (WK-N-SCEN-IX + 1).                   
017000*                                                                 
017100     COMPUTE WK-S-SEGMENT =                                       
017200         (WK-S-H1 + WK-S-H2) / 6 *                                
017300             (HZR-FAM-COST (WK-N-SCEN-IX) * (2 - (WK-S-H2 / WK-S-H1))
017400            + HZR-FAM-COST (WK-N-SCEN-IX + 1)                     
017500                  * ((WK-S-H1 + WK-S-H2) ** 2) / (WK-S-H1 * WK-S-H2)
017600            + HZR-FAM-COST (WK-N-SCEN-IX + 2)                     
017700                  * (2 - (WK-S-H1 / WK-S-H2))).                   
017800*                                                                 
017900     ADD WK-S-SEGMENT                TO WK-S-RUNNING-TOTAL.       
018000     MOVE WK-N-SCEN-IX + 2            TO WK-N-LAST-PAIRED-IX.     
018100*                                                                 
018200 A299-SIMPSON-TRIPLE-EX.                                          
018300     EXIT.                                                        
018400*                                                                 
018500*---------------------------------------------------------------* 
018600*    LEFTOVER INTERVAL WHEN HZR-FAM-COUNT IS EVEN.                
018700*---------------------------------------------------------------* 
018800 A300-LEFTOVER-TRAPEZOID.                                         
018900     COMPUTE WK-S-SEGMENT =                                       
019000         (HZR-FAM-COST (WK-N-LAST-PAIRED-IX)                      
019100              + HZR-FAM-COST (WK-N-LAST-PAIRED-IX + 1)) / 2       
019200             * (HZR-FAM-PROB (WK-N-LAST-PAIRED-IX + 1)            
019300                    - HZR-FAM-PROB (WK-N-LAST-PAIRED-IX)).        
019400     ADD WK-S-SEGMENT                TO WK-S-RUNNING-TOTAL.       
019500*                                                                 
019600 A399-LEFTOVER-TRAPEZOID-EX.                                      
019700     EXIT.                                                        
019800*                                                                 
019900*---------------------------------------------------------------* 
020000*                   PROGRAM SUBROUTINE                          * 
020100*---------------------------------------------------------------* 
020200 Z000-END-PROGRAM-ROUTINE.                                        
020300     CONTINUE.                                                    
020400*                                                                 
020500 Z999-END-PROGRAM-ROUTINE-EX.                                     
020600     EXIT.                                                        
020700*                                                                 
020800******************************************************************
