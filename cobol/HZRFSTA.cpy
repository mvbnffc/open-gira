000100* HZRFSTA.cpybk                                                   
000200* ----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:                                        
000400* ----------------------------------------------------------------
000500* 5H1JM1 TMPJZM 14/05/1991 - HZRISK INITIAL VERSION               
000600*                          - COMMON FILE STATUS / SWITCH AREA     
000700*                            SHARED BY ALL HZR* PROGRAMS          
000800* 5H2LK1 TMPPLK 09/02/1996 - HAZQ1096 - ADD RECORD COUNT FIELDS   
000900*                            FOR RUN-REPORT TOTALS                
001000* 5H3RN1 TMPARN 21/07/1999 - HAZQ3099 - Y2K COMPLIANCE REVIEW,    
001100*                            WS-CURRENT-CCYY CONFIRMED 4-DIGIT,   
001200*                            NO CHANGE REQUIRED                   
001300* ----------------------------------------------------------------
001400 01  WK-C-COMMON.                                                 
001500     05  WK-C-FILE-STATUS        PIC X(02).                       
001600         88  WK-C-SUCCESSFUL              VALUE "00" "02".        
001700         88  WK-C-END-OF-FILE              VALUE "10".            
001800         88  WK-C-RECORD-NOT-FOUND        VALUE "23".             
001900     05  WK-C-FILE-STATUS-N REDEFINES WK-C-FILE-STATUS            
002000                                  PIC 9(02).                      
002100     05  WK-N-RECS-READ           PIC 9(09)  COMP-3.              
002200     05  WK-N-RECS-WRITTEN        PIC 9(09)  COMP-3.              
002300     05  WK-N-RECS-SKIPPED        PIC 9(09)  COMP-3.              
002400     05  WK-C-EOF-SW              PIC X(01)  VALUE "N".           
002500         88  WK-C-EOF                      VALUE "Y".             
002600         88  WK-C-NOT-EOF                  VALUE "N".             
002700     05  WK-C-ABEND-SW            PIC X(01)  VALUE "N".           
002800         88  WK-C-ABEND-YES                VALUE "Y".             
002900     05  WK-C-ERROR-MSG           PIC X(60) VALUE SPACES.         
003000     05  FILLER                   PIC X(10).                      
003100*                                                                 
003200 01  WK-C-RUN-DATE.                                               
003300     05  WK-C-RUN-CCYY            PIC 9(04).                      
003400     05  WK-C-RUN-MM              PIC 9(02).                      
003500     05  WK-C-RUN-DD              PIC 9(02).                      
003600     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                 
003700         10  WK-C-RUN-YY          PIC 9(02).                      
003800         10  FILLER               PIC 9(06).                      
003900     05  WK-C-PAGE-NO             PIC 9(04)  COMP-3 VALUE 1.      
004000     05  FILLER                   PIC X(06).                      
