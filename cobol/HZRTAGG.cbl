000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZRTAGG.                                         
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   03 MAR 1992.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  TRANSMISSION LINE DAMAGE AGGREGATOR (U6).  READS THE
001200*               STORMLIST CONTROL FILE, WHICH NAMES ONE TRANSMISSION
001300*               HIT FILE PER STORM ANALYSED, AND PROCESSES EACH IN
001400*               TURN - THE LOGICAL TRANSHIT FILE IS RE-ASSIGNED TO A
001500*               DIFFERENT PHYSICAL FILE EVERY TIME ROUND THE LOOP.
001600*               BUILDS A HIT-COUNT TABLE KEYED ON LINE ID, THEN ROLLS
001700*               EACH UNIQUE LINE'S RECONSTRUCTION COST UP TO ITS  
001800*               REGION.                                           
001900*                                                                 
002000*================================================================ 
002100* HISTORY OF MODIFICATION:                                        
002200*================================================================ 
002300* 5H1JM9  TMPJZM  03/03/1992 - HZRISK INITIAL VERSION.            
002400*---------------------------------------------------------------* 
002500* 5H2TF2  TMPTFQ  19/09/1996 - HAZQ3096 - FREQUENCY OUTPUT NOW    
002600*                            CARRIES RECON COST AS WELL AS COUNT  
002700*                            (MATCHES THE HZRTRAN LAYOUT CHANGE). 
002800*---------------------------------------------------------------* 
002900* 5H3RN13 TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. NO 2-DIGIT  
003000*                            YEAR FIELDS USED IN THIS ROUTINE, NO 
003100*                            CHANGE REQUIRED.                     
003200*---------------------------------------------------------------* 
003300* 5H5MK1  TMPMKQ  11/02/2008 - HAZQ1508 - REGION AVERAGE NOW      
003400*                            DIVIDES BY STORMS ANALYSED, NOT JUST 
003500*                            STORMS THAT HIT THAT REGION - CORRECTS
003600*                            AN OVERSTATED AVERAGE RAISED BY AUDIT.
003700*---------------------------------------------------------------* 
003800 EJECT                                                            
003900**********************                                            
004000 ENVIRONMENT DIVISION.                                            
004100**********************                                            
004200 CONFIGURATION SECTION.                                           
004300 SOURCE-COMPUTER.  IBM-AS400.                                     
004400 OBJECT-COMPUTER.  IBM-AS400.                                     
004500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
004600                     ON  STATUS IS U0-ON                          
004700                     OFF STATUS IS U0-OFF.                        
004800*                                                                 
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100     SELECT STORMLIST     ASSIGN TO DATABASE-HZRSLIN              
005200            ORGANIZATION IS SEQUENTIAL                            
005300            FILE STATUS  IS WK-C-FILE-STATUS.                     
005400*                                                                 
005500*    TRANSHIT IS RE-ASSIGNED TO A DIFFERENT PHYSICAL FILE EVERY   
005600*    TIME ROUND B000'S LOOP - WK-X-TH-FILE-NAME IS LOADED FROM THE
005700*    STORMLIST RECORD JUST READ BEFORE EACH OPEN.                 
005800     SELECT TRANSHIT      ASSIGN TO WK-X-TH-FILE-NAME             
005900            ORGANIZATION IS SEQUENTIAL                            
006000            FILE STATUS  IS WK-C-FILE-STATUS.                     
006100*                                                                 
006200     SELECT TRANSFREQ     ASSIGN TO DATABASE-HZRTFOT              
006300            ORGANIZATION IS SEQUENTIAL                            
006400            FILE STATUS  IS WK-C-FILE-STATUS.                     
006500*                                                                 
006600     SELECT REGIONCOST    ASSIGN TO DATABASE-HZRRGOT              
006700            ORGANIZATION IS SEQUENTIAL                            
006800            FILE STATUS  IS WK-C-FILE-STATUS.                     
006900*                                                                 
007000     SELECT HZRRPT01      ASSIGN TO DATABASE-HZRRPT01             
007100            ORGANIZATION IS SEQUENTIAL                            
007200            FILE STATUS  IS WK-C-FILE-STATUS.                     
007300*                                                                 
007400***************                                                   
007500 DATA DIVISION.                                                   
007600***************                                                   
007700 FILE SECTION.                                                    
007800**************                                                    
007900 FD  STORMLIST                                                    
008000     LABEL RECORDS ARE OMITTED                                    
008100     DATA RECORD IS WK-X-SL-REC.                                  
008200 01  WK-X-SL-REC                     PIC X(20).                   
008300*                                                                 
008400*    THE CONTROL FILE CARRIES ONLY THE STORM FILE NAME TODAY, BUT 
008500*    THE SLOT IS KEPT REDEFINABLE IN CASE A FUTURE RELEASE WANTS A
008600*    STORM SEQUENCE NUMBER AHEAD OF IT.                           
008700 01  WK-X-SL-REC-R REDEFINES WK-X-SL-REC.                         
008800     05  WK-X-SL-FILE-NAME             PIC X(20).                 
008900*                                                                 
009000 FD  TRANSHIT                                                     
009100     LABEL RECORDS ARE OMITTED                                    
009200     DATA RECORD IS WK-X-TH-REC.                                  
009300 01  WK-X-TH-REC                     PIC X(47).                   
009400*                                                                 
009500 FD  TRANSFREQ                                                    
009600     LABEL RECORDS ARE OMITTED                                    
009700     DATA RECORD IS WK-X-TF-REC.                                  
009800 01  WK-X-TF-REC                     PIC X(40).                   
009900*                                                                 
010000 FD  REGIONCOST                                                   
010100     LABEL RECORDS ARE OMITTED                                    
010200     DATA RECORD IS WK-X-RG-REC.                                  
010300 01  WK-X-RG-REC                     PIC X(46).                   
010400*                                                                 
010500 FD  HZRRPT01                                                     
010600     LABEL RECORDS ARE OMITTED                                    
010700     DATA RECORD IS WK-X-RPT-LINE.                                
010800 01  WK-X-RPT-LINE                   PIC X(132).                  
010900*                                                                 
011000*************************                                         
011100 WORKING-STORAGE SECTION.                                         
011200*************************                                         
011300 01  FILLER                          PIC X(24)        VALUE       
011400     "** PROGRAM HZRTAGG   **".                                   
011500*                                                                 
011600 COPY HZRFSTA.                                                    
011700 COPY HZRTRAN.                                                    
011800*                                                                 
011900 01  WK-X-TH-FILE-NAME                PIC X(20)  VALUE SPACES.    
012000*                                                                 
012100 01  WK-C-FOUND-SW                    PIC X(01)  VALUE "N".       
012200     88  WK-C-IS-FOUND                           VALUE "Y".       
012300*                                                                 
012400*    SEPARATE EOF SWITCH FOR THE INNER TRANSHIT LOOP - WK-C-EOF-SW
012500*    (FROM HZRFSTA) IS ALREADY DRIVING THE OUTER STORMLIST LOOP.  
012600 01  WK-C-TH-EOF-SW                   PIC X(01)  VALUE "N".       
012700     88  WK-C-TH-IS-EOF                          VALUE "Y".       
012800*                                                                 
012900 01  WK-N-STORM-COUNT                 PIC 9(05)  COMP-3 VALUE 0.  
013000 01  WK-N-MAX-HIT-COUNT               PIC 9(05)  COMP-3 VALUE 0.  
013100 01  WK-S-REGION-AVG                  PIC 9(11)V9(02) COMP-3.     
013200*                                                                 
013300*    SUMMARY LINE FOR THE U6 SECTION OF THE SHARED RUN REPORT.    
013400 01  WK-RPT-U6-SUMMARY-LINE.                                      
013500     05  FILLER                       PIC X(02)  VALUE SPACES.    
013600     05  WK-RPT-U6-LABEL              PIC X(15)  VALUE            
013700         "MAX HIT COUNT =".                                       
013800     05  WK-RPT-U6-MAX-HITS           PIC ZZ,ZZ9.                 
013900     05  FILLER                       PIC X(04)  VALUE SPACES.    
014000     05  WK-RPT-U6-LABEL2             PIC X(14)  VALUE            
014100         "UNIQUE LINKS =".                                        
014200     05  WK-RPT-U6-LINKS              PIC ZZZ,ZZ9.                
014300     05  FILLER                       PIC X(84)  VALUE SPACES.    
014400*                                                                 
014500*    ONE DETAIL LINE PER REGION FOR THE U6 SECTION.               
014600 01  WK-RPT-U6-REGION-LINE.                                       
014700     05  FILLER                       PIC X(02)  VALUE SPACES.    
014800     05  WK-RPT-U6-LABEL3             PIC X(08)  VALUE            
014900         "REGION  ".                                              
015000     05  WK-RPT-U6-CODE               PIC X(10).                  
015100     05  FILLER                       PIC X(02)  VALUE SPACES.    
015200     05  WK-RPT-U6-LABEL4             PIC X(11)  VALUE            
015300         "COST SUM =".                                            
015400     05  WK-RPT-U6-SUM                PIC Z(08)9.99.              
015500     05  FILLER                       PIC X(02)  VALUE SPACES.    
015600     05  WK-RPT-U6-LABEL5             PIC X(11)  VALUE            
015700         "COST AVG =".                                            
015800     05  WK-RPT-U6-AVG                PIC Z(08)9.99.              
015900     05  FILLER                       PIC X(62)  VALUE SPACES.    
016000*                                                                 
016100*****************                                                 
016200 LINKAGE SECTION.                                                 
016300*****************                                                 
016400*    NO LINKAGE - THIS IS THE TOP-LEVEL DRIVER FOR THE U6 STEP.   
016500*                                                                 
016600 EJECT                                                            
016700 PROCEDURE DIVISION.                                              
016800*****************************                                     
016900 MAIN-MODULE.                                                     
017000     PERFORM A000-INITIALISE                                      
017100        THRU A099-INITIALISE-EX.                                  
017200     OPEN EXTEND HZRRPT01.                                        
017300     IF NOT WK-C-SUCCESSFUL                                       
017400         DISPLAY "HZRTAGG - OPEN EXTEND ERROR - HZRRPT01"         
017500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
017600         GO TO Y900-ABNORMAL-TERMINATION.                         
017700*                                                                 
017800     PERFORM B000-READ-STORM-FILES                                
017900        THRU B099-READ-STORM-FILES-EX.                            
018000     PERFORM C000-BUILD-REGION-TOTALS                             
018100        THRU C099-BUILD-REGION-TOTALS-EX.                         
018200     PERFORM D000-WRITE-OUTPUTS                                   
018300        THRU D099-WRITE-OUTPUTS-EX.                               
018400     PERFORM E000-PRINT-REPORT                                    
018500        THRU E099-PRINT-REPORT-EX.                                
018600*                                                                 
018700     CLOSE HZRRPT01.                                              
018800     PERFORM Z000-END-PROGRAM-ROUTINE                             
018900        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
019000     STOP RUN.                                                    
019100*                                                                 
019200*---------------------------------------------------------------* 
019300 A000-INITIALISE.                                                 
019400*---------------------------------------------------------------* 
019500     MOVE ZERO                       TO HZR-LINK-COUNT            
019600                                         HZR-REGION-COUNT         
019700                                         WK-N-STORM-COUNT         
019800                                         WK-N-MAX-HIT-COUNT.      
019900*                                                                 
020000     OPEN INPUT STORMLIST.                                        
020100     IF NOT WK-C-SUCCESSFUL                                       
020200         DISPLAY "HZRTAGG - OPEN FILE ERROR - STORMLIST"          
020300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
020400         GO TO Y900-ABNORMAL-TERMINATION.                         
020500*                                                                 
020600     OPEN OUTPUT TRANSFREQ REGIONCOST.                            
020700     IF NOT WK-C-SUCCESSFUL                                       
020800         DISPLAY "HZRTAGG - OPEN FILE ERROR - OUTPUT FILES"       
020900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
021000         GO TO Y900-ABNORMAL-TERMINATION.                         
021100*                                                                 
021200 A099-INITIALISE-EX.                                              
021300     EXIT.                                                        
021400*                                                                 
021500*---------------------------------------------------------------* 
021600*    ONE PASS PER NAME ON STORMLIST - EACH NAME IS A WHOLE        
021700*    TRANSMISSION HIT FILE FOR ONE STORM.                         
021800*---------------------------------------------------------------* 
021900 B000-READ-STORM-FILES.                                           
022000     MOVE "N"                        TO WK-C-EOF-SW.              
022100     PERFORM B100-PROCESS-ONE-STORM-FILE                          
022200        THRU B199-PROCESS-ONE-STORM-FILE-EX                       
022300          UNTIL WK-C-EOF.                                         
022400     CLOSE STORMLIST.                                             
022500*                                                                 
022600 B099-READ-STORM-FILES-EX.                                        
022700     EXIT.                                                        
022800*                                                                 
022900 B100-PROCESS-ONE-STORM-FILE.                                     
023000     READ STORMLIST                                               
023100         AT END                                                   
023200             MOVE "Y"                TO WK-C-EOF-SW               
023300             GO TO B199-PROCESS-ONE-STORM-FILE-EX.                
023400*                                                                 
023500     MOVE WK-X-SL-REC                 TO WK-X-TH-FILE-NAME.       
023600     OPEN INPUT TRANSHIT.                                         
023700     IF NOT WK-C-SUCCESSFUL                                       
023800         DISPLAY "HZRTAGG - OPEN FILE ERROR - TRANSHIT "          
023900                 WK-X-TH-FILE-NAME                                
024000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
024100         GO TO Y900-ABNORMAL-TERMINATION.                         
024200*                                                                 
024300     MOVE "N"                        TO WK-C-TH-EOF-SW.           
024400     PERFORM B110-READ-ONE-HIT                                    
024500        THRU B119-READ-ONE-HIT-EX                                 
024600          UNTIL WK-C-TH-IS-EOF.                                   
024700     CLOSE TRANSHIT.                                              
024800     ADD 1                            TO WK-N-STORM-COUNT.        
024900*                                                                 
025000 B199-PROCESS-ONE-STORM-FILE-EX.                                  
025100     EXIT.                                                        
025200*                                                                 
025300 B110-READ-ONE-HIT.                                               
025400     READ TRANSHIT                                                
025500         AT END                                                   
025600             MOVE "Y"                TO WK-C-TH-EOF-SW            
025700             GO TO B119-READ-ONE-HIT-EX.                          
025800*                                                                 
025900     ADD 1                            TO WK-N-RECS-READ.          
026000     MOVE WK-X-TH-REC                 TO HZR-TH-RECORD.           
026100     PERFORM B120-FIND-LINK-ENTRY                                 
026200        THRU B129-FIND-LINK-ENTRY-EX.                             
026300*                                                                 
026400     IF WK-C-IS-FOUND                                             
026500         ADD 1                        TO HZR-LINK-T-HIT-COUNT (HZR-LINK-IX
026600     ELSE                                                         
026700         IF HZR-LINK-COUNT NOT < 20000                            
026800             DISPLAY "HZRTAGG - LINK TABLE FULL AT 20000 ENTRIES" 
026900             GO TO Y900-ABNORMAL-TERMINATION                      
027000         ELSE                                                     
027100             ADD 1                    TO HZR-LINK-COUNT           
027200             SET HZR-LINK-IX          TO HZR-LINK-COUNT           
027300             MOVE HZR-TH-LINK-ID      TO HZR-LINK-T-ID (HZR-LINK-IX)
027400             MOVE HZR-TH-REGION-CODE  TO HZR-LINK-T-REGION (HZR-LINK-IX)
027500             MOVE HZR-TH-RECON-COST   TO                          
027600                                 HZR-LINK-T-RECON-COST (HZR-LINK-IX)
027700             MOVE 1                   TO                          
027800                                 HZR-LINK-T-HIT-COUNT (HZR-LINK-IX)
027900         END-IF.                                                  
028000*                                                                 
028100 B119-READ-ONE-HIT-EX.                                            
028200     EXIT.                                                        
028300*                                                                 
028400*    LINEAR SEARCH BY LINK ID - THE TABLE IS NOT KEPT IN ANY      
028500*    PARTICULAR ORDER, LINES ARE ADDED AS THEY ARE FIRST SEEN.    
028600 B120-FIND-LINK-ENTRY.                                            
028700     MOVE "N"                        TO WK-C-FOUND-SW.            
028800     PERFORM B130-TEST-ONE-LINK-ENTRY                             
028900        THRU B139-TEST-ONE-LINK-ENTRY-EX                          
029000         VARYING HZR-LINK-IX FROM 1 BY 1                          
029100           UNTIL HZR-LINK-IX > HZR-LINK-COUNT                     
029200              OR WK-C-IS-FOUND.                                   
029300     IF WK-C-IS-FOUND                                             
029400         SET HZR-LINK-IX DOWN BY 1.                               
029500*                                                                 
029600 B129-FIND-LINK-ENTRY-EX.                                         
029700     EXIT.                                                        
029800*                                                                 
029900 B130-TEST-ONE-LINK-ENTRY.                                        
030000     IF HZR-LINK-T-ID (HZR-LINK-IX) = HZR-TH-LINK-ID              
030100         MOVE "Y"                    TO WK-C-FOUND-SW.            
030200*                                                                 
030300 B139-TEST-ONE-LINK-ENTRY-EX.                                     
030400     EXIT.                                                        
030500*                                                                 
030600*---------------------------------------------------------------* 
030700*    ROLL EACH UNIQUE LINE'S COST UP TO ITS REGION, AND TRACK THE 
030800*    HIGHEST HIT COUNT SEEN FOR THE REPORT.                       
030900*---------------------------------------------------------------* 
031000 C000-BUILD-REGION-TOTALS.                                        
031100     PERFORM C100-ROLL-UP-ONE-LINK                                
031200        THRU C199-ROLL-UP-ONE-LINK-EX                             
031300         VARYING HZR-LINK-IX FROM 1 BY 1                          
031400           UNTIL HZR-LINK-IX > HZR-LINK-COUNT.                    
031500*                                                                 
031600     PERFORM C200-COMPUTE-ONE-AVERAGE                             
031700        THRU C299-COMPUTE-ONE-AVERAGE-EX                          
031800         VARYING HZR-REGION-IX FROM 1 BY 1                        
031900           UNTIL HZR-REGION-IX > HZR-REGION-COUNT.                
032000*                                                                 
032100 C099-BUILD-REGION-TOTALS-EX.                                     
032200     EXIT.                                                        
032300*                                                                 
032400 C100-ROLL-UP-ONE-LINK.                                           
032500     IF HZR-LINK-T-HIT-COUNT (HZR-LINK-IX) > WK-N-MAX-HIT-COUNT   
032600         MOVE HZR-LINK-T-HIT-COUNT (HZR-LINK-IX) TO WK-N-MAX-HIT-COUNT.
032700*                                                                 
032800     MOVE "N"                        TO WK-C-FOUND-SW.            
032900     PERFORM C110-FIND-REGION-ENTRY                               
033000        THRU C119-FIND-REGION-ENTRY-EX                            
033100         VARYING HZR-REGION-IX FROM 1 BY 1                        
033200           UNTIL HZR-REGION-IX > HZR-REGION-COUNT                 
033300              OR WK-C-IS-FOUND.                                   
033400     IF WK-C-IS-FOUND                                             
033500         SET HZR-REGION-IX DOWN BY 1                              
033600     ELSE                                                         
033700         ADD 1                        TO HZR-REGION-COUNT         
033800         SET HZR-REGION-IX            TO HZR-REGION-COUNT         
033900         MOVE HZR-LINK-T-REGION (HZR-LINK-IX) TO                  
034000                             HZR-REGION-T-CODE (HZR-REGION-IX)    
034100         MOVE ZERO                    TO                          
034200                             HZR-REGION-T-COST-SUM (HZR-REGION-IX)
034300     END-IF.                                                      
034400*                                                                 
034500     ADD HZR-LINK-T-RECON-COST (HZR-LINK-IX)                      
034600         TO HZR-REGION-T-COST-SUM (HZR-REGION-IX).                
034700*                                                                 
034800 C199-ROLL-UP-ONE-LINK-EX.                                        
034900     EXIT.                                                        
035000*                                                                 
035100 C110-FIND-REGION-ENTRY.                                          
035200     IF HZR-REGION-T-CODE (HZR-REGION-IX) = HZR-LINK-T-REGION (HZR-LINK-IX
035300         MOVE "Y"                    TO WK-C-FOUND-SW.            
035400*                                                                 
035500 C119-FIND-REGION-ENTRY-EX.                                       
035600     EXIT.                                                        
035700*                                                                 
035800*    REGION AVERAGE DIVIDES BY THE TOTAL NUMBER OF STORMS         
035900*    ANALYSED, NOT JUST THE STORMS THAT HIT THIS REGION.          
036000 C200-COMPUTE-ONE-AVERAGE.                                        
036100     IF WK-N-STORM-COUNT = ZERO                                   
036200         MOVE ZERO                    TO WK-S-REGION-AVG          
036300     ELSE                                                         
036400         COMPUTE WK-S-REGION-AVG ROUNDED =                        
036500             HZR-REGION-T-COST-SUM (HZR-REGION-IX) / WK-N-STORM-COUNT.
036600     MOVE WK-S-REGION-AVG             TO                          
036700                             HZR-REGION-T-COST-AVG (HZR-REGION-IX).
036800*                                                                 
036900 C299-COMPUTE-ONE-AVERAGE-EX.                                     
037000     EXIT.                                                        
037100*                                                                 
037200*---------------------------------------------------------------* 
037300*    WRITE TRANSMISSION-FREQ (ONE PER UNIQUE LINK) AND            
037400*    REGION-COST (ONE PER REGION SEEN).                           
037500*---------------------------------------------------------------* 
037600 D000-WRITE-OUTPUTS.                                              
037700     PERFORM D100-WRITE-ONE-FREQUENCY                             
037800        THRU D199-WRITE-ONE-FREQUENCY-EX                          
037900         VARYING HZR-LINK-IX FROM 1 BY 1                          
038000           UNTIL HZR-LINK-IX > HZR-LINK-COUNT.                    
038100*                                                                 
038200     PERFORM D200-WRITE-ONE-REGION                                
038300        THRU D299-WRITE-ONE-REGION-EX                             
038400         VARYING HZR-REGION-IX FROM 1 BY 1                        
038500           UNTIL HZR-REGION-IX > HZR-REGION-COUNT.                
038600*                                                                 
038700 D099-WRITE-OUTPUTS-EX.                                           
038800     EXIT.                                                        
038900*                                                                 
039000 D100-WRITE-ONE-FREQUENCY.                                        
039100     MOVE HZR-LINK-T-ID (HZR-LINK-IX)        TO HZR-TF-LINK-ID.   
039200     MOVE HZR-LINK-T-HIT-COUNT (HZR-LINK-IX) TO HZR-TF-HIT-COUNT. 
039300     MOVE HZR-LINK-T-RECON-COST (HZR-LINK-IX) TO HZR-TF-RECON-COST.
039400     MOVE SPACES                      TO WK-X-TF-REC.             
039500     MOVE HZR-TF-RECORD               TO WK-X-TF-REC.             
039600     WRITE WK-X-TF-REC.                                           
039700     ADD 1                            TO WK-N-RECS-WRITTEN.       
039800*                                                                 
039900 D199-WRITE-ONE-FREQUENCY-EX.                                     
040000     EXIT.                                                        
040100*                                                                 
040200 D200-WRITE-ONE-REGION.                                           
040300     MOVE HZR-REGION-T-CODE (HZR-REGION-IX)     TO HZR-RG-REGION-CODE.
040400     MOVE HZR-REGION-T-COST-SUM (HZR-REGION-IX) TO HZR-RG-COST-SUM.
040500     MOVE HZR-REGION-T-COST-AVG (HZR-REGION-IX) TO HZR-RG-COST-AVG.
040600     MOVE SPACES                      TO WK-X-RG-REC.             
040700     MOVE HZR-RG-RECORD                TO WK-X-RG-REC.            
040800     WRITE WK-X-RG-REC.                                           
040900     ADD 1                            TO WK-N-RECS-WRITTEN.       
041000*                                                                 
041100 D299-WRITE-ONE-REGION-EX.                                        
041200     EXIT.                                                        
041300*                                                                 
041400*---------------------------------------------------------------* 
041500 E000-PRINT-REPORT.                                               
041600*---------------------------------------------------------------* 
041700     MOVE WK-N-MAX-HIT-COUNT           TO WK-RPT-U6-MAX-HITS.     
041800     MOVE HZR-LINK-COUNT               TO WK-RPT-U6-LINKS.        
041900     WRITE WK-X-RPT-LINE FROM WK-RPT-U6-SUMMARY-LINE              
042000         AFTER ADVANCING 1.                                       
042100*                                                                 
042200     PERFORM E100-PRINT-ONE-REGION                                
042300        THRU E199-PRINT-ONE-REGION-EX                             
042400         VARYING HZR-REGION-IX FROM 1 BY 1                        
042500           UNTIL HZR-REGION-IX > HZR-REGION-COUNT.                
042600*                                                                 
042700 E099-PRINT-REPORT-EX.                                            
042800     EXIT.                                                        
042900*                                                                 
043000 E100-PRINT-ONE-REGION.                                           
043100     MOVE HZR-REGION-T-CODE (HZR-REGION-IX)     TO WK-RPT-U6-CODE.
043200     MOVE HZR-REGION-T-COST-SUM (HZR-REGION-IX) TO WK-RPT-U6-SUM. 
043300     MOVE HZR-REGION-T-COST-AVG (HZR-REGION-IX) TO WK-RPT-U6-AVG. 
043400     WRITE WK-X-RPT-LINE FROM WK-RPT-U6-REGION-LINE               
043500         AFTER ADVANCING 1.                                       
043600*                                                                 
043700 E199-PRINT-ONE-REGION-EX.                                        
043800     EXIT.                                                        
043900*                                                                 
044000 Y900-ABNORMAL-TERMINATION.                                       
044100     MOVE "Y"                        TO WK-C-ABEND-SW.            
044200     PERFORM Z000-END-PROGRAM-ROUTINE                             
044300        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
044400     STOP RUN.                                                    
044500*                                                                 
044600*---------------------------------------------------------------* 
044700*                   PROGRAM SUBROUTINE                          * 
044800*---------------------------------------------------------------* 
044900 Z000-END-PROGRAM-ROUTINE.                                        
045000     CLOSE TRANSFREQ REGIONCOST.                                  
045100*                                                                 
045200 Z999-END-PROGRAM-ROUTINE-EX.                                     
045300     EXIT.                                                        
045400*                                                                 
045500******************************************************************
