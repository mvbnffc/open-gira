000100* HZRTABL.cpybk                                                   
000200* I-O FORMAT: HZR-MAP-RECORD, HZR-DC-RECORD, HZR-RC-RECORD,       
000300*             HZR-NE-RECORD                                       
000400* LOOKUP-TABLE LAYOUTS FOR THE HAZARD RISK BATCH SUITE            
000500* ----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:                                        
000700* ----------------------------------------------------------------
000800* 5H1JM1 TMPJZM 14/05/1991 - HZRISK INITIAL VERSION               
000900* 5H2FAM1 TMPFAM 02/09/1993 - HAZQ2093 - ADD FAMILY-NAME AND      
001000*                            WITHOUT-MODEL-NAME DERIVED FIELDS    
001100* 5H3RC1  TMPRCT 18/03/1998 - HAZQ1098 - REHAB COST TABLE WIDENED 
001200*                            FROM 9(5)V99 TO 9(7)V99 PER UNIT COST
001300*                            REVIEW                               
001400* 5H4YK1  TMPYRK 11/11/1999 - HAZQ4099 - Y2K - HZR-MAP-YEAR CONFIRMED
001500*                            4-DIGIT CCYY, NO CHANGE REQUIRED     
001600* 5H5NE1  TMPNEQ 06/06/2004 - HAZQ2004 - ADD HZR-NE-LANES FOR ROAD
001700*                            REHAB COST MULTIPLIER                
001800* 5H6CT1  TMPCTW 14/01/2006 - HAZQ0106 - ADD HZR-DC-COUNT AND     
001900*                            HZR-RC-COUNT SO THE LOADER AND THE   
002000*                            LOOKUP ROUTINES AGREE ON TABLE DEPTH 
002100*                            WITHOUT SCANNING FOR A TRAILING ENTRY
002200* 5H6CT3  TMPCTW 02/02/2006 - HAZQ0106 - ADD HZR-REQ-ASSET-AREA FOR
002300*                            THE U2 REQUESTED-ASSET-TYPE COVERAGE 
002400*                            CHECK CARRIED OUT BY HZRCVAL         
002500* ----------------------------------------------------------------
002600*                                                                 
002700* HAZARD SCENARIO NAME - PARSED FROM SCENARIO-NAMES FILE (U1)     
002800*                                                                 
002900 01  HZR-MAP-RECORD.                                              
003000     05  HZR-MAP-NAME              PIC X(44).                     
003100     05  HZR-MAP-NAME-R REDEFINES HZR-MAP-NAME.                   
003200         10  HZR-MAP-TOKEN         PIC X(16) OCCURS 8 TIMES       
003300                                    INDEXED BY HZR-MAP-TOK-IX.    
003400     05  HZR-MAP-KIND               PIC X(09).                    
003500         88  HZR-MAP-RIVERINE               VALUE "inunriver".    
003600         88  HZR-MAP-COASTAL                VALUE "inuncoast".    
003700     05  HZR-MAP-SCENARIO           PIC X(10).                    
003800     05  HZR-MAP-MODEL              PIC X(16).                    
003900     05  HZR-MAP-YEAR               PIC 9(04).                    
004000     05  HZR-MAP-RETURN-PERIOD      PIC 9(05)V9(02).              
004100     05  HZR-MAP-ANNUAL-PROB        PIC S9V9(08).                 
004200     05  HZR-MAP-SUBSIDENCE-FLAG    PIC X(01).                    
004300         88  HZR-MAP-SUBS-WTSUB             VALUE "Y".            
004400         88  HZR-MAP-SUBS-NOSUB             VALUE "N".            
004500     05  HZR-MAP-SLR-PERCENTILE     PIC 9(02)V9.                  
004600     05  HZR-MAP-FAMILY-NAME        PIC X(44).                    
004700     05  HZR-MAP-WITHOUT-MODEL      PIC X(44).                    
004800     05  HZR-MAP-VALID-FLAG         PIC X(01).                    
004900         88  HZR-MAP-IS-VALID               VALUE "Y".            
005000         88  HZR-MAP-IS-INVALID             VALUE "N".            
005100     05  FILLER                     PIC X(14).                    
005200*                                                                 
005300* DAMAGE CURVE POINT TABLE ENTRY (U2), LOADED ASCENDING BY        
005400* ASSET TYPE THEN INTENSITY                                       
005500*                                                                 
005600 01  HZR-DC-RECORD.                                               
005700     05  HZR-DC-ASSET-TYPE          PIC X(12).                    
005800     05  HZR-DC-INTENSITY           PIC 9(04)V9(03).              
005900     05  HZR-DC-FRACTION            PIC 9V9(06).                  
006000     05  FILLER                     PIC X(09).                    
006100*                                                                 
006200 01  HZR-DC-TABLE-AREA.                                           
006300     05  HZR-DC-COUNT              PIC 9(04)  COMP-3.             
006400     05  HZR-DC-ENTRY     OCCURS 500 TIMES                        
006500                           ASCENDING KEY IS HZR-DC-T-ASSET-TYPE   
006600                                           HZR-DC-T-INTENSITY     
006700                           INDEXED BY HZR-DC-IX.                  
006800         10  HZR-DC-T-ASSET-TYPE     PIC X(12).                   
006900         10  HZR-DC-T-INTENSITY      PIC 9(04)V9(03).             
007000         10  HZR-DC-T-FRACTION       PIC 9V9(06).                 
007100*                                                                 
007200* REHABILITATION COST LOOKUP TABLE (U4)                           
007300*                                                                 
007400 01  HZR-RC-RECORD.                                               
007500     05  HZR-RC-ASSET-CLASS         PIC X(04).                    
007600         88  HZR-RC-IS-ROAD                 VALUE "ROAD".         
007700         88  HZR-RC-IS-RAIL                 VALUE "RAIL".         
007800     05  HZR-RC-HIGHWAY-TYPE        PIC X(12).                    
007900     05  HZR-RC-CONDITION           PIC X(07).                    
008000     05  HZR-RC-COST-PER-KM         PIC 9(07)V9(02).              
008100     05  FILLER                     PIC X(06).                    
008200*                                                                 
008300 01  HZR-RC-TABLE-AREA.                                           
008400     05  HZR-RC-COUNT              PIC 9(04)  COMP-3.             
008500     05  HZR-RC-ENTRY     OCCURS 200 TIMES                        
008600                           INDEXED BY HZR-RC-IX.                  
008700         10  HZR-RC-T-ASSET-CLASS    PIC X(04).                   
008800         10  HZR-RC-T-HIGHWAY-TYPE   PIC X(12).                   
008900         10  HZR-RC-T-CONDITION      PIC X(07).                   
009000         10  HZR-RC-T-COST-PER-KM    PIC 9(07)V9(02).             
009100*                                                                 
009200* REQUESTED-ASSET-TYPE LIST (U2) - THE DISTINCT ASSET TYPES SEEN ON
009300* THIS RUN'S EXPOSURE FILE, BUILT BY HZRDIRD BEFORE THE CURVE FILE
009400* IS VALIDATED, SO HZRCVAL CAN CONFIRM EVERY ONE OF THEM HAS A CURVE
009500*                                                                 
009600 01  HZR-REQ-ASSET-AREA.                                          
009700     05  HZR-REQ-ASSET-COUNT        PIC 9(04)  COMP-3.            
009800     05  HZR-REQ-ASSET-ENTRY OCCURS 50 TIMES                      
009900                           INDEXED BY HZR-REQ-ASSET-IX.           
010000         10  HZR-REQ-ASSET-TYPE      PIC X(12).                   
010100*                                                                 
010200* NETWORK EDGE RECORD, INPUT AND REHAB-COST-ANNOTATED OUTPUT (U4) 
010300*                                                                 
010400 01  HZR-NE-RECORD.                                               
010500     05  HZR-NE-EDGE-ID             PIC X(12).                    
010600     05  HZR-NE-CLASS               PIC X(04).                    
010700     05  HZR-NE-HIGHWAY-TYPE        PIC X(12).                    
010800     05  HZR-NE-BRIDGE-FLAG         PIC X(01).                    
010900         88  HZR-NE-IS-BRIDGE               VALUE "Y".            
011000     05  HZR-NE-PAVED-FLAG          PIC X(01).                    
011100         88  HZR-NE-IS-PAVED                VALUE "Y".            
011200     05  HZR-NE-LANES               PIC 9(02).                    
011300     05  HZR-NE-REHAB-COST          PIC 9(07)V9(02).              
011400     05  FILLER                     PIC X(10).                    
