000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     HZRMRG1.                                         
000500 AUTHOR.         J R HENRIQUES.                                   
000600 INSTALLATION.   HAZARD RISK MODELLING UNIT.                      
000700 DATE-WRITTEN.   04 SEP 1992.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       UNCLASSIFIED.                                    
001000*                                                                 
001100*DESCRIPTION :  PLAIN RECORD-FILE MERGE (U7).  THE EXPOSURE FILE  
001200*               SUPPLIED TO HZRDIRD (U3) IS BUILT UP TILE BY TILE 
001300*               BY THE UPSTREAM EXTRACT JOBS, ONE EXPOSURE SLICE  
001400*               FILE PER REGION.  THIS PROGRAM SORTS THE SLICE-LIST
001500*               CONTROL FILE INTO ASCENDING FILE-NAME ORDER AND   
001600*               THEN APPENDS EACH SLICE FILE IN TURN, IN THAT     
001700*               ORDER, ONTO THE ONE EXPOSURE FILE HZRDIRD READS.  
001800*               NO RECORD CONTENT IS INSPECTED OR CHANGED.        
001900*                                                                 
002000*================================================================ 
002100* HISTORY OF MODIFICATION:                                        
002200*================================================================ 
002300* 5H1JM10 TMPJZM  04/09/1992 - HZRISK INITIAL VERSION.            
002400*---------------------------------------------------------------* 
002500* 5H2RN1  TMPARN  21/07/1999 - HAZQ3099 - Y2K REVIEW. NO 2-DIGIT  
002600*                            YEAR FIELDS USED IN THIS ROUTINE, NO 
002700*                            CHANGE REQUIRED.                     
002800*---------------------------------------------------------------* 
002900* 5H4BT2  TMPBTR  12/11/2001 - HAZQ4001 - SLICE-LIST TABLE WIDENED
003000*                            FROM 50 TO 200 ENTRIES, REGION EXTRACT
003100*                            NOW SPLITS EXPOSURE INTO MORE FILES. 
003200*---------------------------------------------------------------* 
003300* 5H6CT7  TMPCTW  09/03/2006 - HAZQ0306 - EMPTY SLICE-LIST NOW    
003400*                            WRITES AN EMPTY EXPOSURE FILE AND    
003500*                            ENDS NORMALLY INSTEAD OF ABENDING.   
003600*---------------------------------------------------------------* 
003700 EJECT                                                            
003800**********************                                            
003900 ENVIRONMENT DIVISION.                                            
004000**********************                                            
004100 CONFIGURATION SECTION.                                           
004200 SOURCE-COMPUTER.  IBM-AS400.                                     
004300 OBJECT-COMPUTER.  IBM-AS400.                                     
004400 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        
004500                     ON  STATUS IS U0-ON                          
004600                     OFF STATUS IS U0-OFF.                        
004700*                                                                 
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT SLICELIST  ASSIGN TO DATABASE-HZRSLST                 
005100            ORGANIZATION IS SEQUENTIAL                            
005200            FILE STATUS  IS WK-C-FILE-STATUS.                     
005300*                                                                 
005400*    REASSIGNED TO EACH SLICE FILE NAME IN TURN BY B100 BELOW -   
005500*    SEE THE NOTE AT WK-X-IN-FILE-NAME.                           
005600     SELECT INSLICE    ASSIGN TO WK-X-IN-FILE-NAME                
005700            ORGANIZATION IS SEQUENTIAL                            
005800            FILE STATUS  IS WK-C-FILE-STATUS.                     
005900*                                                                 
006000     SELECT EXPOSURE   ASSIGN TO DATABASE-HZREXIN                 
006100            ORGANIZATION IS SEQUENTIAL                            
006200            FILE STATUS  IS WK-C-FILE-STATUS.                     
006300*                                                                 
006400***************                                                   
006500 DATA DIVISION.                                                   
006600***************                                                   
006700 FILE SECTION.                                                    
006800**************                                                    
006900 FD  SLICELIST                                                    
007000     LABEL RECORDS ARE OMITTED                                    
007100     DATA RECORD IS WK-X-SL-REC.                                  
007200 01  WK-X-SL-REC                    PIC X(20).                    
007300*                                                                 
007400 FD  INSLICE                                                      
007500     LABEL RECORDS ARE OMITTED                                    
007600     DATA RECORD IS WK-X-IN-REC.                                  
007700 01  WK-X-IN-REC                    PIC X(404).                   
007800*                                                                 
007900 FD  EXPOSURE                                                     
008000     LABEL RECORDS ARE OMITTED                                    
008100     DATA RECORD IS WK-X-EX-OUT-REC.                              
008200 01  WK-X-EX-OUT-REC                PIC X(404).                   
008300*                                                                 
008400*************************                                         
008500 WORKING-STORAGE SECTION.                                         
008600*************************                                         
008700 01  FILLER                          PIC X(24)        VALUE       
008800     "** PROGRAM HZRMRG1   **".                                   
008900*                                                                 
009000 COPY HZRFSTA.                                                    
009100*                                                                 
009200*    NAME OF THE SLICE FILE THE NEXT OPEN OF INSLICE IS TO BE     
009300*    REASSIGNED TO.  MOVED HERE FROM THE SORTED SLICE-LIST TABLE  
009400*    JUST BEFORE EACH OPEN INPUT INSLICE IN B100 BELOW - THE SAME 
009500*    DYNAMIC-ASSIGN TECHNIQUE HZRTAGG (U6) USES FOR ITS STORM FILES.
009600 01  WK-X-IN-FILE-NAME               PIC X(20)  VALUE SPACES.     
009700*                                                                 
009800 01  WK-C-IN-EOF-SW                  PIC X(01)  VALUE "N".        
009900     88  WK-C-IN-IS-EOF                         VALUE "Y".        
010000*                                                                 
010100 01  WK-C-INSERT-FOUND-SW            PIC X(01)  VALUE "N".        
010200     88  WK-C-INSERT-IS-FOUND                   VALUE "Y".        
010300*                                                                 
010400*    SORTED SLICE-FILE-NAME LIST, BUILT BY A000 BEFORE THE MERGE. 
010500 01  WK-SL-NAME-AREA.                                             
010600     05  WK-SL-COUNT                PIC 9(04)  COMP-3 VALUE 0.    
010700     05  FILLER                     PIC X(04).                    
010800     05  WK-SL-ENTRY      OCCURS 200 TIMES                        
010900                           INDEXED BY WK-SL-IX.                   
011000         10  WK-SL-NAME              PIC X(20).                   
011100*                                                                 
011200 01  WK-N-INSERT-SUB                 PIC 9(04)  COMP-3.           
011300 01  WK-N-SHUFFLE-SUB                PIC 9(04)  COMP-3.           
011400*                                                                 
011500 01  WK-X-SL-REC-R REDEFINES WK-X-SL-REC.                         
011600     05  WK-X-SL-FILE-NAME           PIC X(20).                   
011700*                                                                 
011800 EJECT                                                            
011900***************                                                   
012000 PROCEDURE DIVISION.                                              
012100***************                                                   
012200 MAIN-MODULE.                                                     
012300     PERFORM A000-SORT-FILE-LIST                                  
012400        THRU A099-SORT-FILE-LIST-EX.                              
012500     PERFORM B000-MERGE-FILES                                     
012600        THRU B099-MERGE-FILES-EX.                                 
012700     PERFORM Z000-END-PROGRAM-ROUTINE                             
012800        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
012900     STOP RUN.                                                    
013000*                                                                 
013100*---------------------------------------------------------------* 
013200*    LOAD THE SLICE-LIST CONTROL FILE, INSERTING EACH NAME INTO   
013300*    WK-SL-NAME-AREA AS IT IS READ SO THE TABLE ENDS UP SORTED    
013400*    ASCENDING BY FILE NAME WITHOUT A SEPARATE SORT PASS.         
013500*---------------------------------------------------------------* 
013600 A000-SORT-FILE-LIST.                                             
013700     MOVE 1                          TO WK-C-PAGE-NO.             
013800     MOVE ZERO                       TO WK-SL-COUNT               
013900                                         WK-N-RECS-READ           
014000                                         WK-N-RECS-WRITTEN.       
014100*                                                                 
014200     OPEN INPUT SLICELIST.                                        
014300     IF NOT WK-C-SUCCESSFUL                                       
014400         DISPLAY "HZRMRG1 - OPEN FILE ERROR - SLICELIST"          
014500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
014600         GO TO Y900-ABNORMAL-TERMINATION.                         
014700     MOVE "N"                        TO WK-C-EOF-SW.              
014800     PERFORM A100-LOAD-ONE-NAME                                   
014900        THRU A199-LOAD-ONE-NAME-EX                                
015000          UNTIL WK-C-EOF.                                         
015100     CLOSE SLICELIST.                                             
015200*                                                                 
015300 A099-SORT-FILE-LIST-EX.                                          
015400     EXIT.                                                        
015500*                                                                 
015600*---------------------------------------------------------------* 
015700 A100-LOAD-ONE-NAME.                                              
015800*---------------------------------------------------------------* 
015900     READ SLICELIST                                               
016000         AT END                                                   
016100             MOVE "Y"                TO WK-C-EOF-SW               
016200             GO TO A199-LOAD-ONE-NAME-EX.                         
016300*                                                                 
016400     ADD 1                           TO WK-N-RECS-READ.           
016500     IF WK-X-SL-REC = SPACES                                      
016600         GO TO A199-LOAD-ONE-NAME-EX.                             
016700*                                                                 
016800     IF WK-SL-COUNT NOT < 200                                     
016900         DISPLAY "HZRMRG1 - SLICE-LIST TABLE FULL AT 200 FILES"   
017000         GO TO Y900-ABNORMAL-TERMINATION.                         
017100*                                                                 
017200     PERFORM A200-INSERT-NAME-SORTED                              
017300        THRU A299-INSERT-NAME-SORTED-EX.                          
017400*                                                                 
017500 A199-LOAD-ONE-NAME-EX.                                           
017600     EXIT.                                                        
017700*                                                                 
017800*---------------------------------------------------------------* 
017900*    STOPS AT THE FIRST EXISTING ENTRY WHOSE NAME SORTS AFTER     
018000*    THE ONE JUST READ - THAT SLOT, STEPPED BACK ONE BY THE FOUND 
018100*    TEST BELOW, IS WHERE THE NEW NAME BELONGS.  WHEN NOTHING     
018200*    SORTS AFTER IT, WK-SL-IX IS LEFT ONE PAST THE LAST ENTRY,    
018300*    WHICH IS THE CORRECT APPEND POSITION.                        
018400*---------------------------------------------------------------* 
018500 A200-INSERT-NAME-SORTED.                                         
018600     MOVE "N"                        TO WK-C-INSERT-FOUND-SW.     
018700     PERFORM A210-FIND-INSERT-POINT                               
018800        THRU A219-FIND-INSERT-POINT-EX                            
018900         VARYING WK-SL-IX FROM 1 BY 1                             
019000           UNTIL WK-SL-IX > WK-SL-COUNT                           
019100              OR WK-C-INSERT-IS-FOUND.                            
019200*                                                                 
019300     IF WK-C-INSERT-IS-FOUND                                      
019400         SET WK-N-INSERT-SUB          TO WK-SL-IX                 
019500         SUBTRACT 1                  FROM WK-N-INSERT-SUB         
019600     ELSE                                                         
019700         SET WK-N-INSERT-SUB          TO WK-SL-IX.                
019800*                                                                 
019900     PERFORM A220-SHUFFLE-DOWN                                    
020000        THRU A229-SHUFFLE-DOWN-EX                                 
020100         VARYING WK-N-SHUFFLE-SUB FROM WK-SL-COUNT BY -1          
020200           UNTIL WK-N-SHUFFLE-SUB < WK-N-INSERT-SUB.              
020300*                                                                 
020400     SET WK-SL-IX                    TO WK-N-INSERT-SUB.          
020500     MOVE WK-X-SL-FILE-NAME          TO WK-SL-NAME (WK-SL-IX).    
020600     ADD 1                           TO WK-SL-COUNT.              
020700*                                                                 
020800 A299-INSERT-NAME-SORTED-EX.                                      
020900     EXIT.                                                        
021000*                                                                 
021100*---------------------------------------------------------------* 
021200 A210-FIND-INSERT-POINT.                                          
021300*---------------------------------------------------------------* 
021400     IF WK-SL-NAME (WK-SL-IX) > WK-X-SL-FILE-NAME                 
021500         MOVE "Y"                    TO WK-C-INSERT-FOUND-SW.     
021600*                                                                 
021700 A219-FIND-INSERT-POINT-EX.                                       
021800     EXIT.                                                        
021900*                                                                 
022000*---------------------------------------------------------------* 
022100 A220-SHUFFLE-DOWN.                                               
022200*---------------------------------------------------------------* 
022300     SET WK-SL-IX                    TO WK-N-SHUFFLE-SUB.         
022400     MOVE WK-SL-NAME (WK-SL-IX)      TO WK-SL-NAME (WK-SL-IX + 1).
022500*                                                                 
022600 A229-SHUFFLE-DOWN-EX.                                            
022700     EXIT.                                                        
022800*                                                                 
022900*---------------------------------------------------------------* 
023000*    APPEND EVERY SORTED SLICE FILE, IN ORDER, ONTO EXPOSURE.     
023100*    AN EMPTY SLICE-LIST STILL LEAVES AN EMPTY EXPOSURE FILE.     
023200*---------------------------------------------------------------* 
023300 B000-MERGE-FILES.                                                
023400     OPEN OUTPUT EXPOSURE.                                        
023500     IF NOT WK-C-SUCCESSFUL                                       
023600         DISPLAY "HZRMRG1 - OPEN FILE ERROR - EXPOSURE"           
023700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
023800         GO TO Y900-ABNORMAL-TERMINATION.                         
023900*                                                                 
024000     PERFORM B100-MERGE-ONE-FILE                                  
024100        THRU B199-MERGE-ONE-FILE-EX                               
024200         VARYING WK-SL-IX FROM 1 BY 1                             
024300           UNTIL WK-SL-IX > WK-SL-COUNT.                          
024400*                                                                 
024500     CLOSE EXPOSURE.                                              
024600*                                                                 
024700 B099-MERGE-FILES-EX.                                             
024800     EXIT.                                                        
024900*                                                                 
025000*---------------------------------------------------------------* 
025100 B100-MERGE-ONE-FILE.                                             
025200*---------------------------------------------------------------* 
025300     MOVE WK-SL-NAME (WK-SL-IX)      TO WK-X-IN-FILE-NAME.        
025400     OPEN INPUT INSLICE.                                          
025500     IF NOT WK-C-SUCCESSFUL                                       
025600         DISPLAY "HZRMRG1 - OPEN FILE ERROR - INSLICE "           
025700                 WK-X-IN-FILE-NAME                                
025800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
025900         GO TO Y900-ABNORMAL-TERMINATION.                         
026000*                                                                 
026100     MOVE "N"                        TO WK-C-IN-EOF-SW.           
026200     PERFORM B110-COPY-ONE-RECORD                                 
026300        THRU B119-COPY-ONE-RECORD-EX                              
026400          UNTIL WK-C-IN-IS-EOF.                                   
026500     CLOSE INSLICE.                                               
026600*                                                                 
026700 B199-MERGE-ONE-FILE-EX.                                          
026800     EXIT.                                                        
026900*                                                                 
027000*---------------------------------------------------------------* 
027100 B110-COPY-ONE-RECORD.                                            
027200*---------------------------------------------------------------* 
027300     READ INSLICE                                                 
027400         AT END                                                   
027500             MOVE "Y"                TO WK-C-IN-EOF-SW            
027600             GO TO B119-COPY-ONE-RECORD-EX.                       
027700*                                                                 
027800     ADD 1                           TO WK-N-RECS-READ.           
027900     MOVE WK-X-IN-REC                TO WK-X-EX-OUT-REC.          
028000     WRITE WK-X-EX-OUT-REC.                                       
028100     ADD 1                           TO WK-N-RECS-WRITTEN.        
028200*                                                                 
028300 B119-COPY-ONE-RECORD-EX.                                         
028400     EXIT.                                                        
028500*                                                                 
028600*---------------------------------------------------------------* 
028700*                   PROGRAM SUBROUTINE                          * 
028800*---------------------------------------------------------------* 
028900 Y900-ABNORMAL-TERMINATION.                                       
029000     DISPLAY "HZRMRG1 - RECORDS READ    " WK-N-RECS-READ.         
029100     DISPLAY "HZRMRG1 - RECORDS WRITTEN " WK-N-RECS-WRITTEN.      
029200     MOVE "Y"                        TO WK-C-ABEND-SW.            
029300     STOP RUN.                                                    
029400*                                                                 
029500 Z000-END-PROGRAM-ROUTINE.                                        
029600     DISPLAY "HZRMRG1 - NORMAL END OF JOB".                       
029700     DISPLAY "HZRMRG1 - RECORDS READ    " WK-N-RECS-READ.         
029800     DISPLAY "HZRMRG1 - RECORDS WRITTEN " WK-N-RECS-WRITTEN.      
029900*                                                                 
030000 Z999-END-PROGRAM-ROUTINE-EX.                                     
030100     EXIT.                                                        
030200*                                                                 
030300******************************************************************
