000100* HZRGRDC.cpybk                                                   
000200* I-O FORMAT: HZR-GS-RECORD, HZR-GN-RECORD, HZR-EO-RECORD,        
000300*             HZR-DO-RECORD                                       
000400* GRID-SPLIT / GRID-NODE / EXPOSURE-OUT / DISRUPTION-OUT LAYOUTS  
000500* FOR THE STORM-WIND GRID DISRUPTION SIMULATOR (U5)               
000600* ----------------------------------------------------------------
000700* AMENDMENT HISTORY:                                              
000800* ----------------------------------------------------------------
000900* 5H1JM1  TMPJZM 14/05/1991 - HZRISK INITIAL VERSION              
001000* 5H2GD1  TMPGDN 30/06/1995 - HAZQ2095 - ADD GN-GDP AND           
001100*                            GN-POPULATION FOR TARGET ALLOCATION  
001200*                            WEIGHTING (FORMERLY EQUAL SPLIT)     
001300* 5H3RN3  TMPARN 21/07/1999 - HAZQ3099 - Y2K REVIEW, NO 2-DIGIT   
001400*                            YEAR FIELDS PRESENT, NO CHANGE       
001500* 5H4CP1  TMPCMP 14/01/2002 - HAZQ1002 - GN-COMPONENT-ID NOW      
001600*                            RECOMPUTED PER THRESHOLD, WIDENED    
001700*                            FROM 9(3) TO 9(4)                    
001800* 5H5DO1  TMPDOQ 08/08/2007 - HAZQ3007 - DO-CUST-AFFECTED ROUNDED 
001900*                            TO CENTS, CONFIRMED BY RISK MODELLING
002000* ----------------------------------------------------------------
002100*                                                                 
002200* GRID EDGE SPLIT - ONE PER RASTER CELL CROSSING (U5 INPUT)       
002300*                                                                 
002400 01  HZR-GS-RECORD.                                               
002500     05  HZR-GS-EDGE-ID             PIC 9(06).                    
002600     05  HZR-GS-SPLIT-LENGTH-M      PIC 9(07)V9(02).              
002700     05  HZR-GS-MAX-WIND            PIC 9(03)V9(03).              
002800     05  HZR-GS-FAILED-SW           PIC X(01).                    
002900         88  HZR-GS-FAILED                  VALUE "Y".            
003000         88  HZR-GS-NOT-FAILED              VALUE "N".            
003100     05  FILLER                     PIC X(10).                    
003200*                                                                 
003300* GRID NODE - SOURCE OR DEMAND TARGET (U5 INPUT)                  
003400*                                                                 
003500 01  HZR-GN-RECORD.                                               
003600     05  HZR-GN-NODE-ID             PIC 9(06).                    
003700     05  HZR-GN-ASSET-TYPE          PIC X(06).                    
003800         88  HZR-GN-IS-SOURCE               VALUE "source".       
003900         88  HZR-GN-IS-TARGET               VALUE "target".       
004000     05  HZR-GN-TARGET-ID           PIC 9(06).                    
004100     05  HZR-GN-COMPONENT-ID        PIC 9(04).                    
004200     05  HZR-GN-POWER-MW            PIC S9(07)V9(03).             
004300     05  HZR-GN-GDP                 PIC 9(12)V9(02).              
004400     05  HZR-GN-POPULATION          PIC 9(09).                    
004500     05  FILLER                     PIC X(12).                    
004600*                                                                 
004700* EXPOSURE-OUT - FAILED LENGTH PER EDGE PER THRESHOLD (U5 OUTPUT) 
004800*                                                                 
004900 01  HZR-EO-RECORD.                                               
005000     05  HZR-EO-EVENT-ID            PIC X(12).                    
005100     05  HZR-EO-THRESHOLD           PIC 9(03)V9.                  
005200     05  HZR-EO-EDGE-ID             PIC 9(06).                    
005300     05  HZR-EO-LENGTH-M            PIC 9(08)V9(02).              
005400     05  FILLER                     PIC X(10).                    
005500*                                                                 
005600* DISRUPTION-OUT - UNDER-SUPPLIED TARGETS (U5 OUTPUT)             
005700*                                                                 
005800 01  HZR-DO-RECORD.                                               
005900     05  HZR-DO-EVENT-ID            PIC X(12).                    
006000     05  HZR-DO-THRESHOLD           PIC 9(03)V9.                  
006100     05  HZR-DO-TARGET-ID           PIC 9(06).                    
006200     05  HZR-DO-SUPPLY-FACTOR       PIC S9V9(06).                 
006300     05  HZR-DO-CUST-AFFECTED       PIC 9(09)V9(02).              
006400     05  FILLER                     PIC X(10).                    
006500*                                                                 
006600* COMPONENT WORK AREA - TARGETS OF ONE SURVIVING COMPONENT,       
006700* BUILT BY HZRGRID, PASSED TO HZRALOC ON THE LINKAGE SECTION      
006800*                                                                 
006900 01  HZR-COMP-WORK-AREA.                                          
007000     05  HZR-COMP-SOURCE-POWER      PIC S9(09)V9(03).             
007100     05  HZR-COMP-GDP-TOTAL         PIC 9(14)V9(02).              
007200     05  HZR-COMP-POP-TOTAL         PIC 9(11).                    
007300     05  HZR-COMP-TARGET-COUNT      PIC 9(04)  COMP-3.            
007400     05  FILLER                     PIC X(04).                    
007500     05  HZR-COMP-TARGET OCCURS 2000 TIMES                        
007600                           INDEXED BY HZR-COMP-IX.                
007700         10  HZR-COMP-T-NODE-ID      PIC 9(06).                   
007800         10  HZR-COMP-T-TARGET-ID    PIC 9(06).                   
007900         10  HZR-COMP-T-POWER-MW     PIC S9(07)V9(03).            
008000         10  HZR-COMP-T-GDP          PIC 9(12)V9(02).             
008100         10  HZR-COMP-T-POPULATION   PIC 9(09).                   
008200         10  HZR-COMP-T-SUPPLY-FCT   PIC S9V9(06).                
008300         10  HZR-COMP-T-CUST-AFFCT   PIC 9(09)V9(02).             
008400         10  FILLER                  PIC X(04).                   
